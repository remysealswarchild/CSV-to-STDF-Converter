000010 * **++ Area input per metadata lookup
000020  01  LK-IN.
000030      03  LK-REQUEST.
000040          05  LK-KEY                  PIC X(24).
000050          05  LK-DEFAULT              PIC X(80).
000060      03  FILLER                      PIC X(04)   VALUE SPACE.
