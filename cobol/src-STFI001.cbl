000100      CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.     STFI001.
000130       AUTHOR.         D C LINDQUIST.
000140       INSTALLATION.   QUALITY DATA SYSTEMS GROUP.
000150       DATE-WRITTEN.   05/02/1988.
000160       DATE-COMPILED.
000170       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000180      *----------------------------------------------------------------
000190      * STFI001 - STDF V4 BINARY RECORD WRITER
000200      *     BUILDS ONE STDF V4 BINARY RECORD FROM THE FIELD VALUES
000210      *     STFE001 LOADS INTO STFFLDS AND REQUESTS VIA REC-TYPE-
000220      *     REQUESTED IN STFREC.  PACKS A FLAT FIELD TABLE INTO A
000230      *     BYTE BUFFER - ONE DEDICATED BUILD PARAGRAPH PER RECORD
000240      *     TYPE SINCE STDF'S SEVEN LAYOUTS ARE FIXED BY THE STANDARD,
000250      *     NOT SITE-CONFIGURABLE THE WAY THE SELENE SHEET IS.
000260      *----------------------------------------------------------------
000270      * CHANGE LOG
000280      *----------------------------------------------------------------
000290      * 05/02/88  DCL  0002  INITIAL VERSION - FAR/ATR/MIR ONLY
000300      * 08/30/88  DCL  0010  ADDED PIR/PTR/PRR/MRR BUILD PARAGRAPHS
000310      * 02/14/89  JKO  0021  BYTE-SWAP TABLE ADDED FOR U2/U4 FIELDS
000320      * 06/19/90  RWM  0045  Cn ENCODER NOW TRIMS TRAILING SPACES
000330      * 03/02/91  DCL  0058  R4 ENCODER REWRITTEN - IEEE 754 BY HAND
000340      * 10/08/92  JKO  0072  I2/I4 TWO'S COMPLEMENT ADJUSTMENT ADDED
000350      * 07/15/94  RWM  0089  PAYLOAD BUFFER WIDENED TO 4096 BYTES
000360      * 01/09/96  DCL  0103  B1 FLAG BYTES NO LONGER SIGN EXTENDED
000370      * 03/03/98  JKO  0119  CENTURY WINDOW NOTE - SEE STFE001 Y2K LOG
000380      * 12/29/98  JKO  0120  Y2K REVIEW - NO DATE FIELDS IN THIS PGM
000390      * 01/07/99  JKO  0121  Y2K SIGN-OFF RECORDED ON FORM QA-114
000400      * 11/21/00  RWM  0132  RECORD HEADER NOW BUILT AFTER PAYLOAD
000410      * 05/02/02  DCL  0141  ADDED UNKNOWN RECORD TYPE ERROR CHECK
000415      * 02/18/04  DCL  0148  0941 NOW DROPS NON-ASCII BYTES OUT OF A
000416      *                      Cn VALUE BEFORE COUNTING ITS LENGTH - A
000417      *                      LATIN-1 OPERATOR NAME WAS GOING STRAIGHT
000418      *                      INTO THE STREAM UNFILTERED - SEE QA-152
000420      *----------------------------------------------------------------
000430       ENVIRONMENT DIVISION.
000440      *
000450       CONFIGURATION SECTION.
000460       SOURCE-COMPUTER.    IBM-370.
000470       OBJECT-COMPUTER.    IBM-370.
000480       SPECIAL-NAMES.
000490           C01 IS TOP-OF-FORM.
000500           CLASS ASCII-TEXT-BYTE IS X'00' THRU X'7F'.
000510      *
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540      *
000550       DATA DIVISION.
000560      *
000570       FILE SECTION.
000580      *
000590       WORKING-STORAGE SECTION.
000600      *
000610       01  WK-LITERALS.
000620           03  FILLER                    PIC X(04)  VALUE SPACE.
000630      *
000640       77  WK-APPEND-BYTE-NUM            PIC 9(3) COMP VALUE ZERO.
000650       77  WK-BYTE-0                     PIC 9(3) COMP VALUE ZERO.
000660       77  WK-BYTE-1                     PIC 9(3) COMP VALUE ZERO.
000670       77  WK-BYTE-2                     PIC 9(3) COMP VALUE ZERO.
000680       77  WK-BYTE-3                     PIC 9(3) COMP VALUE ZERO.
000690       77  WK-ENC-VALUE                  PIC S9(10) COMP VALUE ZERO.
000700       77  WK-ENC-CHAR                   PIC X(1)       VALUE SPACE.
000710       77  WK-ENC-LEN                    PIC 9(4) COMP VALUE ZERO.
000720       77  WK-ENC-DEC                    PIC S9(7)V9(5) COMP VALUE ZERO.
000730       77  WK-STRING-PTR                 PIC 9(4) COMP VALUE ZERO.
000740       77  WK-TRAIL-IDX                  PIC 9(4) COMP VALUE ZERO.
000750       77  WK-FILT-IDX                   PIC 9(4) COMP VALUE ZERO.
000760       77  WK-FILT-LEN                   PIC 9(4) COMP VALUE ZERO.
000770      *
000780       77  WK-R4-SIGN                    PIC 9(1) COMP VALUE ZERO.
000790       77  WK-R4-ABS                     PIC S9(5)V9(9) COMP VALUE ZERO.
000800       77  WK-R4-EXP                     PIC S9(4) COMP VALUE ZERO.
000810       77  WK-R4-BIASED-EXP              PIC 9(4) COMP VALUE ZERO.
000820       77  WK-R4-FRACTION                PIC 9(1)V9(9) COMP VALUE ZERO.
000830       77  WK-R4-MANT                    PIC 9(8) COMP VALUE ZERO.
000840       77  WK-R4-MANT-HI                 PIC 9(4) COMP VALUE ZERO.
000850       77  WK-R4-MANT-REM                PIC 9(5) COMP VALUE ZERO.
000860       77  WK-R4-EXP-LOW                 PIC 9(1) COMP VALUE ZERO.
000870      *
000880       01  WK-ENC-TEXT.
000890           03  WK-ENC-TEXT-BYTES         PIC X(80).
000900           03  FILLER                    PIC X(04) VALUE SPACE.
000910      *
000920      * WORK AREA FOR 0943 - HOLDS THE ASCII-ONLY COPY OF A CN FIELD
000930      * WHILE THE NON-ASCII BYTES ARE BEING SQUEEZED OUT OF IT.
000940       01  WK-ENC-TEXT-FILT-GRP.
000950           03  WK-ENC-TEXT-FILT          PIC X(80).
000960           03  FILLER                    PIC X(04) VALUE SPACE.
000970      *
000980      * FIRST-BYTE VIEW USED BY 0941 TO SHORT-CIRCUIT ON AN
000990      * ALL-SPACE FIELD WITHOUT WALKING THE WHOLE 80 BYTES.
001000       01  WK-ENC-TEXT-1ST REDEFINES WK-ENC-TEXT.
001010          03  WK-ENC-TEXT-FIRST-BYTE    PIC X(1).
001020          03  FILLER                    PIC X(83).
001030      *
001040      * 256-entry byte-value table - substitutes for FUNCTION CHAR with
001050      * a literal table, matching the manual byte-handling style this
001060      * program uses everywhere else.
001070      * One FILLER row per code point, value expressed as a
001080      * hexadecimal literal so every byte value 00-FF is reachable.
001090       01  WK-BYTE-VALUE-LIST.
001100           03  FILLER  PIC X(1) VALUE X'00'.
001110           03  FILLER  PIC X(1) VALUE X'01'.
001120           03  FILLER  PIC X(1) VALUE X'02'.
001130           03  FILLER  PIC X(1) VALUE X'03'.
001140           03  FILLER  PIC X(1) VALUE X'04'.
001150           03  FILLER  PIC X(1) VALUE X'05'.
001160           03  FILLER  PIC X(1) VALUE X'06'.
001170           03  FILLER  PIC X(1) VALUE X'07'.
001180           03  FILLER  PIC X(1) VALUE X'08'.
001190           03  FILLER  PIC X(1) VALUE X'09'.
001200           03  FILLER  PIC X(1) VALUE X'0A'.
001210           03  FILLER  PIC X(1) VALUE X'0B'.
001220           03  FILLER  PIC X(1) VALUE X'0C'.
001230           03  FILLER  PIC X(1) VALUE X'0D'.
001240           03  FILLER  PIC X(1) VALUE X'0E'.
001250           03  FILLER  PIC X(1) VALUE X'0F'.
001260           03  FILLER  PIC X(1) VALUE X'10'.
001270           03  FILLER  PIC X(1) VALUE X'11'.
001280           03  FILLER  PIC X(1) VALUE X'12'.
001290           03  FILLER  PIC X(1) VALUE X'13'.
001300           03  FILLER  PIC X(1) VALUE X'14'.
001310           03  FILLER  PIC X(1) VALUE X'15'.
001320           03  FILLER  PIC X(1) VALUE X'16'.
001330           03  FILLER  PIC X(1) VALUE X'17'.
001340           03  FILLER  PIC X(1) VALUE X'18'.
001350           03  FILLER  PIC X(1) VALUE X'19'.
001360           03  FILLER  PIC X(1) VALUE X'1A'.
001370           03  FILLER  PIC X(1) VALUE X'1B'.
001380           03  FILLER  PIC X(1) VALUE X'1C'.
001390           03  FILLER  PIC X(1) VALUE X'1D'.
001400           03  FILLER  PIC X(1) VALUE X'1E'.
001410           03  FILLER  PIC X(1) VALUE X'1F'.
001420           03  FILLER  PIC X(1) VALUE X'20'.
001430           03  FILLER  PIC X(1) VALUE X'21'.
001440           03  FILLER  PIC X(1) VALUE X'22'.
001450           03  FILLER  PIC X(1) VALUE X'23'.
001460           03  FILLER  PIC X(1) VALUE X'24'.
001470           03  FILLER  PIC X(1) VALUE X'25'.
001480           03  FILLER  PIC X(1) VALUE X'26'.
001490           03  FILLER  PIC X(1) VALUE X'27'.
001500           03  FILLER  PIC X(1) VALUE X'28'.
001510           03  FILLER  PIC X(1) VALUE X'29'.
001520           03  FILLER  PIC X(1) VALUE X'2A'.
001530           03  FILLER  PIC X(1) VALUE X'2B'.
001540           03  FILLER  PIC X(1) VALUE X'2C'.
001550           03  FILLER  PIC X(1) VALUE X'2D'.
001560           03  FILLER  PIC X(1) VALUE X'2E'.
001570           03  FILLER  PIC X(1) VALUE X'2F'.
001580           03  FILLER  PIC X(1) VALUE X'30'.
001590           03  FILLER  PIC X(1) VALUE X'31'.
001600           03  FILLER  PIC X(1) VALUE X'32'.
001610           03  FILLER  PIC X(1) VALUE X'33'.
001620           03  FILLER  PIC X(1) VALUE X'34'.
001630           03  FILLER  PIC X(1) VALUE X'35'.
001640           03  FILLER  PIC X(1) VALUE X'36'.
001650           03  FILLER  PIC X(1) VALUE X'37'.
001660           03  FILLER  PIC X(1) VALUE X'38'.
001670           03  FILLER  PIC X(1) VALUE X'39'.
001680           03  FILLER  PIC X(1) VALUE X'3A'.
001690           03  FILLER  PIC X(1) VALUE X'3B'.
001700           03  FILLER  PIC X(1) VALUE X'3C'.
001710           03  FILLER  PIC X(1) VALUE X'3D'.
001720           03  FILLER  PIC X(1) VALUE X'3E'.
001730           03  FILLER  PIC X(1) VALUE X'3F'.
001740           03  FILLER  PIC X(1) VALUE X'40'.
001750           03  FILLER  PIC X(1) VALUE X'41'.
001760           03  FILLER  PIC X(1) VALUE X'42'.
001770           03  FILLER  PIC X(1) VALUE X'43'.
001780           03  FILLER  PIC X(1) VALUE X'44'.
001790           03  FILLER  PIC X(1) VALUE X'45'.
001800           03  FILLER  PIC X(1) VALUE X'46'.
001810           03  FILLER  PIC X(1) VALUE X'47'.
001820           03  FILLER  PIC X(1) VALUE X'48'.
001830           03  FILLER  PIC X(1) VALUE X'49'.
001840           03  FILLER  PIC X(1) VALUE X'4A'.
001850           03  FILLER  PIC X(1) VALUE X'4B'.
001860           03  FILLER  PIC X(1) VALUE X'4C'.
001870           03  FILLER  PIC X(1) VALUE X'4D'.
001880           03  FILLER  PIC X(1) VALUE X'4E'.
001890           03  FILLER  PIC X(1) VALUE X'4F'.
001900           03  FILLER  PIC X(1) VALUE X'50'.
001910           03  FILLER  PIC X(1) VALUE X'51'.
001920           03  FILLER  PIC X(1) VALUE X'52'.
001930           03  FILLER  PIC X(1) VALUE X'53'.
001940           03  FILLER  PIC X(1) VALUE X'54'.
001950           03  FILLER  PIC X(1) VALUE X'55'.
001960           03  FILLER  PIC X(1) VALUE X'56'.
001970           03  FILLER  PIC X(1) VALUE X'57'.
001980           03  FILLER  PIC X(1) VALUE X'58'.
001990           03  FILLER  PIC X(1) VALUE X'59'.
002000           03  FILLER  PIC X(1) VALUE X'5A'.
002010           03  FILLER  PIC X(1) VALUE X'5B'.
002020           03  FILLER  PIC X(1) VALUE X'5C'.
002030           03  FILLER  PIC X(1) VALUE X'5D'.
002040           03  FILLER  PIC X(1) VALUE X'5E'.
002050           03  FILLER  PIC X(1) VALUE X'5F'.
002060           03  FILLER  PIC X(1) VALUE X'60'.
002070           03  FILLER  PIC X(1) VALUE X'61'.
002080           03  FILLER  PIC X(1) VALUE X'62'.
002090           03  FILLER  PIC X(1) VALUE X'63'.
002100           03  FILLER  PIC X(1) VALUE X'64'.
002110           03  FILLER  PIC X(1) VALUE X'65'.
002120           03  FILLER  PIC X(1) VALUE X'66'.
002130           03  FILLER  PIC X(1) VALUE X'67'.
002140           03  FILLER  PIC X(1) VALUE X'68'.
002150           03  FILLER  PIC X(1) VALUE X'69'.
002160           03  FILLER  PIC X(1) VALUE X'6A'.
002170           03  FILLER  PIC X(1) VALUE X'6B'.
002180           03  FILLER  PIC X(1) VALUE X'6C'.
002190           03  FILLER  PIC X(1) VALUE X'6D'.
002200           03  FILLER  PIC X(1) VALUE X'6E'.
002210           03  FILLER  PIC X(1) VALUE X'6F'.
002220           03  FILLER  PIC X(1) VALUE X'70'.
002230           03  FILLER  PIC X(1) VALUE X'71'.
002240           03  FILLER  PIC X(1) VALUE X'72'.
002250           03  FILLER  PIC X(1) VALUE X'73'.
002260           03  FILLER  PIC X(1) VALUE X'74'.
002270           03  FILLER  PIC X(1) VALUE X'75'.
002280           03  FILLER  PIC X(1) VALUE X'76'.
002290           03  FILLER  PIC X(1) VALUE X'77'.
002300           03  FILLER  PIC X(1) VALUE X'78'.
002310           03  FILLER  PIC X(1) VALUE X'79'.
002320           03  FILLER  PIC X(1) VALUE X'7A'.
002330           03  FILLER  PIC X(1) VALUE X'7B'.
002340           03  FILLER  PIC X(1) VALUE X'7C'.
002350           03  FILLER  PIC X(1) VALUE X'7D'.
002360           03  FILLER  PIC X(1) VALUE X'7E'.
002370           03  FILLER  PIC X(1) VALUE X'7F'.
002380           03  FILLER  PIC X(1) VALUE X'80'.
002390           03  FILLER  PIC X(1) VALUE X'81'.
002400           03  FILLER  PIC X(1) VALUE X'82'.
002410           03  FILLER  PIC X(1) VALUE X'83'.
002420           03  FILLER  PIC X(1) VALUE X'84'.
002430           03  FILLER  PIC X(1) VALUE X'85'.
002440           03  FILLER  PIC X(1) VALUE X'86'.
002450           03  FILLER  PIC X(1) VALUE X'87'.
002460           03  FILLER  PIC X(1) VALUE X'88'.
002470           03  FILLER  PIC X(1) VALUE X'89'.
002480           03  FILLER  PIC X(1) VALUE X'8A'.
002490           03  FILLER  PIC X(1) VALUE X'8B'.
002500           03  FILLER  PIC X(1) VALUE X'8C'.
002510           03  FILLER  PIC X(1) VALUE X'8D'.
002520           03  FILLER  PIC X(1) VALUE X'8E'.
002530           03  FILLER  PIC X(1) VALUE X'8F'.
002540           03  FILLER  PIC X(1) VALUE X'90'.
002550           03  FILLER  PIC X(1) VALUE X'91'.
002560           03  FILLER  PIC X(1) VALUE X'92'.
002570           03  FILLER  PIC X(1) VALUE X'93'.
002580           03  FILLER  PIC X(1) VALUE X'94'.
002590           03  FILLER  PIC X(1) VALUE X'95'.
002600           03  FILLER  PIC X(1) VALUE X'96'.
002610           03  FILLER  PIC X(1) VALUE X'97'.
002620           03  FILLER  PIC X(1) VALUE X'98'.
002630           03  FILLER  PIC X(1) VALUE X'99'.
002640           03  FILLER  PIC X(1) VALUE X'9A'.
002650           03  FILLER  PIC X(1) VALUE X'9B'.
002660           03  FILLER  PIC X(1) VALUE X'9C'.
002670           03  FILLER  PIC X(1) VALUE X'9D'.
002680           03  FILLER  PIC X(1) VALUE X'9E'.
002690           03  FILLER  PIC X(1) VALUE X'9F'.
002700           03  FILLER  PIC X(1) VALUE X'A0'.
002710           03  FILLER  PIC X(1) VALUE X'A1'.
002720           03  FILLER  PIC X(1) VALUE X'A2'.
002730           03  FILLER  PIC X(1) VALUE X'A3'.
002740           03  FILLER  PIC X(1) VALUE X'A4'.
002750           03  FILLER  PIC X(1) VALUE X'A5'.
002760           03  FILLER  PIC X(1) VALUE X'A6'.
002770           03  FILLER  PIC X(1) VALUE X'A7'.
002780           03  FILLER  PIC X(1) VALUE X'A8'.
002790           03  FILLER  PIC X(1) VALUE X'A9'.
002800           03  FILLER  PIC X(1) VALUE X'AA'.
002810           03  FILLER  PIC X(1) VALUE X'AB'.
002820           03  FILLER  PIC X(1) VALUE X'AC'.
002830           03  FILLER  PIC X(1) VALUE X'AD'.
002840           03  FILLER  PIC X(1) VALUE X'AE'.
002850           03  FILLER  PIC X(1) VALUE X'AF'.
002860           03  FILLER  PIC X(1) VALUE X'B0'.
002870           03  FILLER  PIC X(1) VALUE X'B1'.
002880           03  FILLER  PIC X(1) VALUE X'B2'.
002890           03  FILLER  PIC X(1) VALUE X'B3'.
002900           03  FILLER  PIC X(1) VALUE X'B4'.
002910           03  FILLER  PIC X(1) VALUE X'B5'.
002920           03  FILLER  PIC X(1) VALUE X'B6'.
002930           03  FILLER  PIC X(1) VALUE X'B7'.
002940           03  FILLER  PIC X(1) VALUE X'B8'.
002950           03  FILLER  PIC X(1) VALUE X'B9'.
002960           03  FILLER  PIC X(1) VALUE X'BA'.
002970           03  FILLER  PIC X(1) VALUE X'BB'.
002980           03  FILLER  PIC X(1) VALUE X'BC'.
002990           03  FILLER  PIC X(1) VALUE X'BD'.
003000           03  FILLER  PIC X(1) VALUE X'BE'.
003010           03  FILLER  PIC X(1) VALUE X'BF'.
003020           03  FILLER  PIC X(1) VALUE X'C0'.
003030           03  FILLER  PIC X(1) VALUE X'C1'.
003040           03  FILLER  PIC X(1) VALUE X'C2'.
003050           03  FILLER  PIC X(1) VALUE X'C3'.
003060           03  FILLER  PIC X(1) VALUE X'C4'.
003070           03  FILLER  PIC X(1) VALUE X'C5'.
003080           03  FILLER  PIC X(1) VALUE X'C6'.
003090           03  FILLER  PIC X(1) VALUE X'C7'.
003100           03  FILLER  PIC X(1) VALUE X'C8'.
003110           03  FILLER  PIC X(1) VALUE X'C9'.
003120           03  FILLER  PIC X(1) VALUE X'CA'.
003130           03  FILLER  PIC X(1) VALUE X'CB'.
003140           03  FILLER  PIC X(1) VALUE X'CC'.
003150           03  FILLER  PIC X(1) VALUE X'CD'.
003160           03  FILLER  PIC X(1) VALUE X'CE'.
003170           03  FILLER  PIC X(1) VALUE X'CF'.
003180           03  FILLER  PIC X(1) VALUE X'D0'.
003190           03  FILLER  PIC X(1) VALUE X'D1'.
003200           03  FILLER  PIC X(1) VALUE X'D2'.
003210           03  FILLER  PIC X(1) VALUE X'D3'.
003220           03  FILLER  PIC X(1) VALUE X'D4'.
003230           03  FILLER  PIC X(1) VALUE X'D5'.
003240           03  FILLER  PIC X(1) VALUE X'D6'.
003250           03  FILLER  PIC X(1) VALUE X'D7'.
003260           03  FILLER  PIC X(1) VALUE X'D8'.
003270           03  FILLER  PIC X(1) VALUE X'D9'.
003280           03  FILLER  PIC X(1) VALUE X'DA'.
003290           03  FILLER  PIC X(1) VALUE X'DB'.
003300           03  FILLER  PIC X(1) VALUE X'DC'.
003310           03  FILLER  PIC X(1) VALUE X'DD'.
003320           03  FILLER  PIC X(1) VALUE X'DE'.
003330           03  FILLER  PIC X(1) VALUE X'DF'.
003340           03  FILLER  PIC X(1) VALUE X'E0'.
003350           03  FILLER  PIC X(1) VALUE X'E1'.
003360           03  FILLER  PIC X(1) VALUE X'E2'.
003370           03  FILLER  PIC X(1) VALUE X'E3'.
003380           03  FILLER  PIC X(1) VALUE X'E4'.
003390           03  FILLER  PIC X(1) VALUE X'E5'.
003400           03  FILLER  PIC X(1) VALUE X'E6'.
003410           03  FILLER  PIC X(1) VALUE X'E7'.
003420           03  FILLER  PIC X(1) VALUE X'E8'.
003430           03  FILLER  PIC X(1) VALUE X'E9'.
003440           03  FILLER  PIC X(1) VALUE X'EA'.
003450           03  FILLER  PIC X(1) VALUE X'EB'.
003460           03  FILLER  PIC X(1) VALUE X'EC'.
003470           03  FILLER  PIC X(1) VALUE X'ED'.
003480           03  FILLER  PIC X(1) VALUE X'EE'.
003490           03  FILLER  PIC X(1) VALUE X'EF'.
003500           03  FILLER  PIC X(1) VALUE X'F0'.
003510           03  FILLER  PIC X(1) VALUE X'F1'.
003520           03  FILLER  PIC X(1) VALUE X'F2'.
003530           03  FILLER  PIC X(1) VALUE X'F3'.
003540           03  FILLER  PIC X(1) VALUE X'F4'.
003550           03  FILLER  PIC X(1) VALUE X'F5'.
003560           03  FILLER  PIC X(1) VALUE X'F6'.
003570           03  FILLER  PIC X(1) VALUE X'F7'.
003580           03  FILLER  PIC X(1) VALUE X'F8'.
003590           03  FILLER  PIC X(1) VALUE X'F9'.
003600           03  FILLER  PIC X(1) VALUE X'FA'.
003610           03  FILLER  PIC X(1) VALUE X'FB'.
003620           03  FILLER  PIC X(1) VALUE X'FC'.
003630           03  FILLER  PIC X(1) VALUE X'FD'.
003640           03  FILLER  PIC X(1) VALUE X'FE'.
003650           03  FILLER  PIC X(1) VALUE X'FF'.
003660      *
003670       01  WK-BYTE-VALUE-TB REDEFINES WK-BYTE-VALUE-LIST.
003680           03  WK-BYTE-VALUE OCCURS 256 TIMES.
003690               05  WK-BYTE-VALUE-CH      PIC X(1).
003700      *
003710      * CONTROL-BYTES/PRINTABLE SPLIT - KEPT FOR THE OPERATOR DUMP
003720      * A BAD TAPE TOUCHES OFF; NEVER READ BY THE BUILD PARAGRAPHS.
003730       01  WK-BYTE-VALUE-HALVES REDEFINES WK-BYTE-VALUE-LIST.
003740           03  WK-BYTE-VALUE-CTL-HALF    PIC X(128).
003750           03  WK-BYTE-VALUE-PRNT-HALF   PIC X(128).
003760      *
003770       LINKAGE SECTION.
003780       COPY STFREC.
003790      *
003800       COPY STFFLDS.
003810      *
003820       COPY STFRSLT.
003830      *
003840       PROCEDURE DIVISION USING STFREC STFFLDS MR.
003850      *
003860       0100-BEGIN.
003870           MOVE ZERO                        TO MR-RESULT
003880                                                REC-PAYLOAD-LEN
003890                                                REC-BYTES-LEN.
003900           MOVE SPACE                       TO REC-PAYLOAD REC-BYTES.
003910      *
003920           EVALUATE TRUE
003930              WHEN REC-IS-FAR
003940                 PERFORM 0200-BUILD-FAR THRU 0200-EXIT
003950              WHEN REC-IS-ATR
003960                 PERFORM 0300-BUILD-ATR THRU 0300-EXIT
003970              WHEN REC-IS-MIR
003980                 PERFORM 0400-BUILD-MIR THRU 0400-EXIT
003990              WHEN REC-IS-PIR
004000                 PERFORM 0500-BUILD-PIR THRU 0500-EXIT
004010              WHEN REC-IS-PTR
004020                 PERFORM 0600-BUILD-PTR THRU 0600-EXIT
004030              WHEN REC-IS-PRR
004040                 PERFORM 0700-BUILD-PRR THRU 0700-EXIT
004050              WHEN REC-IS-MRR
004060                 PERFORM 0800-BUILD-MRR THRU 0800-EXIT
004070              WHEN OTHER
004080                 PERFORM 9910-RAISE-UNKNOWN-TYPE
004090           END-EVALUATE.
004100      *
004110           IF MR-RESULT EQUAL ZERO
004120              PERFORM 0980-EMIT-RECORD-HEADER THRU 0980-EXIT
004130           END-IF.
004140      *
004150           GOBACK.
004160      *
004170       0200-BUILD-FAR.
004180           MOVE 0                           TO REC-TYP.
004190           MOVE 10                          TO REC-SUB.
004200           MOVE FLD-CPU-TYPE                TO WK-ENC-VALUE.
004210           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
004220           MOVE FLD-STDF-VER                TO WK-ENC-VALUE.
004230           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
004240      *
004250       0200-EXIT.
004260           EXIT.
004270      *
004280       0300-BUILD-ATR.
004290           MOVE 0                           TO REC-TYP.
004300           MOVE 20                          TO REC-SUB.
004310           MOVE FLD-MOD-TIM                 TO WK-ENC-VALUE.
004320           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
004330           MOVE FLD-CMD-LINE                TO WK-ENC-TEXT-BYTES.
004340           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004350      *
004360       0300-EXIT.
004370           EXIT.
004380      *
004390       0400-BUILD-MIR.
004400           MOVE 1                           TO REC-TYP.
004410           MOVE 10                          TO REC-SUB.
004420           MOVE FLD-SETUP-T                 TO WK-ENC-VALUE.
004430           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
004440           MOVE FLD-START-T                 TO WK-ENC-VALUE.
004450           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
004460           MOVE FLD-STAT-NUM                TO WK-ENC-VALUE.
004470           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
004480           MOVE FLD-MODE-COD                TO WK-ENC-CHAR.
004490           PERFORM 0930-ENCODE-C1 THRU 0930-EXIT.
004500           MOVE FLD-RTST-COD                TO WK-ENC-CHAR.
004510           PERFORM 0930-ENCODE-C1 THRU 0930-EXIT.
004520           MOVE FLD-PROT-COD                TO WK-ENC-CHAR.
004530           PERFORM 0930-ENCODE-C1 THRU 0930-EXIT.
004540           MOVE FLD-BURN-TIM                TO WK-ENC-VALUE.
004550           PERFORM 0911-ENCODE-U2 THRU 0911-EXIT.
004560           MOVE FLD-CMOD-COD                TO WK-ENC-CHAR.
004570           PERFORM 0930-ENCODE-C1 THRU 0930-EXIT.
004580           MOVE FLD-LOT-ID          TO WK-ENC-TEXT-BYTES.
004590           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004600           MOVE FLD-PART-TYP        TO WK-ENC-TEXT-BYTES.
004610           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004620           MOVE FLD-NODE-NAM        TO WK-ENC-TEXT-BYTES.
004630           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004640           MOVE FLD-TSTR-TYP        TO WK-ENC-TEXT-BYTES.
004650           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004660           MOVE FLD-JOB-NAM         TO WK-ENC-TEXT-BYTES.
004670           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004680           MOVE FLD-JOB-REV         TO WK-ENC-TEXT-BYTES.
004690           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004700           MOVE FLD-SBLOT-ID        TO WK-ENC-TEXT-BYTES.
004710           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004720           MOVE FLD-OPER-NAM        TO WK-ENC-TEXT-BYTES.
004730           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004740           MOVE FLD-EXEC-TYP        TO WK-ENC-TEXT-BYTES.
004750           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004760           MOVE FLD-EXEC-VER        TO WK-ENC-TEXT-BYTES.
004770           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004780           MOVE FLD-TEST-COD        TO WK-ENC-TEXT-BYTES.
004790           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004800           MOVE FLD-TST-TEMP        TO WK-ENC-TEXT-BYTES.
004810           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004820           MOVE FLD-USER-TXT        TO WK-ENC-TEXT-BYTES.
004830           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004840           MOVE FLD-AUX-FILE        TO WK-ENC-TEXT-BYTES.
004850           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004860           MOVE FLD-PKG-TYP         TO WK-ENC-TEXT-BYTES.
004870           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004880           MOVE FLD-FAMLY-ID        TO WK-ENC-TEXT-BYTES.
004890           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004900           MOVE FLD-DATE-COD        TO WK-ENC-TEXT-BYTES.
004910           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004920           MOVE FLD-FACIL-ID        TO WK-ENC-TEXT-BYTES.
004930           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004940           MOVE FLD-FLOOR-ID        TO WK-ENC-TEXT-BYTES.
004950           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004960           MOVE FLD-PROC-ID         TO WK-ENC-TEXT-BYTES.
004970           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
004980           MOVE FLD-OPER-FRQ        TO WK-ENC-TEXT-BYTES.
004990           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005000           MOVE FLD-SPEC-NAM        TO WK-ENC-TEXT-BYTES.
005010           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005020           MOVE FLD-SPEC-VER        TO WK-ENC-TEXT-BYTES.
005030           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005040           MOVE FLD-FLOW-ID         TO WK-ENC-TEXT-BYTES.
005050           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005060           MOVE FLD-SETUP-ID        TO WK-ENC-TEXT-BYTES.
005070           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005080           MOVE FLD-DSGN-REV        TO WK-ENC-TEXT-BYTES.
005090           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005100           MOVE FLD-ENG-ID          TO WK-ENC-TEXT-BYTES.
005110           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005120           MOVE FLD-ROM-COD         TO WK-ENC-TEXT-BYTES.
005130           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005140           MOVE FLD-SERL-NUM        TO WK-ENC-TEXT-BYTES.
005150           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005160           MOVE FLD-SUPR-NAM        TO WK-ENC-TEXT-BYTES.
005170           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005180      *
005190       0400-EXIT.
005200           EXIT.
005210      *
005220       0500-BUILD-PIR.
005230           MOVE 5                           TO REC-TYP.
005240           MOVE 10                          TO REC-SUB.
005250           MOVE FLD-HEAD-NUM                TO WK-ENC-VALUE.
005260           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005270           MOVE FLD-SITE-NUM                TO WK-ENC-VALUE.
005280           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005290      *
005300       0500-EXIT.
005310           EXIT.
005320      *
005330       0600-BUILD-PTR.
005340           MOVE 15                          TO REC-TYP.
005350           MOVE 10                          TO REC-SUB.
005360           MOVE FLD-TEST-NUM                TO WK-ENC-VALUE.
005370           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
005380           MOVE FLD-HEAD-NUM                TO WK-ENC-VALUE.
005390           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005400           MOVE FLD-SITE-NUM                TO WK-ENC-VALUE.
005410           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005420      *         TEST_FLG / PARM_FLG carry per-test status bits - this
005430      *         shop only ever sets the whole byte, never individual
005440      *         bits, so they travel as plain U1 values.
005450           MOVE FLD-TEST-FLG                TO WK-ENC-VALUE.
005460           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005470           MOVE FLD-PARM-FLG                TO WK-ENC-VALUE.
005480           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005490      *
005500           IF FLD-RESULT-PRESENT
005510              MOVE FLD-RESULT               TO WK-ENC-DEC
005520           ELSE
005530              MOVE ZERO                     TO WK-ENC-DEC
005540           END-IF.
005550           PERFORM 0920-ENCODE-R4 THRU 0920-EXIT.
005560      *
005570           MOVE FLD-TEST-TXT                TO WK-ENC-TEXT-BYTES.
005580           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005590           MOVE FLD-ALARM-ID                TO WK-ENC-TEXT-BYTES.
005600           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005610           MOVE FLD-OPT-FLAG                TO WK-ENC-VALUE.
005620           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
005630           MOVE FLD-RES-SCAL                TO WK-ENC-VALUE.
005640           PERFORM 0913-ENCODE-I1 THRU 0913-EXIT.
005650           MOVE FLD-LLM-SCAL                TO WK-ENC-VALUE.
005660           PERFORM 0913-ENCODE-I1 THRU 0913-EXIT.
005670           MOVE FLD-HLM-SCAL                TO WK-ENC-VALUE.
005680           PERFORM 0913-ENCODE-I1 THRU 0913-EXIT.
005690      *         A TEST WITH NO LIMIT ON FILE GOES OUT AS IEEE-754
005700      *         NOT-A-NUMBER, NOT ZERO - A ZERO LIMIT LOOKS LIKE A REAL
005710      *         SPEC TO THE READING SOFTWARE, NAN DOES NOT (SEE QA-098).
005720           IF FLD-LO-LIMIT-PRESENT
005730              MOVE FLD-LO-LIMIT             TO WK-ENC-DEC
005740              PERFORM 0920-ENCODE-R4 THRU 0920-EXIT
005750           ELSE
005760              PERFORM 0925-ENCODE-NAN THRU 0925-EXIT
005770           END-IF.
005780      *
005790           IF FLD-HI-LIMIT-PRESENT
005800              MOVE FLD-HI-LIMIT             TO WK-ENC-DEC
005810              PERFORM 0920-ENCODE-R4 THRU 0920-EXIT
005820           ELSE
005830              PERFORM 0925-ENCODE-NAN THRU 0925-EXIT
005840           END-IF.
005850      *
005860           MOVE FLD-UNITS                   TO WK-ENC-TEXT-BYTES.
005870           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005880      *
005890      *         C_RESFMT/C_LLMFMT/C_HLMFMT - display-format override
005900      *         strings.  This run never sets them; STDF readers treat
005910      *         a zero-length Cn the same as "use the default format".
005920           MOVE SPACE                       TO WK-ENC-TEXT-BYTES.
005930           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005940           MOVE SPACE                       TO WK-ENC-TEXT-BYTES.
005950           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005960           MOVE SPACE                       TO WK-ENC-TEXT-BYTES.
005970           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
005980      *
005990      *         LO_SPEC/HI_SPEC repeat LO_LIMIT/HI_LIMIT - this shop's
006000      *         test specs and test limits have never diverged, so one
006010      *         derived value feeds both slots in the record.
006020           IF FLD-LO-LIMIT-PRESENT
006030              MOVE FLD-LO-LIMIT             TO WK-ENC-DEC
006040              PERFORM 0920-ENCODE-R4 THRU 0920-EXIT
006050           ELSE
006060              PERFORM 0925-ENCODE-NAN THRU 0925-EXIT
006070           END-IF.
006080      *
006090           IF FLD-HI-LIMIT-PRESENT
006100              MOVE FLD-HI-LIMIT             TO WK-ENC-DEC
006110              PERFORM 0920-ENCODE-R4 THRU 0920-EXIT
006120           ELSE
006130              PERFORM 0925-ENCODE-NAN THRU 0925-EXIT
006140           END-IF.
006150      *
006160       0600-EXIT.
006170           EXIT.
006180      *
006190       0700-BUILD-PRR.
006200           MOVE 5                           TO REC-TYP.
006210           MOVE 20                          TO REC-SUB.
006220           MOVE FLD-HEAD-NUM                TO WK-ENC-VALUE.
006230           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
006240           MOVE FLD-SITE-NUM                TO WK-ENC-VALUE.
006250           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
006260           MOVE FLD-PART-FLG                TO WK-ENC-VALUE.
006270           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
006280           MOVE FLD-NUM-TEST                TO WK-ENC-VALUE.
006290           PERFORM 0911-ENCODE-U2 THRU 0911-EXIT.
006300           MOVE FLD-HARD-BIN                TO WK-ENC-VALUE.
006310           PERFORM 0911-ENCODE-U2 THRU 0911-EXIT.
006320           MOVE FLD-SOFT-BIN                TO WK-ENC-VALUE.
006330           PERFORM 0911-ENCODE-U2 THRU 0911-EXIT.
006340           MOVE FLD-X-COORD                 TO WK-ENC-VALUE.
006350           PERFORM 0914-ENCODE-I2 THRU 0914-EXIT.
006360           MOVE FLD-Y-COORD                 TO WK-ENC-VALUE.
006370           PERFORM 0914-ENCODE-I2 THRU 0914-EXIT.
006380           MOVE FLD-TEST-T                  TO WK-ENC-VALUE.
006390           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
006400           MOVE FLD-PART-ID                 TO WK-ENC-TEXT-BYTES.
006410           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
006420           MOVE FLD-PART-TXT                TO WK-ENC-TEXT-BYTES.
006430           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
006440      *
006450      * PART-FIX IS THE BYTE-BURN-IN RETEST PATCH LIST - THIS LINE
006460      * NEVER POPULATES ONE, SO IT GOES OUT AS A ZERO-LENGTH BN.
006470           PERFORM 0970-ENCODE-BN THRU 0970-EXIT.
006480      *
006490       0700-EXIT.
006500           EXIT.
006510      *
006520       0800-BUILD-MRR.
006530           MOVE 1                           TO REC-TYP.
006540           MOVE 20                          TO REC-SUB.
006550           MOVE FLD-FINISH-T                TO WK-ENC-VALUE.
006560           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
006570           MOVE FLD-DISP-COD                TO WK-ENC-CHAR.
006580           PERFORM 0930-ENCODE-C1 THRU 0930-EXIT.
006590           MOVE FLD-USR-DESC                TO WK-ENC-TEXT-BYTES.
006600           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
006610           MOVE FLD-EXC-DESC                TO WK-ENC-TEXT-BYTES.
006620           PERFORM 0940-ENCODE-CN THRU 0940-EXIT.
006630      *
006640       0800-EXIT.
006650           EXIT.
006660      *
006670       0910-ENCODE-U1.
006680           COMPUTE WK-BYTE-0 = WK-ENC-VALUE.
006690           MOVE WK-BYTE-0                   TO WK-APPEND-BYTE-NUM.
006700           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
006710      *
006720       0910-EXIT.
006730           EXIT.
006740      *
006750       0911-ENCODE-U2.
006760           COMPUTE WK-BYTE-1 = WK-ENC-VALUE / 256.
006770           COMPUTE WK-BYTE-0 = WK-ENC-VALUE - (WK-BYTE-1 * 256).
006780           MOVE WK-BYTE-0                   TO WK-APPEND-BYTE-NUM.
006790           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
006800           MOVE WK-BYTE-1                   TO WK-APPEND-BYTE-NUM.
006810           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
006820      *
006830       0911-EXIT.
006840           EXIT.
006850      *
006860       0912-ENCODE-U4.
006870           COMPUTE WK-BYTE-3 = WK-ENC-VALUE / 16777216.
006880           COMPUTE WK-BYTE-2 = (WK-ENC-VALUE - (WK-BYTE-3 * 16777216))
006890                               / 65536.
006900           COMPUTE WK-BYTE-1 = (WK-ENC-VALUE - (WK-BYTE-3 * 16777216)
006910                               - (WK-BYTE-2 * 65536)) / 256.
006920           COMPUTE WK-BYTE-0 = WK-ENC-VALUE - (WK-BYTE-3 * 16777216)
006930                               - (WK-BYTE-2 * 65536) - (WK-BYTE-1 * 256).
006940           MOVE WK-BYTE-0                   TO WK-APPEND-BYTE-NUM.
006950           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
006960           MOVE WK-BYTE-1                   TO WK-APPEND-BYTE-NUM.
006970           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
006980           MOVE WK-BYTE-2                   TO WK-APPEND-BYTE-NUM.
006990           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
007000           MOVE WK-BYTE-3                   TO WK-APPEND-BYTE-NUM.
007010           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
007020      *
007030       0912-EXIT.
007040           EXIT.
007050      *
007060       0913-ENCODE-I1.
007070           IF WK-ENC-VALUE < ZERO
007080              ADD 256                       TO WK-ENC-VALUE
007090           END-IF.
007100           PERFORM 0910-ENCODE-U1 THRU 0910-EXIT.
007110      *
007120       0913-EXIT.
007130           EXIT.
007140      *
007150       0914-ENCODE-I2.
007160           IF WK-ENC-VALUE < ZERO
007170              ADD 65536                     TO WK-ENC-VALUE
007180           END-IF.
007190           PERFORM 0911-ENCODE-U2 THRU 0911-EXIT.
007200      *
007210       0914-EXIT.
007220           EXIT.
007230      *
007240       0915-ENCODE-I4.
007250           IF WK-ENC-VALUE < ZERO
007260              ADD 4294967296                TO WK-ENC-VALUE
007270           END-IF.
007280           PERFORM 0912-ENCODE-U4 THRU 0912-EXIT.
007290      *
007300       0915-EXIT.
007310           EXIT.
007320      *
007330       0920-ENCODE-R4.
007340      *         IBM/370 floats are hex-base, not IEEE, so the 4 bytes
007350      *         STDF expects are built by hand - sign/exponent/mantissa
007360      *         extracted by repeated halving, the way the 1991 rewrite
007370      *         (see change log) worked around having no BIT-OF function.
007380           MOVE ZERO   TO WK-R4-SIGN WK-R4-EXP WK-R4-MANT
007390                          WK-R4-BIASED-EXP.
007400      *
007410           IF WK-ENC-DEC EQUAL ZERO
007420              MOVE ZERO                     TO WK-BYTE-0 WK-BYTE-1
007430                                                WK-BYTE-2 WK-BYTE-3
007440           ELSE
007450              IF WK-ENC-DEC < ZERO
007460                 MOVE 1                     TO WK-R4-SIGN
007470                 COMPUTE WK-R4-ABS = WK-ENC-DEC * -1
007480              ELSE
007490                 MOVE ZERO                  TO WK-R4-SIGN
007500                 MOVE WK-ENC-DEC            TO WK-R4-ABS
007510              END-IF
007520              PERFORM 0921-SCALE-DOWN THRU 0921-EXIT
007530                  UNTIL WK-R4-ABS < 2
007540              PERFORM 0922-SCALE-UP THRU 0922-EXIT
007550                  UNTIL WK-R4-ABS NOT LESS THAN 1
007560              COMPUTE WK-R4-FRACTION = WK-R4-ABS - 1
007570              COMPUTE WK-R4-MANT = WK-R4-FRACTION * 8388608
007580              COMPUTE WK-R4-BIASED-EXP = WK-R4-EXP + 127
007590              PERFORM 0923-PACK-R4-BYTES THRU 0923-EXIT
007600           END-IF.
007610      *
007620           MOVE WK-BYTE-0                   TO WK-APPEND-BYTE-NUM.
007630           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
007640           MOVE WK-BYTE-1                   TO WK-APPEND-BYTE-NUM.
007650           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
007660           MOVE WK-BYTE-2                   TO WK-APPEND-BYTE-NUM.
007670           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
007680           MOVE WK-BYTE-3                   TO WK-APPEND-BYTE-NUM.
007690           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
007700      *
007710       0920-EXIT.
007720           EXIT.
007730      *
007740       0921-SCALE-DOWN.
007750           DIVIDE WK-R4-ABS BY 2             GIVING WK-R4-ABS.
007760           ADD 1                             TO WK-R4-EXP.
007770      *
007780       0921-EXIT.
007790           EXIT.
007800      *
007810       0922-SCALE-UP.
007820           MULTIPLY WK-R4-ABS BY 2           GIVING WK-R4-ABS.
007830           SUBTRACT 1                        FROM WK-R4-EXP.
007840      *
007850       0922-EXIT.
007860           EXIT.
007870      *
007880       0923-PACK-R4-BYTES.
007890           COMPUTE WK-R4-EXP-LOW = WK-R4-BIASED-EXP -
007900                   ((WK-R4-BIASED-EXP / 2) * 2).
007910           COMPUTE WK-BYTE-3 = (WK-R4-SIGN * 128) +
007920                               (WK-R4-BIASED-EXP / 2).
007930           COMPUTE WK-R4-MANT-HI = WK-R4-MANT / 65536.
007940           COMPUTE WK-BYTE-2 = (WK-R4-EXP-LOW * 128) + WK-R4-MANT-HI.
007950           COMPUTE WK-R4-MANT-REM = WK-R4-MANT -
007960                   (WK-R4-MANT-HI * 65536).
007970           COMPUTE WK-BYTE-1 = WK-R4-MANT-REM / 256.
007980           COMPUTE WK-BYTE-0 = WK-R4-MANT-REM - (WK-BYTE-1 * 256).
007990      *
008000       0923-EXIT.
008010           EXIT.
008020      *
008030      * PTR LIMITS WITH NOTHING ON FILE GO OUT AS IEEE-754 QUIET
008040      * NAN (7FC00000 HEX) RATHER THAN ZERO - HARDCODED HERE SINCE
008050      * THE 0921/0922 SCALING LOOPS HAVE NO ROUTE TO AN UNDEFINED
008060      * EXPONENT.
008070       0925-ENCODE-NAN.
008080           MOVE 0                            TO WK-BYTE-0.
008090           MOVE 0                            TO WK-BYTE-1.
008100           MOVE 192                          TO WK-BYTE-2.
008110           MOVE 127                          TO WK-BYTE-3.
008120           MOVE WK-BYTE-0                    TO WK-APPEND-BYTE-NUM.
008130           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
008140           MOVE WK-BYTE-1                    TO WK-APPEND-BYTE-NUM.
008150           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
008160           MOVE WK-BYTE-2                    TO WK-APPEND-BYTE-NUM.
008170           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
008180           MOVE WK-BYTE-3                    TO WK-APPEND-BYTE-NUM.
008190           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
008200      *
008210       0925-EXIT.
008220           EXIT.
008230      *
008240       0930-ENCODE-C1.
008250           ADD 1                            TO REC-PAYLOAD-LEN.
008260           MOVE WK-ENC-CHAR
008270               TO REC-PAYLOAD (REC-PAYLOAD-LEN:1).
008280      *
008290       0930-EXIT.
008300           EXIT.
008310      *
008320       0940-ENCODE-CN.
008330           PERFORM 0941-COMPUTE-TEXT-LEN THRU 0941-EXIT.
008340           MOVE WK-ENC-LEN                  TO WK-APPEND-BYTE-NUM.
008350           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
008360      *
008370           IF WK-ENC-LEN > ZERO
008380              COMPUTE WK-STRING-PTR = REC-PAYLOAD-LEN + 1
008390              STRING WK-ENC-TEXT-BYTES (1:WK-ENC-LEN)
008400                                           DELIMITED BY SIZE
008410                  INTO REC-PAYLOAD
008420                  POINTER WK-STRING-PTR
008430              END-STRING
008440              COMPUTE REC-PAYLOAD-LEN = WK-STRING-PTR - 1
008450           END-IF.
008460      *
008470       0940-EXIT.
008480           EXIT.
008490      *
008500       0941-COMPUTE-TEXT-LEN.
008510           MOVE ZERO                        TO WK-ENC-LEN.
008520           IF WK-ENC-TEXT-FIRST-BYTE EQUAL SPACE
008530              AND WK-ENC-TEXT-BYTES EQUAL SPACE
008540              GO TO 0941-EXIT
008550           END-IF.
008560           PERFORM 0943-DROP-NON-ASCII-BYTES THRU 0943-EXIT.
008570           PERFORM 0942-CHECK-ONE-TRAIL-BYTE
008580               VARYING WK-TRAIL-IDX FROM 80 BY -1
008590               UNTIL WK-TRAIL-IDX < 1
008600               OR WK-ENC-TEXT-BYTES (WK-TRAIL-IDX:1) NOT EQUAL SPACE.
008610           MOVE WK-TRAIL-IDX                TO WK-ENC-LEN.
008620      *
008630       0941-EXIT.
008640           EXIT.
008650      *
008660      * A SHEET PULLED OFF A PC CAN CARRY LATIN-1 BYTES IN A METADATA
008670      * VALUE (AN ACCENTED OPERATOR NAME, FOR INSTANCE) - A CN FIELD
008680      * IS US-ASCII ONLY, SO EVERY BYTE OUTSIDE ASCII-TEXT-BYTE IS
008690      * SQUEEZED OUT HERE BEFORE THE TRAILING-SPACE COUNT RUNS - THE
008700      * REMAINING BYTES ARE PACKED LEFT, NOT BLANKED IN PLACE, SO A
008710      * DROPPED BYTE IN THE MIDDLE OF THE VALUE DOES NOT LEAVE A GAP
008720      * THAT 0942 WOULD MISREAD AS THE END OF THE FIELD - SEE QA-152.
008730       0943-DROP-NON-ASCII-BYTES.
008740           MOVE SPACE                       TO WK-ENC-TEXT-FILT.
008750           MOVE ZERO                        TO WK-FILT-LEN.
008760           PERFORM 0944-COPY-ONE-ASCII-BYTE
008770               VARYING WK-FILT-IDX FROM 1 BY 1
008780               UNTIL WK-FILT-IDX > 80.
008790           MOVE WK-ENC-TEXT-FILT            TO WK-ENC-TEXT-BYTES.
008800      *
008810       0943-EXIT.
008820           EXIT.
008830      *
008840       0944-COPY-ONE-ASCII-BYTE.
008850           IF WK-ENC-TEXT-BYTES (WK-FILT-IDX:1) ASCII-TEXT-BYTE
008860              ADD 1                          TO WK-FILT-LEN
008870              MOVE WK-ENC-TEXT-BYTES (WK-FILT-IDX:1)
008880                 TO WK-ENC-TEXT-FILT (WK-FILT-LEN:1)
008890           END-IF.
008900      *
008910       0944-EXIT.
008920           EXIT.
008930      *
008940       0942-CHECK-ONE-TRAIL-BYTE.
008950           CONTINUE.
008960      *
008970       0960-APPEND-ONE-BYTE.
008980           ADD 1                            TO REC-PAYLOAD-LEN.
008990           MOVE WK-BYTE-VALUE-CH (WK-APPEND-BYTE-NUM + 1)
009000               TO REC-PAYLOAD (REC-PAYLOAD-LEN:1).
009010      *
009020       0960-EXIT.
009030           EXIT.
009040      *
009050      * BN FIELDS ARE A ONE-BYTE COUNT PLUS THAT MANY RAW BYTES -
009060      * A MISSING BN (THE ONLY CASE THIS SYSTEM EVER BUILDS) IS
009070      * JUST THE COUNT BYTE SET TO ZERO, NO DATA BYTES BEHIND IT.
009080       0970-ENCODE-BN.
009090           MOVE ZERO                        TO WK-APPEND-BYTE-NUM.
009100           PERFORM 0960-APPEND-ONE-BYTE THRU 0960-EXIT.
009110      *
009120       0970-EXIT.
009130           EXIT.
009140      *
009150       0980-EMIT-RECORD-HEADER.
009160           COMPUTE WK-BYTE-1 = REC-PAYLOAD-LEN / 256.
009170           COMPUTE WK-BYTE-0 = REC-PAYLOAD-LEN - (WK-BYTE-1 * 256).
009180           MOVE WK-BYTE-VALUE-CH (WK-BYTE-0 + 1) TO REC-BYTES (1:1).
009190           MOVE WK-BYTE-VALUE-CH (WK-BYTE-1 + 1) TO REC-BYTES (2:1).
009200           MOVE WK-BYTE-VALUE-CH (REC-TYP + 1)   TO REC-BYTES (3:1).
009210           MOVE WK-BYTE-VALUE-CH (REC-SUB + 1)   TO REC-BYTES (4:1).
009220           MOVE REC-PAYLOAD (1:REC-PAYLOAD-LEN)  TO REC-BYTES (5:REC-PAYLOAD-LEN).
009230           COMPUTE REC-BYTES-LEN = REC-PAYLOAD-LEN + 4.
009240      *
009250       0980-EXIT.
009260           EXIT.
009270      *
009280       9910-RAISE-UNKNOWN-TYPE.
009290           MOVE 31                          TO MR-RESULT.
009300           MOVE 'Unrecognized STDF record type requested'
009310                                             TO MR-DESCRIPTION.
009320           MOVE REC-TYPE-REQUESTED           TO MR-POSITION.
009330           GOBACK.
