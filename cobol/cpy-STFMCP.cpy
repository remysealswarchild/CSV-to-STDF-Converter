000010 * **++ STFMCP - RUN-TIME CONVERSION PARAMETERS
000020 *
000030  01  STFMCP.
000040      03  MCP-RUN-NUMBERS.
000050          05  MCP-HEAD-NUMBER         PIC 9(3) VALUE ZERO.
000060          05  MCP-SITE-NUMBER         PIC 9(3) VALUE ZERO.
000070      03  MCP-OVERRIDE.
000080          05  MCP-OR-TOTAL            PIC 9(4) COMP VALUE ZERO.
000090          05  MCP-OR-TB.
000100              10  MCP-OR-EL OCCURS 0 TO 80
000110                            DEPENDING ON MCP-OR-TOTAL
000120                            INDEXED BY OR-IDX.
000130                  15  MCP-OR-FIELD        PIC X(8).
000140                  15  FILLER              PIC X(1).
000150                  15  MCP-OR-VALUE        PIC X(80).
000160     03  MCP-ATR-EXTRA.
000170          05  MCP-ATR-TOTAL           PIC 9(4) COMP VALUE ZERO.
000180          05  MCP-ATR-TB.
000190              10  MCP-ATR-EL OCCURS 0 TO 50
000200                            DEPENDING ON MCP-ATR-TOTAL
000210                            INDEXED BY ATR-IDX.
000220                  15  MCP-ATR-TEXT        PIC X(80).
000230     03  MCP-ALIAS.
000240          05  MCP-ALIAS-TOTAL         PIC 9(4) COMP VALUE ZERO.
000250          05  MCP-ALIAS-TB.
000260              10  MCP-ALIAS-EL OCCURS 0 TO 300
000270                            DEPENDING ON MCP-ALIAS-TOTAL
000280                            INDEXED BY ALS-IDX.
000290                  15  MCP-ALIAS-CANON     PIC X(24).
000300                  15  MCP-ALIAS-TEXT      PIC X(24).
000310     03  FILLER                      PIC X(04)   VALUE SPACE.
