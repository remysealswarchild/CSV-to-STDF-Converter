000100      CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.     STFD002.
000130       AUTHOR.         J KOWALCZYK.
000140       INSTALLATION.   QUALITY DATA SYSTEMS GROUP.
000150       DATE-WRITTEN.   04/11/1988.
000160       DATE-COMPILED.
000170       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000180      *----------------------------------------------------------------
000190      * STFD002 - DEVICE METADATA LOOKUP / COLUMN ALIASING
000200      *     RESOLVES A SELENE CANONICAL KEY AGAINST THE CURRENT
000210      *     DEVICE'S METADATA MAP, USING THE BUILT-IN ALIAS LIST
000220      *     PLUS WHATEVER RUN-CONFIGURED ALIASES WERE SUPPLIED.
000230      *----------------------------------------------------------------
000240      * CHANGE LOG
000250      *----------------------------------------------------------------
000260      * 04/11/88  JKO  0001  INITIAL VERSION - EXACT MATCH ONLY
000270      * 08/30/88  JKO  0009  ADDED NORMALIZED SECOND PASS
000280      * 02/14/89  RWM  0020  BUILT-IN ALIAS TABLE ADDED
000290      * 06/19/90  DCL  0044  RUN-CONFIGURED ALIASES MERGED IN
000300      * 03/02/91  JKO  0057  DEFAULT VALUE APPLIED WHEN NOT FOUND
000310      * 10/08/92  RWM  0071  KEY NORMALIZATION MOVED TO OWN PARAGRAPH
000320      * 07/15/94  DCL  0088  SEARCH LIST WIDENED TO 40 ENTRIES
000330      * 01/09/96  JKO  0102  DUPLICATE ALIAS ENTRIES NOW IGNORED
000340      * 03/03/98  DCL  0118  CENTURY WINDOW NOTE - SEE STFE001 Y2K LOG
000350      * 12/29/98  DCL  0119  Y2K REVIEW - NO DATE FIELDS IN THIS PGM
000360      * 01/07/99  DCL  0120  Y2K SIGN-OFF RECORDED ON FORM QA-114
000370      * 11/21/00  RWM  0131  ALIAS TABLE CANONICAL KEY WIDTH TO 24
000380      * 05/02/02  JKO  0140  EXACT PASS NOW CHECKED BEFORE ALIASES
000390      * 10/14/03  RWM  0147  0200 WAS BLANKING STRIPPED BYTES IN
000400      *                      PLACE INSTEAD OF CLOSING THE GAP -
000410      *                      LOT_ID NEVER MATCHED LOTID - QA-141
000415      * 02/11/04  JKO  0153  BUILT-IN ALIAS TABLE REBUILT AGAINST THE
000416      *                      CURRENT SELENE HEADER DICTIONARY - SEVERAL
000417      *                      CANONICAL KEYS WERE MISSING ALIASES, A FEW
000418      *                      OTHERS CARRIED ONES THAT NO LONGER MATCH
000419      *                      ANYTHING TEST ENGINEERING SHIPS - QA-149
000420      *----------------------------------------------------------------
000430       ENVIRONMENT DIVISION.
000440      *
000450       CONFIGURATION SECTION.
000460       SOURCE-COMPUTER.    IBM-370.
000470       OBJECT-COMPUTER.    IBM-370.
000480       SPECIAL-NAMES.
000490           C01 IS TOP-OF-FORM.
000500      *
000510       INPUT-OUTPUT SECTION.
000520       FILE-CONTROL.
000530      **
000540       DATA DIVISION.
000550      **
000560       FILE SECTION.
000570      **
000580       WORKING-STORAGE SECTION.
000590      *
000600       01  WK-LITERALS.
000610           03  CC-UPPER-ALPHA        PIC X(26) VALUE
000620               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000630           03  CC-LOWER-ALPHA        PIC X(26) VALUE
000640               'abcdefghijklmnopqrstuvwxyz'.
000650           03  FILLER                PIC X(04) VALUE SPACE.
000660      *
000670       77  WK-SEARCH-TOTAL           PIC 9(3) COMP VALUE ZERO.
000680       77  WK-SEARCH-IDX             PIC 9(3) COMP VALUE ZERO.
000690       77  WK-NORM-IDX               PIC 9(4) COMP VALUE ZERO.
000700       77  WK-NORM-OUT-IDX           PIC 9(4) COMP VALUE ZERO.
000710      *
000720       01  WK-SEARCH-LIST.
000730           03  WK-SEARCH-EL OCCURS 40 TIMES
000740                            INDEXED BY SRCH-IDX  PIC X(24).
000750           03  FILLER                PIC X(04) VALUE SPACE.
000760       01  WK-SEARCH-DUMP REDEFINES WK-SEARCH-LIST
000770                                     PIC X(964).
000780      *
000790       01  WK-KEY-WORK.
000800           03  WK-RAW-KEY                PIC X(24).
000810           03  WK-NORM-KEY               PIC X(24).
000820           03  WK-NORM-SEARCH            PIC X(24).
000830           03  WK-ENTRY-PARM             PIC X(24).
000840           03  WK-NORM-BYTE              PIC X(1).
000850           03  WK-NORM-BYTE-NUM REDEFINES WK-NORM-BYTE
000860                                         PIC 9(1).
000870           03  FILLER                PIC X(04) VALUE SPACE.
000880      *
000890      * Built-in canonical key / alias table - one FILLER row per
000900      * (canonical,alias) pair, lifted straight from the Selene
000910      * header dictionary maintained by Test Engineering.
000920       01  WK-BUILTIN-ALIAS-LIST.
000930           03  FILLER  PIC X(48) VALUE 'LOT_ID                  LOT'.
000940           03  FILLER  PIC X(48) VALUE 'LOT_ID                  LOTID'.
000950           03  FILLER  PIC X(48) VALUE 'LOT_ID                  LOT ID'.
000960           03  FILLER  PIC X(48) VALUE 'LOT_ID                  LOT-ID'.
000970           03  FILLER  PIC X(48) VALUE 'PRODUCT_PART            PRODUCT'.
000980           03  FILLER  PIC X(48) VALUE 'PRODUCT_PART            PART_NO'.
000990           03  FILLER  PIC X(48) VALUE 'PRODUCT_PART            PART NUMBER'.
001000           03  FILLER  PIC X(48) VALUE 'PRODUCT_PART            DEVICE'.
001010           03  FILLER  PIC X(48) VALUE 'PRODUCT_PART            DEVICE_ID'.
001020           03  FILLER  PIC X(48) VALUE 'TEST_MODE               MODE'.
001030           03  FILLER  PIC X(48) VALUE 'TEST_MODE               TEST MODE'.
001040           03  FILLER  PIC X(48) VALUE 'TEST_MODE               MODE_CODE'.
001050           03  FILLER  PIC X(48) VALUE 'Test_Location           LOCATION'.
001060           03  FILLER  PIC X(48) VALUE 'Test_Location           TEST LOCATION'.
001070           03  FILLER  PIC X(48) VALUE 'Test_Location           SITE_LOCATION'.
001080           03  FILLER  PIC X(48) VALUE 'TESTER_TYPE             TESTER TYPE'.
001090           03  FILLER  PIC X(48) VALUE 'TESTER_TYPE             TESTER_MODEL'.
001100           03  FILLER  PIC X(48) VALUE 'TESTER                  TESTER NAME'.
001110           03  FILLER  PIC X(48) VALUE 'TESTER                  TESTER_ID'.
001120           03  FILLER  PIC X(48) VALUE 'TESTER                  HANDLER'.
001130           03  FILLER  PIC X(48) VALUE 'TEST_PROGRAM            PROGRAM'.
001140           03  FILLER  PIC X(48) VALUE 'TEST_PROGRAM            JOB_NAME'.
001150           03  FILLER  PIC X(48) VALUE 'TEST_PROGRAM            FLOW_NAME'.
001160           03  FILLER  PIC X(48) VALUE 'Test_Name               TEST NAME'.
001170           03  FILLER  PIC X(48) VALUE 'Test_Name               FLOW'.
001180           03  FILLER  PIC X(48) VALUE 'Test_Name               FLOW_NAME'.
001190           03  FILLER  PIC X(48) VALUE 'REVISION                JOB_REV'.
001200           03  FILLER  PIC X(48) VALUE 'REVISION                REV'.
001210           03  FILLER  PIC X(48) VALUE 'REVISION                REVISION_ID'.
001220           03  FILLER  PIC X(48) VALUE 'SFIS_State              OPER_NAM'.
001230           03  FILLER  PIC X(48) VALUE 'SFIS_State              OPERATOR'.
001240           03  FILLER  PIC X(48) VALUE 'SFIS_State              OPERATOR_NAME'.
001250           03  FILLER  PIC X(48) VALUE 'Model                   MODEL'.
001260           03  FILLER  PIC X(48) VALUE 'Model                   PRODUCT_MODEL'.
001270           03  FILLER  PIC X(48) VALUE 'Station                 STATION'.
001280           03  FILLER  PIC X(48) VALUE 'Station                 STATION_ID'.
001290           03  FILLER  PIC X(48) VALUE 'Station                 CELL'.
001300           03  FILLER  PIC X(48) VALUE 'Package_Type            PKG_TYP'.
001310           03  FILLER  PIC X(48) VALUE 'Package_Type            PACKAGE'.
001320           03  FILLER  PIC X(48) VALUE 'Package_Type            PACKAGE TYPE'.
001330           03  FILLER  PIC X(48) VALUE 'Test_Type               FLOW_ID'.
001340           03  FILLER  PIC X(48) VALUE 'Test_Type               FLOW'.
001350           03  FILLER  PIC X(48) VALUE 'Test_Type               PROCESS'.
001360           03  FILLER  PIC X(48) VALUE 'DATE                    DATE_TIME'.
001370           03  FILLER  PIC X(48) VALUE 'DATE                    TIMESTAMP'.
001380           03  FILLER  PIC X(48) VALUE 'DATE                    TEST_DATE'.
001390           03  FILLER  PIC X(48) VALUE 'Error Code              ERR_CODE'.
001400           03  FILLER  PIC X(48) VALUE 'Error Code              ERROR'.
001410           03  FILLER  PIC X(48) VALUE 'Error Code              SOFT_BIN'.
001420           03  FILLER  PIC X(48) VALUE 'X_CID                   X_COORD'.
001430           03  FILLER  PIC X(48) VALUE 'X_CID                   X'.
001440           03  FILLER  PIC X(48) VALUE 'X_CID                   XPOS'.
001450           03  FILLER  PIC X(48) VALUE 'Y_CID                   Y_COORD'.
001460           03  FILLER  PIC X(48) VALUE 'Y_CID                   Y'.
001470           03  FILLER  PIC X(48) VALUE 'Y_CID                   YPOS'.
001480           03  FILLER  PIC X(48) VALUE 'Test Time               TEST_T'.
001490           03  FILLER  PIC X(48) VALUE 'Test Time               ELAPSED'.
001500           03  FILLER  PIC X(48) VALUE 'Test Time               DURATION'.
001510           03  FILLER  PIC X(48) VALUE 'Test Result             RESULT'.
001520           03  FILLER  PIC X(48) VALUE 'Test Result             STATUS'.
001530           03  FILLER  PIC X(48) VALUE 'Test Result             PASS_FAIL'.
001540           03  FILLER  PIC X(48) VALUE 'DMC_string              DMC'.
001550           03  FILLER  PIC X(48) VALUE 'DMC_string              DATA_MATRIX'.
001560           03  FILLER  PIC X(48) VALUE 'IC_serial_CID           SERIAL'.
001570           03  FILLER  PIC X(48) VALUE 'IC_serial_CID           SERIAL_NUM'.
001580           03  FILLER  PIC X(48) VALUE 'IC_serial_CID           SERIAL_NUMBER'.
001590           03  FILLER  PIC X(48) VALUE 'IC_DEVICE_ID_CID        DEVICE_ID'.
001600           03  FILLER  PIC X(48) VALUE 'IC_DEVICE_ID_CID        IC_ID'.
001610           03  FILLER  PIC X(48) VALUE 'product_id_CID          PRODUCT_ID'.
001620           03  FILLER  PIC X(48) VALUE 'product_id_CID          PROD_ID'.
001630           03  FILLER  PIC X(48) VALUE 'Test_CID                TEST_ID'.
001640           03  FILLER  PIC X(48) VALUE 'Test_CID                CID'.
001650      *
001660       01  WK-BUILTIN-ALIAS-TB REDEFINES WK-BUILTIN-ALIAS-LIST.
001670           03  WK-BUILTIN-EL OCCURS 72 TIMES
001680                            INDEXED BY BALS-IDX.
001690               05  WK-BUILTIN-CANON      PIC X(24).
001700               05  WK-BUILTIN-ALIAS      PIC X(24).
001710      *
001720       LINKAGE SECTION.
001730       COPY STFLKIN.
001740      *
001750       COPY STFLKOUT.
001760      *
001770       COPY STFMETA REPLACING ==DEV-METADATA== BY ==LK-DEV-METADATA==.
001780      *
001790       COPY STFMCP.
001800      *
001810       COPY STFRSLT.
001820      *
001830       PROCEDURE DIVISION USING LK-IN LK-OUT LK-DEV-METADATA
001840                                STFMCP MR.
001850      *
001860       0100-BEGIN.
001870           MOVE ZERO                     TO MR-RESULT.
001880           SET LK-NOT-FOUND              TO TRUE.
001890           MOVE SPACE                    TO LK-VALUE.
001900           MOVE ZERO                     TO LK-VALUE-LEN.
001910      *
001920           PERFORM 0150-BUILD-SEARCH-LIST THRU 0150-EXIT.
001930      *
001940           PERFORM 0300-EXACT-PASS THRU 0300-EXIT
001950               VARYING WK-SEARCH-IDX FROM 1 BY 1
001960               UNTIL WK-SEARCH-IDX > WK-SEARCH-TOTAL
001970               OR LK-FOUND.
001980      *
001990           IF NOT LK-FOUND
002000              PERFORM 0400-NORMALIZED-PASS THRU 0400-EXIT
002010                  VARYING WK-SEARCH-IDX FROM 1 BY 1
002020                  UNTIL WK-SEARCH-IDX > WK-SEARCH-TOTAL
002030                  OR LK-FOUND
002040           END-IF.
002050      *
002060           IF NOT LK-FOUND
002070              PERFORM 0500-APPLY-DEFAULT THRU 0500-EXIT
002080           END-IF.
002090      *
002100           GOBACK.
002110      *
002120       0150-BUILD-SEARCH-LIST.
002130      * First entry is the requested key itself; then every
002140      * built-in alias for that key, then every run-configured
002150      * alias for that key.  The header text itself always wins
002160      * over an alias when both could match - see QA-141.
002170           MOVE ZERO                     TO WK-SEARCH-TOTAL.
002180           ADD 1                         TO WK-SEARCH-TOTAL.
002190           MOVE LK-KEY                   TO WK-SEARCH-EL (WK-SEARCH-TOTAL).
002200      *
002210           PERFORM 0160-ADD-BUILTIN-ALIAS
002220               VARYING BALS-IDX FROM 1 BY 1 UNTIL BALS-IDX > 72.
002230      *
002240           PERFORM 0170-ADD-RUN-ALIAS
002250               VARYING ALS-IDX FROM 1 BY 1 UNTIL ALS-IDX > MCP-ALIAS-TOTAL.
002260      *
002270       0150-EXIT.
002280           EXIT.
002290      *
002300       0160-ADD-BUILTIN-ALIAS.
002310           IF WK-BUILTIN-CANON (BALS-IDX) EQUAL LK-KEY
002320              AND WK-SEARCH-TOTAL < 40
002330              MOVE WK-BUILTIN-ALIAS (BALS-IDX) TO WK-ENTRY-PARM
002340              PERFORM 0165-APPEND-IF-NEW THRU 0165-EXIT
002350           END-IF.
002360      *
002370       0165-APPEND-IF-NEW.
002380           MOVE ZERO                    TO WK-NORM-IDX.
002390           PERFORM 0166-CHECK-DUP
002400               VARYING WK-NORM-IDX FROM 1 BY 1
002410               UNTIL WK-NORM-IDX > WK-SEARCH-TOTAL.
002420           IF WK-NORM-IDX > WK-SEARCH-TOTAL
002430              ADD 1                     TO WK-SEARCH-TOTAL
002440              MOVE WK-ENTRY-PARM        TO WK-SEARCH-EL (WK-SEARCH-TOTAL)
002450           END-IF.
002460      *
002470       0165-EXIT.
002480           EXIT.
002490      *
002500       0166-CHECK-DUP.
002510           IF WK-SEARCH-EL (WK-NORM-IDX) EQUAL WK-ENTRY-PARM
002520              MOVE WK-SEARCH-TOTAL      TO WK-NORM-IDX
002530              ADD 1                     TO WK-NORM-IDX
002540           END-IF.
002550      *
002560       0170-ADD-RUN-ALIAS.
002570           IF MCP-ALIAS-CANON (ALS-IDX) EQUAL LK-KEY
002580              AND WK-SEARCH-TOTAL < 40
002590              MOVE MCP-ALIAS-TEXT (ALS-IDX)    TO WK-ENTRY-PARM
002600              PERFORM 0165-APPEND-IF-NEW THRU 0165-EXIT
002610           END-IF.
002620      *
002630       0300-EXACT-PASS.
002640           PERFORM 0310-CHECK-ONE-META-EXACT
002650               VARYING META-IDX FROM 1 BY 1
002660               UNTIL META-IDX > DEV-META-TOTAL
002670               OR LK-FOUND.
002680      *
002690       0300-EXIT.
002700           EXIT.
002710      *
002720       0310-CHECK-ONE-META-EXACT.
002730           IF DEV-META-KEY (META-IDX) EQUAL WK-SEARCH-EL (WK-SEARCH-IDX)
002740              MOVE DEV-META-VALUE (META-IDX)   TO LK-VALUE
002750              PERFORM 0900-STORE-LEN THRU 0900-EXIT
002760              SET LK-FOUND                     TO TRUE
002770           END-IF.
002780      *
002790       0400-NORMALIZED-PASS.
002800           MOVE WK-SEARCH-EL (WK-SEARCH-IDX)    TO WK-RAW-KEY.
002810           PERFORM 0200-NORMALIZE-KEY THRU 0200-EXIT.
002820           MOVE WK-NORM-KEY                     TO WK-NORM-SEARCH.
002830      *
002840           PERFORM 0410-CHECK-ONE-META-NORM
002850               VARYING META-IDX FROM 1 BY 1
002860               UNTIL META-IDX > DEV-META-TOTAL
002870               OR LK-FOUND.
002880      *
002890       0400-EXIT.
002900           EXIT.
002910      *
002920       0410-CHECK-ONE-META-NORM.
002930           MOVE DEV-META-KEY (META-IDX)         TO WK-RAW-KEY.
002940           PERFORM 0200-NORMALIZE-KEY THRU 0200-EXIT.
002950      *
002960           IF WK-NORM-KEY EQUAL WK-NORM-SEARCH
002970              MOVE DEV-META-VALUE (META-IDX)    TO LK-VALUE
002980              PERFORM 0900-STORE-LEN THRU 0900-EXIT
002990              SET LK-FOUND                      TO TRUE
003000           END-IF.
003010      *
003020       0200-NORMALIZE-KEY.
003030      * Upper-case and strip anything that is not a letter or a
003040      * digit, the way Test Engineering's header dictionary keys
003050      * have always been compared since the 1988 original.  The
003060      * kept bytes are packed left with no gap left by a dropped
003070      * byte - "LOT_ID" and "LOTID" have to land on the same
003080      * normalized key (see 10/14/03 log entry below).
003090           MOVE SPACE                            TO WK-NORM-KEY.
003100           MOVE ZERO                             TO WK-NORM-OUT-IDX.
003110           PERFORM 0210-NORMALIZE-ONE-BYTE
003120               VARYING WK-NORM-IDX FROM 1 BY 1 UNTIL WK-NORM-IDX > 24.
003130      *
003140       0200-EXIT.
003150           EXIT.
003160      *
003170       0210-NORMALIZE-ONE-BYTE.
003180           MOVE WK-RAW-KEY (WK-NORM-IDX:1)       TO WK-NORM-BYTE.
003190           INSPECT WK-NORM-BYTE
003200               CONVERTING CC-LOWER-ALPHA TO CC-UPPER-ALPHA.
003210      *
003220           IF WK-NORM-BYTE IS ALPHABETIC-UPPER
003230              OR WK-NORM-BYTE-NUM IS NUMERIC
003240              ADD 1                              TO WK-NORM-OUT-IDX
003250              MOVE WK-NORM-BYTE      TO WK-NORM-KEY (WK-NORM-OUT-IDX:1)
003260           END-IF.
003270      *
003280       0900-STORE-LEN.
003290           MOVE ZERO                             TO LK-VALUE-LEN.
003300           PERFORM 0910-COUNT-ONE-LEN
003310               VARYING WK-NORM-IDX FROM 80 BY -1 UNTIL WK-NORM-IDX < 1
003320               OR LK-VALUE (WK-NORM-IDX:1) NOT EQUAL SPACE.
003330           MOVE WK-NORM-IDX                      TO LK-VALUE-LEN.
003340      *
003350       0910-COUNT-ONE-LEN.
003360           CONTINUE.
003370      *
003380       0900-EXIT.
003390           EXIT.
003400      *
003410       0500-APPLY-DEFAULT.
003420           MOVE LK-DEFAULT                       TO LK-VALUE.
003430           PERFORM 0900-STORE-LEN THRU 0900-EXIT.
