000010 * **++ Area output per metadata lookup
000020  01  LK-OUT.
000030      03  LK-FOUND-SW                 PIC X(1).
000040          88  LK-FOUND                    VALUE 'Y'.
000050          88  LK-NOT-FOUND                VALUE 'N'.
000060      03  LK-VALUE-LEN                PIC 9(4) COMP VALUE ZERO.
000070      03  LK-VALUE                    PIC X(80).
000080      03  FILLER                      PIC X(04)   VALUE SPACE.
