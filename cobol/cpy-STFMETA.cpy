000010 * **++ DEVICE METADATA TABLE - ONE DEVICE'S LABEL/VALUE PAIRS
000020 *
000030  01  DEV-METADATA.
000040      03  DEV-META-TOTAL          PIC 9(4) COMP VALUE ZERO.
000050      03  DEV-META-TABLE.
000060          05  DEV-META-EL OCCURS 0 TO 200
000070                          DEPENDING ON DEV-META-TOTAL
000080                          INDEXED BY META-IDX.
000090              10  DEV-META-KEY        PIC X(24).
000100              10  DEV-META-VALUE      PIC X(80).
000110      03  FILLER                      PIC X(04)   VALUE SPACE.
