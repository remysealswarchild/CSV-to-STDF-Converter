000010 * **++ STFREC - STDF BINARY RECORD STAGING BUFFER
000020 *
000030  01  STFREC.
000040      03  REC-TYPE-REQUESTED          PIC X(4).
000050          88  REC-IS-FAR                  VALUE 'FAR '.
000060          88  REC-IS-ATR                  VALUE 'ATR '.
000070          88  REC-IS-MIR                  VALUE 'MIR '.
000080          88  REC-IS-PIR                  VALUE 'PIR '.
000090          88  REC-IS-PTR                  VALUE 'PTR '.
000100          88  REC-IS-PRR                  VALUE 'PRR '.
000110          88  REC-IS-MRR                  VALUE 'MRR '.
000120      03  REC-HEADER.
000130          05  REC-TYP                 PIC 9(3) COMP VALUE ZERO.
000140          05  REC-SUB                 PIC 9(3) COMP VALUE ZERO.
000150      03  REC-PAYLOAD-AREA.
000160          05  REC-PAYLOAD-LEN         PIC 9(4) COMP VALUE ZERO.
000170          05  REC-PAYLOAD             PIC X(4096).
000180      03  REC-OUTPUT-AREA.
000190          05  REC-BYTES-LEN           PIC 9(4) COMP VALUE ZERO.
000200          05  REC-BYTES               PIC X(4100).
000210      03  FILLER                      PIC X(04)   VALUE SPACE.
