000010 * **++ STFCSV - CSV PARSE RESULT AREA (CATALOGUE + DEVICE TABLES)
000020 *
000030  01  STFCSV.
000040      03  STFCSV-CATALOGUE.
000050          05  STFCAT-TOTAL        PIC 9(4) COMP VALUE ZERO.
000060          05  STFCAT-TB.
000070              10  STFCAT-EL OCCURS 0 TO 500
000080                            DEPENDING ON STFCAT-TOTAL
000090                            INDEXED BY CAT-IDX.
000100                  15  CAT-TEST-NAME       PIC X(40).
000110                  15  CAT-TEST-NUM        PIC 9(9) COMP.
000120                  15  CAT-UNITS           PIC X(16).
000130                  15  CAT-LIMIT-SWS.
000140                      20  CAT-LO-LIMIT-SW PIC X(1).
000150                          88 CAT-LO-LIMIT-PRESENT  VALUE 'Y'.
000160                      20  CAT-HI-LIMIT-SW PIC X(1).
000170                          88 CAT-HI-LIMIT-PRESENT  VALUE 'Y'.
000180                  15  CAT-LO-LIMIT        PIC S9(7)V9(5).
000190                  15  CAT-HI-LIMIT        PIC S9(7)V9(5).
000200                  15  FILLER              PIC X(04).
000210      03  STFCSV-DEVICES.
000220          05  STFDEV-TOTAL        PIC 9(6) COMP VALUE ZERO.
000230          05  STFDEV-TB.
000240              10  STFDEV-EL OCCURS 0 TO 100000
000250                            DEPENDING ON STFDEV-TOTAL
000260                            INDEXED BY DEV-IDX.
000270                  15  FILLER              PIC X(04).
000280                  15  DEV-MEAS-TB.
000290                      20  DEV-MEAS-EL OCCURS 500 TIMES
000300                                      INDEXED BY MEAS-IDX.
000310                          25  DEV-MEAS-SW     PIC X(1).
000320                              88 DEV-MEAS-PRESENT  VALUE 'Y'.
000330                          25  DEV-MEAS-TEXT   PIC X(24).
000340                  15  DEV-META.
000350                      20  DEV-META-TOTAL      PIC 9(4) COMP.
000360                      20  DEV-META-TB.
000370                          25  DEV-META-EL OCCURS 0 TO 200
000380                                    DEPENDING ON DEV-META-TOTAL
000390                                    INDEXED BY META-IDX.
000400                              30 DEV-META-KEY     PIC X(24).
000410                              30 DEV-META-VALUE   PIC X(80).
000420      03  FILLER                  PIC X(04)   VALUE SPACE.
