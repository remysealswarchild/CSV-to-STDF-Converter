000100  CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.     STFB001.
000130       AUTHOR.         T A NOVAK.
000140       INSTALLATION.   QUALITY DATA SYSTEMS GROUP.
000150       DATE-WRITTEN.   09/12/1988.
000160       DATE-COMPILED.
000170       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000180      *----------------------------------------------------------------
000190      * STFB001 - SELENE CSV TO STDF BATCH JOB DRIVER
000200      *     READS THE CONTROL FILE (JOB LIST + RUN PARAMETERS), THEN
000210      *     CALLS STFE001 ONCE PER JOB, LOGS [OK]/[FAIL] PER JOB AND
000220      *     RAISES A NON-ZERO RETURN-CODE WHEN ANY JOB FAILED.  THIS IS
000230      *     THE ONLY PROGRAM IN THE STF SUITE THAT IS RUN, NOT CALLED.
000240      *----------------------------------------------------------------
000250      * CHANGE LOG
000260      *----------------------------------------------------------------
000270      * 09/12/88  TAN  0005  INITIAL VERSION - JOB LIST LOOP, [OK]/[FAIL]
000280      * 09/12/88  TAN  0006  SUMMARY LINE, NON-ZERO RETURN-CODE ON FAIL
000290      * 11/19/88  JKO  0033  'A' RECORDS MERGED INTO STFMCP ATR TABLE
000300      * 02/08/89  JKO  0035  'C' RECORDS MERGED INTO STFMCP ALIAS TABLE
000310      * 07/22/89  RWM  0050  'M' RECORDS MERGED INTO STFMCP OVERRIDE TABLE
000320      * 01/11/90  DCL  0057  'H' RECORD SETS HEAD/SITE NUMBER IN STFMCP
000330      * 06/30/90  TAN  0063  DEFAULT OUTPUT NAME = INPUT BASE + '.STDF'
000340      * 09/04/91  TAN  0079  UPSI-0 ADDED - STOP-ON-FIRST-FAILURE OVERRIDE
000350      * 04/17/92  JKO  0092  JOB TABLE WIDENED TO 500 ENTRIES
000360      * 08/25/93  DCL  0103  CONTROL FILE READ ERRORS NOW RAISED, NOT
000370      *                      SILENTLY SKIPPED - SEE QA-103
000380      * 02/02/95  RWM  0121  FAILED JOB LIST NOW REPEATED IN FINAL SUMMARY
000390      * 10/09/96  TAN  0135  DUPLICATE ALIAS ENTRIES NOW IGNORED ON LOAD
000400      * 03/03/98  DCL  0152  CENTURY WINDOW NOTE - SEE STFE001/STFD001/
000410      *                      STFD002 CHANGE LOGS FOR THE CROSS REFERENCE
000420      * 12/28/98  TAN  0153  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
000430      *                      PROGRAM, NO DATE MATH PERFORMED HERE
000440      * 01/07/99  TAN  0154  Y2K SIGN-OFF RECORDED ON FORM QA-114
000450      * 05/14/01  RWM  0170  OVERRIDE/ALIAS/ATR TABLE SIZES ALIGNED WITH
000460      *                      THE WIDENED STFMCP COPYBOOK
000470      * 09/30/03  JKO  0183  JOB TABLE SIZE RAISED TO MATCH DEVICE TABLE
000480      * 10/14/03  TAN  0188  [FAIL] LINE NOW INCLUDES MR-POSITION
000490      *----------------------------------------------------------------
000500       ENVIRONMENT DIVISION.
000510      *
000520       CONFIGURATION SECTION.
000530       SOURCE-COMPUTER.    IBM-370.
000540       OBJECT-COMPUTER.    IBM-370.
000550       SPECIAL-NAMES.
000560           C01 IS TOP-OF-FORM.
000570      * UPSI-0 OFF (THE JCL SHIP DEFAULT) MEANS CONTINUE THE JOB LIST
000580      * PAST A FAILED JOB; UPSI-0 ON STOPS THE BATCH AT THE FIRST
000590      * FAILURE - SEE 0400-RUN-JOBS.
000600           UPSI-0 ON STATUS IS WK-STOP-ON-FAILURE
000610              OFF STATUS IS WK-CONTINUE-ON-FAILURE.
000620      *
000630       INPUT-OUTPUT SECTION.
000640       FILE-CONTROL.
000650           SELECT CTL-IN             ASSIGN TO CTLIN
000660              ORGANIZATION SEQUENTIAL
000670              ACCESS MODE SEQUENTIAL
000680              FILE STATUS CTLIN-FS.
000690      **
000700       DATA DIVISION.
000710      *
000720       FILE SECTION.
000730       FD  CTL-IN                      RECORDING F.
000740       01  CTLIN-REC.
000750           03  CTL-REC-TYPE          PIC X(01).
000760              88  CTL-IS-JOB              VALUE 'J'.
000770              88  CTL-IS-HEAD-SITE        VALUE 'H'.
000780              88  CTL-IS-MIR-OVERRIDE     VALUE 'M'.
000790              88  CTL-IS-ATR-EXTRA        VALUE 'A'.
000800              88  CTL-IS-ALIAS            VALUE 'C'.
000810           03  FILLER                 PIC X(01).
000820      * 161 BYTES OF PER-TYPE DATA - ONE OF THE FIVE REDEFINITIONS
000830      * BELOW APPLIES, DEPENDING ON CTL-REC-TYPE.  UNRECOGNIZED TYPES
000840      * ARE IGNORED BY 0320-STORE-CONTROL-RECORD.
000850           03  CTL-DATA                PIC X(161).
000860           03  CTL-JOB-DATA            REDEFINES CTL-DATA.
000870              05  CTL-JOB-INPUT            PIC X(80).
000880              05  FILLER                   PIC X(01).
000890              05  CTL-JOB-OUTPUT           PIC X(80).
000900           03  CTL-HEAD-SITE-DATA      REDEFINES CTL-DATA.
000910              05  CTL-HEAD-NUMBER          PIC 9(03).
000920              05  FILLER                   PIC X(01).
000930              05  CTL-SITE-NUMBER          PIC 9(03).
000940              05  FILLER                   PIC X(154).
000950           03  CTL-OVERRIDE-DATA       REDEFINES CTL-DATA.
000960              05  CTL-OR-FIELD             PIC X(08).
000970              05  FILLER                   PIC X(01).
000980              05  CTL-OR-VALUE             PIC X(80).
000990              05  FILLER                   PIC X(72).
001000           03  CTL-ATR-DATA            REDEFINES CTL-DATA.
001010              05  CTL-ATR-TEXT             PIC X(80).
001020              05  FILLER                   PIC X(81).
001030           03  CTL-ALIAS-DATA          REDEFINES CTL-DATA.
001040              05  CTL-ALIAS-CANON          PIC X(24).
001050              05  FILLER                   PIC X(01).
001060              05  CTL-ALIAS-TEXT           PIC X(24).
001070              05  FILLER                   PIC X(112).
001080      *
001090       WORKING-STORAGE SECTION.
001100      *
001110       01  WK-LITERALS.
001120           03  WK-STDF-EXTENSION      PIC X(05) VALUE '.stdf'.
001130           03  FILLER                 PIC X(04) VALUE SPACE.
001140      *
001150       COPY STFCSV.
001160      *
001170       COPY STFMCP.
001180      *
001190       COPY STFRSLT.
001200      *
001210      * LK-JOB IS BYTE-FOR-BYTE THE SAME SHAPE STFE001 DECLARES IN ITS
001220      * OWN LINKAGE SECTION (INPUT NAME / OUTPUT NAME / FILLER) - KEPT
001230      * HERE RATHER THAN A SHARED COPYBOOK SINCE ONLY THESE TWO
001240      * PROGRAMS EVER TOUCH IT.
001250       01  LK-JOB.
001260           03  LK-INPUT-NAME           PIC X(80).
001270           03  LK-OUTPUT-NAME          PIC X(80).
001280           03  FILLER                  PIC X(04).
001290      *
001300       01  WK-JOB-LIST.
001310           03  WK-JOB-TOTAL            PIC 9(4) COMP VALUE ZERO.
001320           03  WK-JOB-TB.
001330              05  WK-JOB-EL OCCURS 0 TO 500
001340               DEPENDING ON WK-JOB-TOTAL
001350               INDEXED BY JOB-IDX.
001360                  10  WK-JOB-INPUT-NAME    PIC X(80).
001370                  10  WK-JOB-OUTPUT-NAME   PIC X(80).
001380           03  FILLER                 PIC X(04).
001390      *
001400       01  WK-FAIL-LIST.
001410           03  WK-FAIL-TB.
001420              05  WK-FAIL-EL OCCURS 0 TO 500
001430               DEPENDING ON WK-JOB-FAIL-CTR
001440               INDEXED BY WK-FAIL-IDX.
001450                  10  WK-FAIL-INPUT-NAME   PIC X(80).
001460                  10  WK-FAIL-REASON       PIC X(80).
001470                  10  WK-FAIL-POSITION     PIC X(50).
001480           03  FILLER                 PIC X(04).
001490      *
001500       01  WK-COUNTERS.
001510           03  WK-JOB-CTR              PIC 9(4) COMP VALUE ZERO.
001520           03  WK-JOB-OK-CTR           PIC 9(4) COMP VALUE ZERO.
001530           03  WK-JOB-FAIL-CTR         PIC 9(4) COMP VALUE ZERO.
001540           03  FILLER                 PIC X(04).
001550      *
001560      * OUTPUT-NAME-DEFAULTING WORK AREA - BUILDS "BASE.stdf" FROM AN
001570      * INPUT PATH FOR A 'J' RECORD THAT OMITS THE OUTPUT NAME.
001580       01  WK-OUTPUT-NAME-WORK.
001590           03  WK-OUT-NAME-LEN         PIC 9(4) COMP VALUE ZERO.
001600           03  WK-OUT-SCAN-IDX         PIC 9(4) COMP VALUE ZERO.
001610           03  WK-OUT-SLASH-POS        PIC 9(4) COMP VALUE ZERO.
001620           03  WK-OUT-DOT-POS          PIC 9(4) COMP VALUE ZERO.
001630           03  WK-OUT-BASE-LEN         PIC 9(4) COMP VALUE ZERO.
001640           03  WK-OUT-BASE-START       PIC 9(4) COMP VALUE ZERO.
001650           03  WK-OUT-BASE-NAME        PIC X(80) VALUE SPACE.
001660           03  FILLER                 PIC X(04).
001670      *
001680       01  WK-ALIAS-DEDUP.
001690           03  WK-ALS-SCAN-IDX         PIC 9(4) COMP VALUE ZERO.
001700           03  WK-ALS-DUP-SW           PIC X(01) VALUE 'N'.
001710              88  WK-ALS-DUPLICATE          VALUE 'Y'.
001720              88  WK-ALS-NOT-DUPLICATE      VALUE 'N'.
001730           03  FILLER                 PIC X(04).
001740      *
001750       01  LS-FILE-STATUSES.
001760           03  CTLIN-FS                PIC XX.
001770              88  CTLIN-OK                  VALUE '00'.
001780              88  CTLIN-EOF                 VALUE '10'.
001790           03  FILLER                  PIC X(04) VALUE SPACE.
001800      *
001810      *
001820       PROCEDURE DIVISION.
001830      *
001840      * MAIN DRIVER - LOAD THE CONTROL FILE, RUN EVERY JOB IT NAMES,
001850      * SHOW THE FAILURE SUMMARY, RETURN NON-ZERO WHEN ANYTHING FAILED.
001860       0100-BEGIN.
001870           DISPLAY ' ********** STFB001 - STDF BATCH START **********'.
001880      *
001890           PERFORM 0200-OPEN-CONTROL-FILE THRU 0200-EXIT.
001900           PERFORM 0300-LOAD-CONTROL-FILE THRU 0300-EXIT.
001910           PERFORM 0350-CLOSE-CONTROL-FILE THRU 0350-EXIT.
001920      *
001930           PERFORM 0400-RUN-JOBS THRU 0400-EXIT.
001940      *
001950           PERFORM 0500-SHOW-SUMMARY THRU 0500-EXIT.
001960      *
001970           DISPLAY ' ********** STFB001 - STDF BATCH END   **********'.
001980      *
001990           IF WK-JOB-FAIL-CTR NOT EQUAL ZERO
002000              MOVE 12                        TO RETURN-CODE
002010           END-IF.
002020      *
002030           GOBACK.
002040      *
002050       0100-EXIT.
002060           EXIT.
002070      *
002080       0200-OPEN-CONTROL-FILE.
002090           OPEN INPUT CTL-IN.
002100              IF NOT CTLIN-OK
002110               PERFORM 9910-RAISE-CTL-OPEN-ERROR
002120              END-IF.
002130      *
002140       0200-EXIT.
002150           EXIT.
002160      *
002170       0210-READ-CONTROL-FILE.
002180           READ CTL-IN
002190              AT END
002200               CONTINUE
002210              NOT AT END
002220               PERFORM 0320-STORE-CONTROL-RECORD THRU 0320-EXIT
002230           END-READ.
002240      *
002250              IF NOT CTLIN-OK AND NOT CTLIN-EOF
002260               PERFORM 9920-RAISE-CTL-READ-ERROR
002270              END-IF.
002280      *
002290       0210-EXIT.
002300           EXIT.
002310      *
002320      * LOAD THE WHOLE CONTROL FILE BEFORE ANY JOB RUNS, SO AN 'M'/'A'/
002330      *'C' RECORD FILED AFTER ITS 'J' RECORD STILL APPLIES TO IT - THE
002340      * CONTROL FILE IS NOT POSITIONAL - ENTRIES CAN ARRIVE ANY ORDER.
002350       0300-LOAD-CONTROL-FILE.
002360           PERFORM 0210-READ-CONTROL-FILE THRU 0210-EXIT
002370              UNTIL CTLIN-EOF.
002380      *
002390       0300-EXIT.
002400           EXIT.
002410      *
002420       0350-CLOSE-CONTROL-FILE.
002430           CLOSE CTL-IN.
002440      *
002450       0350-EXIT.
002460           EXIT.
002470      *
002480      *
002490      * ROUTE EACH CONTROL RECORD TO ITS STORAGE PARAGRAPH BY RECORD
002500      * TYPE.  RECORD TYPES NOT RECOGNIZED ARE SILENTLY IGNORED -
002510      * PER TICKET 0041, A BLANK OR COMMENT LINE IN THE CONTROL FILE
002520      * IS NOT AN ERROR.
002530       0320-STORE-CONTROL-RECORD.
002540           EVALUATE TRUE
002550              WHEN CTL-IS-JOB
002560               PERFORM 0330-STORE-JOB THRU 0330-EXIT
002570              WHEN CTL-IS-HEAD-SITE
002580               PERFORM 0340-STORE-HEAD-SITE THRU 0340-EXIT
002590              WHEN CTL-IS-MIR-OVERRIDE
002600               PERFORM 0345-STORE-MIR-OVERRIDE THRU 0345-EXIT
002610              WHEN CTL-IS-ATR-EXTRA
002620               PERFORM 0346-STORE-ATR-EXTRA THRU 0346-EXIT
002630              WHEN CTL-IS-ALIAS
002640               PERFORM 0347-STORE-ALIAS THRU 0347-EXIT
002650              WHEN OTHER
002660               CONTINUE
002670           END-EVALUATE.
002680      *
002690       0320-EXIT.
002700           EXIT.
002710      *
002720      * ADD ONE JOB TO THE JOB TABLE.  WHEN THE CONTROL FILE LEAVES
002730      * CTL-JOB-OUTPUT BLANK THE OUTPUT NAME DEFAULTS FROM THE INPUT
002740      * NAME - SEE 0250-DEFAULT-OUTPUT-NAME FOR THE RULE.
002750       0330-STORE-JOB.
002760           ADD 1 TO WK-JOB-TOTAL.
002770           MOVE CTL-JOB-INPUT  TO WK-JOB-INPUT-NAME  (WK-JOB-TOTAL).
002780           MOVE CTL-JOB-OUTPUT TO WK-JOB-OUTPUT-NAME (WK-JOB-TOTAL).
002790      *
002800              IF CTL-JOB-OUTPUT EQUAL SPACE
002810               PERFORM 0250-DEFAULT-OUTPUT-NAME THRU 0250-EXIT
002820              END-IF.
002830      *
002840       0330-EXIT.
002850           EXIT.
002860      *
002870      * DEFAULT THE OUTPUT FILE NAME WHEN THE CONTROL FILE LEAVES IT
002880      * BLANK - TICKET 0037 ASKED THAT THIS MATCH THE OLD DESKTOP
002890      * UTILITY EXACTLY: DROP ANY DIRECTORY PATH, DROP THE ORIGINAL
002900      * EXTENSION (IF ANY), AND APPEND '.stdf'.
002910       0250-DEFAULT-OUTPUT-NAME.
002920           MOVE ZERO  TO WK-OUT-SLASH-POS WK-OUT-DOT-POS.
002930           PERFORM 0251-SCAN-ONE-NAME-CHAR THRU 0251-EXIT
002940               VARYING WK-OUT-SCAN-IDX FROM 1 BY 1
002950               UNTIL WK-OUT-SCAN-IDX > 80.
002960      *
002970           PERFORM 0252-FIND-NAME-LENGTH THRU 0252-EXIT.
002980           PERFORM 0254-BUILD-BASE-NAME THRU 0254-EXIT.
002990      *
003000       0250-EXIT.
003010           EXIT.
003020      *
003030      * REMEMBER THE LAST SLASH AND THE LAST DOT IN THE INPUT NAME -
003040      * A LATER OCCURRENCE OVERWRITES AN EARLIER ONE, SO WHAT SURVIVES
003050      * THE SCAN IS THE RIGHTMOST OF EACH.
003060       0251-SCAN-ONE-NAME-CHAR.
003070              IF CTL-JOB-INPUT (WK-OUT-SCAN-IDX:1) EQUAL '/'
003080               MOVE WK-OUT-SCAN-IDX TO WK-OUT-SLASH-POS
003090              END-IF.
003100              IF CTL-JOB-INPUT (WK-OUT-SCAN-IDX:1) EQUAL '.'
003110               MOVE WK-OUT-SCAN-IDX TO WK-OUT-DOT-POS
003120              END-IF.
003130      *
003140       0251-EXIT.
003150           EXIT.
003160      *
003170      * FIND THE TRIMMED LENGTH OF CTL-JOB-INPUT BY SCANNING BACKWARD
003180      * FROM THE END OF THE FIELD FOR THE FIRST NON-BLANK COLUMN.
003190       0252-FIND-NAME-LENGTH.
003200           MOVE ZERO TO WK-OUT-NAME-LEN.
003210           PERFORM 0253-TEST-ONE-LENGTH-CHAR THRU 0253-EXIT
003220               VARYING WK-OUT-SCAN-IDX FROM 80 BY -1
003230               UNTIL WK-OUT-SCAN-IDX < 1
003240               OR WK-OUT-NAME-LEN NOT EQUAL ZERO.
003250      *
003260       0252-EXIT.
003270           EXIT.
003280      *
003290       0253-TEST-ONE-LENGTH-CHAR.
003300              IF CTL-JOB-INPUT (WK-OUT-SCAN-IDX:1) NOT EQUAL SPACE
003310               MOVE WK-OUT-SCAN-IDX TO WK-OUT-NAME-LEN
003320              END-IF.
003330      *
003340       0253-EXIT.
003350           EXIT.
003360      *
003370      * BUILD THE BASE NAME: STARTS JUST PAST THE LAST SLASH (OR AT
003380      * COLUMN 1 WHEN THERE IS NONE), ENDS JUST BEFORE THE LAST DOT
003390      * WHEN THAT DOT FALLS AFTER THE LAST SLASH, OTHERWISE RUNS TO
003400      * THE END OF THE TRIMMED NAME - THEN APPENDS '.stdf'.
003410       0254-BUILD-BASE-NAME.
003420           COMPUTE WK-OUT-BASE-START = WK-OUT-SLASH-POS + 1.
003430      *
003440              IF WK-OUT-DOT-POS GREATER THAN WK-OUT-SLASH-POS
003450               COMPUTE WK-OUT-BASE-LEN =
003460               WK-OUT-DOT-POS - WK-OUT-BASE-START
003470              ELSE
003480               COMPUTE WK-OUT-BASE-LEN =
003490               WK-OUT-NAME-LEN - WK-OUT-BASE-START + 1
003500              END-IF.
003510      *
003520           MOVE SPACE TO WK-OUT-BASE-NAME.
003530              IF WK-OUT-BASE-LEN GREATER THAN ZERO
003540               MOVE CTL-JOB-INPUT (WK-OUT-BASE-START : WK-OUT-BASE-LEN)
003550               TO WK-OUT-BASE-NAME
003560              END-IF.
003570      *
003580           MOVE SPACE TO WK-JOB-OUTPUT-NAME (WK-JOB-TOTAL).
003590           STRING WK-OUT-BASE-NAME (1 : WK-OUT-BASE-LEN) DELIMITED BY SIZE
003600              WK-STDF-EXTENSION           DELIMITED BY SIZE
003610               INTO WK-JOB-OUTPUT-NAME (WK-JOB-TOTAL).
003620      *
003630       0254-EXIT.
003640           EXIT.
003650      *
003660      * RECORD THE HEAD/SITE NUMBER PAIR STFE001 STAMPS INTO MIR-HEAD-NUM/
003670      * MIR-SITE-NUM FOR EVERY JOB.  WHEN THE CONTROL FILE CARRIES
003680      * MORE THAN ONE 'H' RECORD THE LAST ONE READ WINS.
003690       0340-STORE-HEAD-SITE.
003700           MOVE CTL-HEAD-NUMBER TO MCP-HEAD-NUMBER.
003710           MOVE CTL-SITE-NUMBER TO MCP-SITE-NUMBER.
003720      *
003730       0340-EXIT.
003740           EXIT.
003750      *
003760      * ADD ONE MIR FIELD OVERRIDE TO THE OVERRIDE TABLE.
003770       0345-STORE-MIR-OVERRIDE.
003780           ADD 1 TO MCP-OR-TOTAL.
003790           MOVE CTL-OR-FIELD TO MCP-OR-FIELD (MCP-OR-TOTAL).
003800           MOVE CTL-OR-VALUE TO MCP-OR-VALUE (MCP-OR-TOTAL).
003810      *
003820       0345-EXIT.
003830           EXIT.
003840      *
003850      * ADD ONE EXTRA ATR RECORD TO THE ATR TABLE.
003860       0346-STORE-ATR-EXTRA.
003870           ADD 1 TO MCP-ATR-TOTAL.
003880           MOVE CTL-ATR-TEXT TO MCP-ATR-TEXT (MCP-ATR-TOTAL).
003890      *
003900       0346-EXIT.
003910           EXIT.
003920      *
003930      * ADD ONE COLUMN ALIAS TO THE ALIAS TABLE, UNLESS THE SAME
003940      * CANONICAL/TEXT PAIR IS ALREADY PRESENT - TICKET 0135 ASKED
003950      * THAT A CONTROL FILE WITH A REPEATED ALIAS NOT GROW THE TABLE.
003960       0347-STORE-ALIAS.
003970           SET WK-ALS-NOT-DUPLICATE TO TRUE.
003980           PERFORM 0348-CHECK-ONE-ALIAS-DUP THRU 0348-EXIT
003990               VARYING WK-ALS-SCAN-IDX FROM 1 BY 1
004000               UNTIL WK-ALS-SCAN-IDX > MCP-ALIAS-TOTAL
004010               OR WK-ALS-DUPLICATE.
004020      *
004030              IF WK-ALS-NOT-DUPLICATE
004040               ADD 1 TO MCP-ALIAS-TOTAL
004050               MOVE CTL-ALIAS-CANON TO MCP-ALIAS-CANON (MCP-ALIAS-TOTAL)
004060               MOVE CTL-ALIAS-TEXT  TO MCP-ALIAS-TEXT  (MCP-ALIAS-TOTAL)
004070              END-IF.
004080      *
004090       0347-EXIT.
004100           EXIT.
004110      *
004120       0348-CHECK-ONE-ALIAS-DUP.
004130              IF CTL-ALIAS-CANON EQUAL MCP-ALIAS-CANON (WK-ALS-SCAN-IDX)
004140               AND CTL-ALIAS-TEXT EQUAL MCP-ALIAS-TEXT  (WK-ALS-SCAN-IDX)
004150               SET WK-ALS-DUPLICATE TO TRUE
004160              END-IF.
004170      *
004180       0348-EXIT.
004190           EXIT.
004200      *
004210      * RUN EVERY JOB IN THE JOB TABLE, IN CONTROL-FILE ORDER.  WHEN
004220      * UPSI-0 IS ON, STOP AT THE FIRST FAILURE RATHER THAN RUNNING
004230      * THE REMAINING JOBS - THE JCL DEFAULT (UPSI-0 OFF) IS TO RUN
004240      * THE WHOLE LIST REGARDLESS OF INDIVIDUAL JOB FAILURES.
004250       0400-RUN-JOBS.
004260           PERFORM 0410-RUN-ONE-JOB THRU 0410-EXIT
004270               VARYING JOB-IDX FROM 1 BY 1
004280               UNTIL JOB-IDX > WK-JOB-TOTAL
004290               OR (WK-STOP-ON-FAILURE AND
004300                   WK-JOB-FAIL-CTR NOT EQUAL ZERO).
004310      *
004320       0400-EXIT.
004330           EXIT.
004340      *
004350       0410-RUN-ONE-JOB.
004360           ADD 1 TO WK-JOB-CTR.
004370           MOVE WK-JOB-INPUT-NAME  (JOB-IDX) TO LK-INPUT-NAME.
004380           MOVE WK-JOB-OUTPUT-NAME (JOB-IDX) TO LK-OUTPUT-NAME.
004390           MOVE ZERO TO MR-RESULT.
004400      *
004410           CALL 'STFE001' USING LK-JOB STFCSV STFMCP MR.
004420      *
004430           PERFORM 0420-LOG-JOB-RESULT THRU 0420-EXIT.
004440      *
004450       0410-EXIT.
004460           EXIT.
004470      *
004480      * LOG THE OUTCOME OF ONE JOB AND FILE IT IN THE RIGHT COUNTER.
004490      * A FAILED JOB ALSO GOES INTO THE FAILED-JOB TABLE SO THE FINAL
004500      * SUMMARY CAN REPEAT ITS REASON - TICKET 0121.
004510       0420-LOG-JOB-RESULT.
004520              IF MR-RESULT EQUAL ZERO
004530               ADD 1 TO WK-JOB-OK-CTR
004540               DISPLAY '[OK] ' WK-JOB-INPUT-NAME (JOB-IDX)
004550               ' -> ' WK-JOB-OUTPUT-NAME (JOB-IDX)
004560              ELSE
004570               ADD 1 TO WK-JOB-FAIL-CTR
004580               MOVE WK-JOB-INPUT-NAME (JOB-IDX)
004590               TO WK-FAIL-INPUT-NAME (WK-JOB-FAIL-CTR)
004600               MOVE MR-DESCRIPTION
004610               TO WK-FAIL-REASON (WK-JOB-FAIL-CTR)
004620               MOVE MR-POSITION
004630               TO WK-FAIL-POSITION (WK-JOB-FAIL-CTR)
004640               DISPLAY '[FAIL] ' WK-JOB-INPUT-NAME (JOB-IDX)
004650               ': ' MR-DESCRIPTION
004660              END-IF.
004670      *
004680       0420-EXIT.
004690           EXIT.
004700      *
004710      * SHOW THE CLOSING SUMMARY.  NOTHING IS SHOWN BEYOND THE [FAIL]
004720      * LINES ALREADY LOGGED WHEN EVERY JOB SUCCEEDED.
004730       0500-SHOW-SUMMARY.
004740              IF WK-JOB-FAIL-CTR NOT EQUAL ZERO
004750               DISPLAY 'COMPLETED WITH ' WK-JOB-FAIL-CTR ' ERROR(S).'
004760               PERFORM 0510-SHOW-ONE-FAILURE THRU 0510-EXIT
004770               VARYING WK-FAIL-IDX FROM 1 BY 1
004780               UNTIL WK-FAIL-IDX > WK-JOB-FAIL-CTR
004790              END-IF.
004800      *
004810       0500-EXIT.
004820           EXIT.
004830      *
004840       0510-SHOW-ONE-FAILURE.
004850           DISPLAY '  - ' WK-FAIL-INPUT-NAME (WK-FAIL-IDX)
004860              ' FAILED: ' WK-FAIL-REASON (WK-FAIL-IDX).
004870      *
004880       0510-EXIT.
004890           EXIT.
004900      *
004910      * THE CONTROL FILE WOULD NOT OPEN - NOTHING CAN BE PROCESSED.
004920       9910-RAISE-CTL-OPEN-ERROR.
004930           MOVE 51                           TO MR-RESULT.
004940           MOVE 'Error opening control file'  TO MR-DESCRIPTION.
004950           MOVE CTLIN-FS                     TO MR-POSITION.
004960           DISPLAY MR-DESCRIPTION.
004970           MOVE 16 TO RETURN-CODE.
004980           GOBACK.
004990      *
005000      * A BAD RECORD ON THE CONTROL FILE - STOP RATHER THAN RUN A
005010      * JOB LIST WE CANNOT TRUST. SEE QA-103.
005020       9920-RAISE-CTL-READ-ERROR.
005030           MOVE 52                           TO MR-RESULT.
005040           MOVE 'Error reading control file'  TO MR-DESCRIPTION.
005050           MOVE CTLIN-FS                     TO MR-POSITION.
005060           DISPLAY MR-DESCRIPTION.
005070           MOVE 16 TO RETURN-CODE.
005080           GOBACK.
