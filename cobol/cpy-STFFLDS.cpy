000010 * **++ STFFLDS - STDF RECORD FIELD VALUES
000020 *
000030  01  STFFLDS.
000040      03  STFFLDS-FAR.
000050          05  FLD-CPU-TYPE            PIC 9(3) VALUE ZERO.
000060          05  FLD-STDF-VER            PIC 9(3) VALUE ZERO.
000070      03  STFFLDS-ATR.
000080          05  FLD-MOD-TIM             PIC 9(9) COMP VALUE ZERO.
000090          05  FLD-CMD-LINE            PIC X(200) VALUE SPACE.
000100      03  STFFLDS-MIR.
000110          05  FLD-SETUP-T             PIC 9(9) COMP VALUE ZERO.
000120          05  FLD-START-T             PIC 9(9) COMP VALUE ZERO.
000130          05  FLD-STAT-NUM            PIC 9(3) VALUE ZERO.
000140          05  FLD-MODE-COD            PIC X(1) VALUE SPACE.
000150          05  FLD-RTST-COD            PIC X(1) VALUE SPACE.
000160          05  FLD-PROT-COD            PIC X(1) VALUE SPACE.
000170          05  FLD-BURN-TIM            PIC 9(5) COMP VALUE ZERO.
000180          05  FLD-CMOD-COD            PIC X(1) VALUE SPACE.
000190          05  FLD-LOT-ID              PIC X(80) VALUE SPACE.
000200          05  FLD-PART-TYP            PIC X(80) VALUE SPACE.
000210          05  FLD-NODE-NAM            PIC X(80) VALUE SPACE.
000220          05  FLD-TSTR-TYP            PIC X(80) VALUE SPACE.
000230          05  FLD-JOB-NAM             PIC X(80) VALUE SPACE.
000240          05  FLD-JOB-REV             PIC X(80) VALUE SPACE.
000250          05  FLD-SBLOT-ID            PIC X(80) VALUE SPACE.
000260          05  FLD-OPER-NAM            PIC X(80) VALUE SPACE.
000270          05  FLD-EXEC-TYP            PIC X(80) VALUE SPACE.
000280          05  FLD-EXEC-VER            PIC X(80) VALUE SPACE.
000290          05  FLD-TEST-COD            PIC X(80) VALUE SPACE.
000300          05  FLD-TST-TEMP            PIC X(80) VALUE SPACE.
000310          05  FLD-USER-TXT            PIC X(80) VALUE SPACE.
000320          05  FLD-AUX-FILE            PIC X(80) VALUE SPACE.
000330          05  FLD-PKG-TYP             PIC X(80) VALUE SPACE.
000340          05  FLD-FAMLY-ID            PIC X(80) VALUE SPACE.
000350          05  FLD-DATE-COD            PIC X(80) VALUE SPACE.
000360          05  FLD-FACIL-ID            PIC X(80) VALUE SPACE.
000370          05  FLD-FLOOR-ID            PIC X(80) VALUE SPACE.
000380          05  FLD-PROC-ID             PIC X(80) VALUE SPACE.
000390          05  FLD-OPER-FRQ            PIC X(80) VALUE SPACE.
000400          05  FLD-SPEC-NAM            PIC X(80) VALUE SPACE.
000410          05  FLD-SPEC-VER            PIC X(80) VALUE SPACE.
000420          05  FLD-FLOW-ID             PIC X(80) VALUE SPACE.
000430          05  FLD-SETUP-ID            PIC X(80) VALUE SPACE.
000440          05  FLD-DSGN-REV            PIC X(80) VALUE SPACE.
000450          05  FLD-ENG-ID              PIC X(80) VALUE SPACE.
000460          05  FLD-ROM-COD             PIC X(80) VALUE SPACE.
000470          05  FLD-SERL-NUM            PIC X(80) VALUE SPACE.
000480          05  FLD-SUPR-NAM            PIC X(80) VALUE SPACE.
000490      03  STFFLDS-SITE.
000500          05  FLD-HEAD-NUM            PIC 9(3) VALUE ZERO.
000510          05  FLD-SITE-NUM            PIC 9(3) VALUE ZERO.
000520      03  STFFLDS-PTR.
000530          05  FLD-TEST-NUM            PIC 9(9) COMP VALUE ZERO.
000540          05  FLD-TEST-FLG            PIC 9(3) VALUE ZERO.
000550          05  FLD-PARM-FLG            PIC 9(3) VALUE ZERO.
000560          05  FLD-RESULT-SW           PIC X(1) VALUE 'N'.
000570              88 FLD-RESULT-PRESENT       VALUE 'Y'.
000580          05  FLD-RESULT              PIC S9(7)V9(5) VALUE ZERO.
000590          05  FLD-TEST-TXT            PIC X(80) VALUE SPACE.
000600          05  FLD-ALARM-ID            PIC X(80) VALUE SPACE.
000610          05  FLD-OPT-FLAG            PIC 9(3) VALUE ZERO.
000620          05  FLD-RES-SCAL            PIC S9(3) VALUE ZERO.
000630          05  FLD-LLM-SCAL            PIC S9(3) VALUE ZERO.
000640          05  FLD-HLM-SCAL            PIC S9(3) VALUE ZERO.
000650          05  FLD-LO-LIMIT-SW         PIC X(1) VALUE 'N'.
000660              88 FLD-LO-LIMIT-PRESENT     VALUE 'Y'.
000670          05  FLD-LO-LIMIT            PIC S9(7)V9(5) VALUE ZERO.
000680          05  FLD-HI-LIMIT-SW         PIC X(1) VALUE 'N'.
000690              88 FLD-HI-LIMIT-PRESENT     VALUE 'Y'.
000700          05  FLD-HI-LIMIT            PIC S9(7)V9(5) VALUE ZERO.
000710          05  FLD-UNITS               PIC X(16) VALUE SPACE.
000720      03  STFFLDS-PRR.
000730          05  FLD-PART-FLG            PIC 9(3) VALUE ZERO.
000740          05  FLD-NUM-TEST            PIC 9(5) COMP VALUE ZERO.
000750          05  FLD-HARD-BIN            PIC 9(5) COMP VALUE ZERO.
000760          05  FLD-SOFT-BIN            PIC 9(5) COMP VALUE ZERO.
000770          05  FLD-X-COORD             PIC S9(5) COMP VALUE ZERO.
000780          05  FLD-Y-COORD             PIC S9(5) COMP VALUE ZERO.
000790          05  FLD-TEST-T              PIC 9(9) COMP VALUE ZERO.
000800          05  FLD-PART-ID             PIC X(80) VALUE SPACE.
000810          05  FLD-PART-TXT            PIC X(80) VALUE SPACE.
000820      03  STFFLDS-MRR.
000830          05  FLD-FINISH-T            PIC 9(9) COMP VALUE ZERO.
000840          05  FLD-DISP-COD            PIC X(1) VALUE SPACE.
000850          05  FLD-USR-DESC            PIC X(80) VALUE SPACE.
000860          05  FLD-EXC-DESC            PIC X(80) VALUE SPACE.
000870      03  FILLER                      PIC X(04) VALUE SPACE.
