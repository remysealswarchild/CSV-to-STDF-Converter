000010 * **++ STFRSLT - COMMON CALL RESULT AREA
000020 *
000030  01  MR.
000040      03  MR-RESULT                   PIC 9(4) COMP VALUE ZERO.
000050      03  MR-DESCRIPTION              PIC X(80) VALUE SPACE.
000060      03  MR-POSITION                 PIC X(50) VALUE SPACE.
000070      03  FILLER                      PIC X(04) VALUE SPACE.
