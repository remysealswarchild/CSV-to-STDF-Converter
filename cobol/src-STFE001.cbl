000100      CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.     STFE001.
000130       AUTHOR.         R W MASELLI.
000140       INSTALLATION.   QUALITY DATA SYSTEMS GROUP.
000150       DATE-WRITTEN.   08/22/1988.
000160       DATE-COMPILED.
000170       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000180      *----------------------------------------------------------------
000190      * STFE001 - SELENE CSV TO STDF V4 CONVERSION ENGINE
000200      *     DRIVES ONE INPUT CSV THROUGH TO ONE STDF V4 OUTPUT STREAM -
000210      *     CALLS STFD001 TO PARSE THE CSV, STFD002 REPEATEDLY TO
000220      *     RESOLVE METADATA KEYS AGAINST THE FIRST DEVICE (FOR THE MIR)
000230      *     AND AGAINST EACH DEVICE IN TURN (FOR ITS PIR/PTR/PRR SET),
000240      *     AND STFI001 TO ENCODE EACH RECORD BEFORE IT IS WRITTEN.
000250      *     ONE CALL TO THIS PROGRAM CONVERTS ONE JOB OUT OF STFB001'S
000260      *     JOB LIST; STFB001 CALLS IT ONCE PER (INPUT,OUTPUT) PAIR.
000270      *----------------------------------------------------------------
000280      * CHANGE LOG
000290      *----------------------------------------------------------------
000300      * 08/22/88  RWM  0003  INITIAL VERSION - FAR/ATR/MIR/PIR/PTR/PRR
000310      * 08/22/88  RWM  0004  MRR AND PASS/FAIL DISPOSITION CODE ADDED
000320      * 11/19/88  JKO  0032  ADDED EXTRA ATR ENTRIES FROM RUN PARAMETERS
000330      * 02/08/89  JKO  0034  MIR TSTR_TYP/JOB_NAM FALLBACK LOOKUPS ADDED
000340      * 07/22/89  RWM  0049  MIR FIELD OVERRIDE TABLE APPLIED LAST
000350      * 01/11/90  DCL  0056  DEVICE TIMESTAMP NOW TRIED TWO DATE FORMATS
000360      * 06/30/90  DCL  0062  ZERO DEVICE ROWS NOW RAISED AS AN ERROR
000370      * 09/04/91  RWM  0078  HARD_BIN/SOFT_BIN DEFAULT TO 1/255 ON FAIL
000380      * 04/17/92  JKO  0091  PART_ID NOW FALLS THROUGH FIVE ID COLUMNS
000390      * 08/25/93  DCL  0102  X_CID/Y_CID COORDINATES ZERO WHEN ABSENT
000400      * 02/02/95  RWM  0120  SKIPPED-TEST COUNT NO LONGER COUNTS TOWARD
000410      *                      NUM_TEST - ONLY EMITTED PTRS ARE COUNTED
000420      * 10/09/96  JKO  0134  COMMAND LINE TEXT NOW CARRIES INPUT BASE
000430      *                      NAME INSTEAD OF THE FULL PATHNAME
000440      * 03/03/98  DCL  0151  CENTURY WINDOW ADDED TO 0935 FOR THE ACCEPT
000450      *                      FROM DATE CLOCK READING - YY < 50 WINDOWS
000460      *                      TO 20YY, ELSE 19YY.  SEE STFD001/STFD002
000470      *                      CHANGE LOGS FOR THE CROSS REFERENCE NOTE.
000480      * 12/28/98  DCL  0152  Y2K REVIEW - EPOCH MATH RECHECKED THROUGH
000490      *                      THE YEAR 2000 BOUNDARY, NO OTHER 2-DIGIT
000500      *                      YEAR FIELDS FOUND IN THIS PROGRAM
000510      * 01/07/99  DCL  0153  Y2K SIGN-OFF RECORDED ON FORM QA-114
000520      * 05/14/01  RWM  0169  MIR OVERRIDE TABLE WIDENED TO 80 ENTRIES
000530      * 09/30/03  JKO  0182  DEVICE TABLE SIZE RAISED TO MATCH STFD001
000540      * 10/14/03  RWM  0187  SOFT_BIN OF ZERO NO LONGER TREATED AS A
000550      *                      REAL BIN NUMBER - SEE QA-141
000560      *----------------------------------------------------------------
000570       ENVIRONMENT DIVISION.
000580      *
000590       CONFIGURATION SECTION.
000600       SOURCE-COMPUTER.    IBM-370.
000610       OBJECT-COMPUTER.    IBM-370.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640      *
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670           SELECT STDF-OUT        ASSIGN TO STDFOUT
000680                                   ORGANIZATION SEQUENTIAL
000690                                   ACCESS MODE SEQUENTIAL
000700                                   RECORD IS VARYING IN SIZE
000710                                       FROM 4 TO 4100 CHARACTERS
000720                                       DEPENDING ON WK-OUT-REC-LEN
000730                                   FILE STATUS STDFOUT-FS.
000740      **
000750       DATA DIVISION.
000760      *
000770       FILE SECTION.
000780       FD  STDF-OUT                     RECORDING V.
000790       01  STDFOUT-REC.
000800           03  STDFOUT-TEXT              PIC X(4096).
000810           03  FILLER                    PIC X(04).
000820      *
000830       WORKING-STORAGE SECTION.
000840      *
000850       01  WK-LITERALS.
000860           03  CC-UPPER-ALPHA            PIC X(26) VALUE
000870               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000880           03  CC-LOWER-ALPHA            PIC X(26) VALUE
000890               'abcdefghijklmnopqrstuvwxyz'.
000900           03  FILLER                    PIC X(04)  VALUE SPACE.
000910      *
000920       01  WK-FILE-STATUSES.
000930           03  STDFOUT-FS                PIC XX.
000940               88  STDFOUT-OK                VALUE '00'.
000950           03  FILLER                    PIC X(04)  VALUE SPACE.
000960      *
000970       77  WK-OUT-REC-LEN                PIC 9(4) COMP VALUE ZERO.
000980       77  WK-NOW-EPOCH                  PIC 9(9) COMP VALUE ZERO.
000990       77  WK-SETUP-TIME                 PIC 9(9) COMP VALUE ZERO.
001000       77  WK-FINISH-TIME                PIC 9(9) COMP VALUE ZERO.
001010       77  WK-DEVICE-TS                  PIC 9(9) COMP VALUE ZERO.
001020       77  WK-ALL-PASSED-SW              PIC X(1)      VALUE 'Y'.
001030           88  WK-ALL-PASSED                 VALUE 'Y'.
001040           88  WK-NOT-ALL-PASSED             VALUE 'N'.
001050       77  WK-DEVICE-PASS-SW             PIC X(1)      VALUE 'N'.
001060           88  WK-DEVICE-PASSED              VALUE 'Y'.
001070           88  WK-DEVICE-FAILED               VALUE 'N'.
001080       77  WK-EXEC-TEST-CNT              PIC 9(5) COMP VALUE ZERO.
001090      *
001100       01  WK-EPOCH-WORK.
001110           03  WK-EP-YEAR                PIC 9(4) COMP.
001120           03  WK-EP-MONTH               PIC 9(2) COMP.
001130           03  WK-EP-DAY                 PIC 9(2) COMP.
001140           03  WK-EP-HOUR                PIC 9(2) COMP.
001150           03  WK-EP-MINUTE              PIC 9(2) COMP.
001160           03  WK-EP-SECOND              PIC 9(2) COMP.
001170           03  WK-EP-DAY-COUNT           PIC 9(7) COMP.
001180           03  WK-EP-YEAR-IDX            PIC 9(4) COMP.
001190           03  WK-EP-MONTH-IDX           PIC 9(2) COMP.
001200           03  WK-EP-LEAP-REM-4          PIC 9(2) COMP.
001210           03  WK-EP-LEAP-REM-100        PIC 9(2) COMP.
001220           03  WK-EP-LEAP-REM-400        PIC 9(3) COMP.
001230           03  WK-EP-LEAP-QUOT           PIC 9(4) COMP.
001240           03  WK-EP-IS-LEAP-SW          PIC X(1).
001250               88  WK-EP-IS-LEAP             VALUE 'Y'.
001260               88  WK-EP-NOT-LEAP             VALUE 'N'.
001270           03  FILLER                    PIC X(04) VALUE SPACE.
001280      *
001290      * MONTH-LENGTH TABLE FOR A NON-LEAP YEAR, TWO DIGITS PER MONTH,
001300      * REDEFINED AS AN OCCURS TABLE - BUILT BY HAND THE SAME WAY
001310      * STFD001'S 0900 PARAGRAPH HANDLES ITS OWN TEXT WORK.
001320       01  WK-MONTH-DAYS-LIT             PIC X(24) VALUE
001330           '312831303130313130313031'.
001340       01  WK-MONTH-DAYS REDEFINES WK-MONTH-DAYS-LIT.
001350           03  WK-MONTH-DAYS-EL OCCURS 12 TIMES
001360                                INDEXED BY MDAY-IDX  PIC 9(2).
001370      *
001380       01  WK-CLOCK-AREA.
001390           03  WK-CLOCK-DATE-FLD.
001400               05  WK-CLOCK-YY           PIC 9(2).
001410               05  WK-CLOCK-MM           PIC 9(2).
001420               05  WK-CLOCK-DD           PIC 9(2).
001430           03  WK-CLOCK-TIME-FLD.
001440               05  WK-CLOCK-HH           PIC 9(2).
001450               05  WK-CLOCK-MN           PIC 9(2).
001460               05  WK-CLOCK-SS           PIC 9(2).
001470               05  WK-CLOCK-HUNDREDTHS   PIC 9(2).
001480           03  FILLER                    PIC X(04) VALUE SPACE.
001490      *
001500      * FIRST-TWO-DIGITS VIEW OF THE DATE/TIME LOOKUP CELL, USED BY
001510      * 0717/0718 TO CHECK A FORMAT WITHOUT UNSTRINGING THE WHOLE CELL.
001520       01  WK-DEVICE-DATE-WORK.
001530           03  WK-DD-RAW                 PIC X(80).
001540           03  WK-DD-RAW-LEN             PIC 9(4) COMP.
001550           03  FILLER                    PIC X(04) VALUE SPACE.
001560       01  WK-DD-FMT-A REDEFINES WK-DEVICE-DATE-WORK.
001570           03  WK-DDA-YYYY               PIC 9(4).
001580           03  WK-DDA-MM                 PIC 9(2).
001590           03  WK-DDA-DD                 PIC 9(2).
001600           03  WK-DDA-USCORE             PIC X(1).
001610           03  WK-DDA-HH                 PIC 9(2).
001620           03  WK-DDA-MN                 PIC 9(2).
001630           03  WK-DDA-SS                 PIC 9(2).
001640           03  FILLER                    PIC X(65).
001650       01  WK-DD-FMT-B REDEFINES WK-DEVICE-DATE-WORK.
001660           03  WK-DDB-YYYY               PIC 9(4).
001670           03  WK-DDB-DASH1              PIC X(1).
001680           03  WK-DDB-MM                 PIC 9(2).
001690           03  WK-DDB-DASH2              PIC X(1).
001700           03  WK-DDB-DD                 PIC 9(2).
001710           03  WK-DDB-SPACE              PIC X(1).
001720           03  WK-DDB-HH                 PIC 9(2).
001730           03  WK-DDB-COLON1             PIC X(1).
001740           03  WK-DDB-MN                 PIC 9(2).
001750           03  WK-DDB-COLON2             PIC X(1).
001760           03  WK-DDB-SS                 PIC 9(2).
001770           03  FILLER                    PIC X(61).
001780      *
001790       01  WK-NUMBER-PARSE.
001800           03  WK-NP-TRIMMED             PIC X(80).
001810           03  WK-NP-FIRST-BYTE REDEFINES WK-NP-TRIMMED.
001820               05  WK-NP-FIRST              PIC X(1).
001830               05  FILLER                   PIC X(79).
001840           03  WK-NP-PRESENT-SW          PIC X(1) VALUE 'N'.
001850               88  WK-NP-PRESENT             VALUE 'Y'.
001860               88  WK-NP-ABSENT               VALUE 'N'.
001870           03  WK-NP-ERROR-SW            PIC X(1) VALUE 'N'.
001880               88  WK-NP-IN-ERROR             VALUE 'Y'.
001890           03  WK-NP-SIGN                PIC X(1).
001900           03  WK-NP-SEEN-POINT-SW       PIC X(1).
001910               88  WK-NP-SEEN-POINT          VALUE 'Y'.
001920               88  WK-NP-NOT-SEEN-POINT      VALUE 'N'.
001930           03  WK-NP-INT-ACCUM           PIC S9(9) COMP.
001940           03  WK-NP-RAW-ACCUM           PIC S9(12) COMP.
001950           03  WK-NP-DEC-ACCUM           PIC S9(7)V9(5) COMP.
001960           03  WK-NP-FRAC-DIGITS         PIC 9(2) COMP.
001970           03  WK-NP-DIGIT-IDX           PIC 9(4) COMP.
001980           03  WK-NP-ONE-BYTE            PIC X(1).
001990           03  WK-NP-ONE-DIGIT REDEFINES WK-NP-ONE-BYTE
002000                                         PIC 9(1).
002010           03  FILLER                    PIC X(04) VALUE SPACE.
002020      *
002030       01  WK-LOOKUP-WORK.
002040           03  WK-FALLBACK-KEY-1         PIC X(24).
002050           03  WK-FALLBACK-KEY-2         PIC X(24).
002060           03  FILLER                    PIC X(04) VALUE SPACE.
002070      *
002080       01  WK-CMD-LINE-WORK.
002090           03  WK-CL-BASE-NAME           PIC X(80).
002100           03  WK-CL-NAME-LEN            PIC 9(4) COMP.
002110           03  WK-CL-SCAN-IDX            PIC 9(4) COMP.
002120           03  FILLER                    PIC X(04) VALUE SPACE.
002130      *
002140       01  WK-PART-ID-KEYS.
002150           03  FILLER  PIC X(24) VALUE 'DMC_STRING'.
002160           03  FILLER  PIC X(24) VALUE 'IC_SERIAL_CID'.
002170           03  FILLER  PIC X(24) VALUE 'IC_DEVICE_ID_CID'.
002180           03  FILLER  PIC X(24) VALUE 'PRODUCT_ID_CID'.
002190           03  FILLER  PIC X(24) VALUE 'TEST_CID'.
002200       01  WK-PART-ID-KEY-TB REDEFINES WK-PART-ID-KEYS.
002210           03  WK-PART-ID-KEY-EL OCCURS 5 TIMES
002220                                  INDEXED BY PID-IDX  PIC X(24).
002230      *
002240       LINKAGE SECTION.
002250       01  LK-JOB.
002260           03  LK-INPUT-NAME             PIC X(80).
002270           03  LK-OUTPUT-NAME            PIC X(80).
002280           03  FILLER                    PIC X(04).
002290      *
002300       COPY STFCSV.
002310      *
002320       COPY STFMCP.
002330      *
002340       COPY STFRSLT.
002350      *
002360       COPY STFREC.
002370      *
002380       COPY STFFLDS.
002390      *
002400       COPY STFLKIN.
002410      *
002420       COPY STFLKOUT.
002430      *
002440       PROCEDURE DIVISION USING LK-JOB STFCSV STFMCP MR.
002450      *
002460       0100-BEGIN.
002470           MOVE ZERO                        TO MR-RESULT.
002480           MOVE ZERO                        TO WK-EXEC-TEST-CNT.
002490           SET WK-ALL-PASSED                 TO TRUE.
002500      *
002510           PERFORM 0160-GET-CURRENT-CLOCK-TIME THRU 0160-EXIT.
002520      *
002530           PERFORM 0200-PARSE-INPUT-FILE THRU 0200-EXIT.
002540           IF MR-RESULT NOT EQUAL ZERO
002550              GO TO 0100-EXIT
002560           END-IF.
002570      *
002580           IF STFDEV-TOTAL EQUAL ZERO
002590              PERFORM 9930-RAISE-NO-DEVICES
002600           END-IF.
002610      *
002620           PERFORM 0300-COMPUTE-SETUP-FINISH-TIME THRU 0300-EXIT.
002630      *
002640           OPEN OUTPUT STDF-OUT.
002650           IF NOT STDFOUT-OK
002660              PERFORM 9940-RAISE-OUTPUT-OPEN-ERROR
002670           END-IF.
002680      *
002690           PERFORM 0400-WRITE-FAR THRU 0400-EXIT.
002700           PERFORM 0500-WRITE-ATRS THRU 0500-EXIT.
002710           PERFORM 0600-BUILD-AND-WRITE-MIR THRU 0600-EXIT.
002720      *
002730           PERFORM 0700-PROCESS-ONE-DEVICE THRU 0700-EXIT
002740               VARYING DEV-IDX FROM 1 BY 1
002750               UNTIL DEV-IDX > STFDEV-TOTAL
002760               OR MR-RESULT NOT EQUAL ZERO.
002770      *
002780           IF MR-RESULT EQUAL ZERO
002790              PERFORM 0800-WRITE-MRR THRU 0800-EXIT
002800           END-IF.
002810      *
002820           CLOSE STDF-OUT.
002830      *
002840       0100-EXIT.
002850           GOBACK.
002860      *
002870       0160-GET-CURRENT-CLOCK-TIME.
002880           ACCEPT WK-CLOCK-DATE-FLD         FROM DATE.
002890           ACCEPT WK-CLOCK-TIME-FLD         FROM TIME.
002900      *
002910           PERFORM 0935-WINDOW-CENTURY THRU 0935-EXIT.
002920           MOVE WK-CLOCK-MM                 TO WK-EP-MONTH.
002930           MOVE WK-CLOCK-DD                 TO WK-EP-DAY.
002940           MOVE WK-CLOCK-HH                 TO WK-EP-HOUR.
002950           MOVE WK-CLOCK-MN                 TO WK-EP-MINUTE.
002960           MOVE WK-CLOCK-SS                 TO WK-EP-SECOND.
002970      *
002980           PERFORM 0930-DATE-TO-EPOCH THRU 0930-EXIT.
002990           MOVE WK-EP-DAY-COUNT              TO WK-NOW-EPOCH.
003000      *
003010       0160-EXIT.
003020           EXIT.
003030      *
003040      * DYNAMIC DD ASSIGNMENT - ONE STFB001 RUN CALLS THIS PROGRAM ONCE
003050      * PER JOB IN THE JOB LIST, EACH WITH ITS OWN INPUT/OUTPUT PATH,
003060      * SO THE ASSIGN-TO NAMES IN FILE-CONTROL STAY FIXED LOGICAL NAMES
003070      * AND THE ACTUAL FILE IS BOUND AT RUN TIME THROUGH THE RUNTIME'S
003080      * ENVIRONMENT TABLE - THE OPEN-SYSTEMS EQUIVALENT OF SWAPPING A
003090      * JCL DD STATEMENT BETWEEN STEPS.
003100       0150-BIND-FILES.
003110           DISPLAY 'CSVIN'           UPON ENVIRONMENT-NAME.
003120           DISPLAY LK-INPUT-NAME     UPON ENVIRONMENT-VALUE.
003130           DISPLAY 'STDFOUT'         UPON ENVIRONMENT-NAME.
003140           DISPLAY LK-OUTPUT-NAME    UPON ENVIRONMENT-VALUE.
003150      *
003160       0150-EXIT.
003170           EXIT.
003180      *
003190       0200-PARSE-INPUT-FILE.
003200           PERFORM 0150-BIND-FILES THRU 0150-EXIT.
003210           CALL 'STFD001'                 USING STFCSV MR.
003220      *
003230       0200-EXIT.
003240           EXIT.
003250      *
003260       0300-COMPUTE-SETUP-FINISH-TIME.
003270           SET DEV-IDX                       TO 1.
003280           PERFORM 0715-DEVICE-TIMESTAMP THRU 0715-EXIT.
003290           MOVE WK-DEVICE-TS                 TO WK-SETUP-TIME.
003300           MOVE WK-DEVICE-TS                 TO WK-FINISH-TIME.
003310      *
003320           PERFORM 0310-TRACK-ONE-TIMESTAMP
003330               VARYING DEV-IDX FROM 2 BY 1
003340               UNTIL DEV-IDX > STFDEV-TOTAL.
003350      *
003360       0300-EXIT.
003370           EXIT.
003380      *
003390       0310-TRACK-ONE-TIMESTAMP.
003400           PERFORM 0715-DEVICE-TIMESTAMP THRU 0715-EXIT.
003410           IF WK-DEVICE-TS < WK-SETUP-TIME
003420              MOVE WK-DEVICE-TS              TO WK-SETUP-TIME
003430           END-IF.
003440           IF WK-DEVICE-TS > WK-FINISH-TIME
003450              MOVE WK-DEVICE-TS              TO WK-FINISH-TIME
003460           END-IF.
003470      *
003480       0310-EXIT.
003490           EXIT.
003500      *
003510       0400-WRITE-FAR.
003520           MOVE 2                            TO FLD-CPU-TYPE.
003530           MOVE 4                            TO FLD-STDF-VER.
003540           SET REC-IS-FAR                     TO TRUE.
003550           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
003560      *
003570       0400-EXIT.
003580           EXIT.
003590      *
003600       0500-WRITE-ATRS.
003610           PERFORM 0510-BUILD-CMD-LINE THRU 0510-EXIT.
003620           MOVE WK-NOW-EPOCH                 TO FLD-MOD-TIM.
003630           SET REC-IS-ATR                     TO TRUE.
003640           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
003650      *
003660           PERFORM 0520-WRITE-ONE-EXTRA-ATR
003670               VARYING ATR-IDX FROM 1 BY 1
003680               UNTIL ATR-IDX > MCP-ATR-TOTAL.
003690      *
003700       0500-EXIT.
003710           EXIT.
003720      *
003730       0510-BUILD-CMD-LINE.
003740           PERFORM 0515-EXTRACT-BASE-NAME THRU 0515-EXIT.
003750           STRING 'csv_to_stdf STFB001 input=' DELIMITED BY SIZE
003760                  WK-CL-BASE-NAME (1:WK-CL-NAME-LEN)
003770                      DELIMITED BY SIZE
003780                  INTO FLD-CMD-LINE.
003790      *
003800       0510-EXIT.
003810           EXIT.
003820      *
003830      * LK-INPUT-NAME CARRIES THE FULL PATH THE JOB LIST SUPPLIED - THIS
003840      * WALKS IT BACKWARD TO ITS LAST SLASH TO RECOVER THE BASE NAME,
003850      * THE SAME BACKWARD-SCAN STYLE STFD002 0900 USES FOR TRAILING
003860      * BLANKS.
003870       0515-EXTRACT-BASE-NAME.
003880           MOVE ZERO                         TO WK-CL-SCAN-IDX.
003890           PERFORM 0517-FIND-LAST-SLASH
003900               VARYING WK-CL-SCAN-IDX FROM 80 BY -1
003910               UNTIL WK-CL-SCAN-IDX < 1
003920               OR LK-INPUT-NAME (WK-CL-SCAN-IDX:1) EQUAL '/'.
003930      *
003940           IF WK-CL-SCAN-IDX < 1
003950              MOVE LK-INPUT-NAME              TO WK-CL-BASE-NAME
003960           ELSE
003970              MOVE SPACE                      TO WK-CL-BASE-NAME
003980              COMPUTE WK-CL-NAME-LEN = 80 - WK-CL-SCAN-IDX
003990              MOVE LK-INPUT-NAME
004000                  (WK-CL-SCAN-IDX + 1:WK-CL-NAME-LEN)
004010                                       TO WK-CL-BASE-NAME
004020           END-IF.
004030      *
004040           PERFORM 0518-MEASURE-BASE-NAME THRU 0518-EXIT.
004050      *
004060       0515-EXIT.
004070           EXIT.
004080      *
004090       0517-FIND-LAST-SLASH.
004100           CONTINUE.
004110      *
004120       0517-EXIT.
004130           EXIT.
004140      *
004150       0518-MEASURE-BASE-NAME.
004160           PERFORM 0519-CHECK-ONE-TRAIL-BYTE
004170               VARYING WK-CL-SCAN-IDX FROM 80 BY -1
004180               UNTIL WK-CL-SCAN-IDX < 1
004190               OR WK-CL-BASE-NAME (WK-CL-SCAN-IDX:1)
004200                   NOT EQUAL SPACE.
004210           MOVE WK-CL-SCAN-IDX                TO WK-CL-NAME-LEN.
004220      *
004230       0518-EXIT.
004240           EXIT.
004250      *
004260       0519-CHECK-ONE-TRAIL-BYTE.
004270           CONTINUE.
004280      *
004290       0519-EXIT.
004300           EXIT.
004310      *
004320       0520-WRITE-ONE-EXTRA-ATR.
004330           MOVE MCP-ATR-TEXT (ATR-IDX)       TO FLD-CMD-LINE.
004340           MOVE WK-NOW-EPOCH                 TO FLD-MOD-TIM.
004350           SET REC-IS-ATR                     TO TRUE.
004360           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
004370      *
004380       0520-EXIT.
004390           EXIT.
004400      *
004410      * MIR DERIVATION - EVERY LOOKUP BELOW IS AGAINST THE FIRST DEVICE
004420      * ON THE SHEET, SINCE LOT-LEVEL SETUP DATA ONLY APPEARS ONCE IN
004421      * THE SELENE CATALOGUE.  EVERY FIELD IS
004430      * EXPLICITLY RESET FIRST BECAUSE STFFLDS-MIR IS A STATIC WORKING
004440      * AREA STFE001 REUSES ACROSS EVERY JOB STFB001 RUNS - GROUP MOVES
004450      * OF SPACE ARE NOT USED HERE SINCE THEY WOULD STAMP THE SPACE BIT
004460      * PATTERN OVER THE COMP FIELDS FLD-SETUP-T/FLD-START-T CARRY.
004470       0600-BUILD-AND-WRITE-MIR.
004480           SET DEV-IDX                       TO 1.
004490      *
004500           MOVE SPACE  TO FLD-MODE-COD FLD-RTST-COD FLD-PROT-COD
004510                          FLD-CMOD-COD.
004520           MOVE ZERO   TO FLD-BURN-TIM.
004530           MOVE SPACE  TO FLD-LOT-ID FLD-PART-TYP FLD-NODE-NAM
004540                          FLD-TSTR-TYP FLD-JOB-NAM FLD-JOB-REV
004550                          FLD-SBLOT-ID FLD-OPER-NAM FLD-EXEC-TYP
004560                          FLD-EXEC-VER FLD-TEST-COD FLD-TST-TEMP
004570                          FLD-USER-TXT FLD-AUX-FILE FLD-PKG-TYP
004580                          FLD-FAMLY-ID FLD-DATE-COD FLD-FACIL-ID
004590                          FLD-FLOOR-ID FLD-PROC-ID FLD-OPER-FRQ
004600                          FLD-SPEC-NAM FLD-SPEC-VER FLD-FLOW-ID
004610                          FLD-SETUP-ID FLD-DSGN-REV FLD-ENG-ID
004620                          FLD-ROM-COD FLD-SERL-NUM FLD-SUPR-NAM.
004630           MOVE 1                            TO FLD-STAT-NUM.
004640           MOVE WK-SETUP-TIME                TO FLD-SETUP-T.
004650           MOVE WK-SETUP-TIME                TO FLD-START-T.
004660      *
004670           MOVE 'TEST_MODE'                  TO LK-KEY.
004680           MOVE SPACE                        TO LK-DEFAULT.
004690           PERFORM 0780-LOOKUP THRU 0780-EXIT.
004700           IF LK-VALUE (1:1) EQUAL SPACE
004710              MOVE 'P'                       TO FLD-MODE-COD
004720           ELSE
004730              MOVE LK-VALUE (1:1)            TO FLD-MODE-COD
004740           END-IF.
004750      *
004760           MOVE 'LOT_ID'                     TO LK-KEY.
004770           MOVE 'UNKNOWN'                    TO LK-DEFAULT.
004780           PERFORM 0780-LOOKUP THRU 0780-EXIT.
004790           MOVE LK-VALUE                     TO FLD-LOT-ID.
004800      *
004810           MOVE 'PRODUCT_PART'               TO LK-KEY.
004820           MOVE SPACE                        TO LK-DEFAULT.
004830           PERFORM 0780-LOOKUP THRU 0780-EXIT.
004840           MOVE LK-VALUE                     TO FLD-PART-TYP.
004850           MOVE LK-VALUE                     TO FLD-FAMLY-ID.
004860      *
004870           MOVE 'Test_Location'              TO LK-KEY.
004880           PERFORM 0780-LOOKUP THRU 0780-EXIT.
004890           MOVE LK-VALUE                     TO FLD-NODE-NAM.
004900           MOVE LK-VALUE                     TO FLD-FACIL-ID.
004910           MOVE LK-VALUE                     TO FLD-SETUP-ID.
004920      *
004930           MOVE 'TESTER_TYPE'                TO WK-FALLBACK-KEY-1.
004940           MOVE 'TESTER'                     TO WK-FALLBACK-KEY-2.
004950           PERFORM 0625-LOOKUP-FALLBACK THRU 0625-EXIT.
004960           MOVE LK-VALUE                     TO FLD-TSTR-TYP.
004970      *
004980           MOVE 'TEST_PROGRAM'               TO WK-FALLBACK-KEY-1.
004990           MOVE 'Test_Name'                  TO WK-FALLBACK-KEY-2.
005000           PERFORM 0625-LOOKUP-FALLBACK THRU 0625-EXIT.
005010           MOVE LK-VALUE                     TO FLD-JOB-NAM.
005020      *
005030           MOVE 'REVISION'                   TO LK-KEY.
005040           MOVE SPACE                        TO LK-DEFAULT.
005050           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005060           MOVE LK-VALUE                     TO FLD-JOB-REV.
005070      *
005080           MOVE 'SFIS_State'                 TO LK-KEY.
005090           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005100           MOVE LK-VALUE                     TO FLD-OPER-NAM.
005110      *
005120           MOVE 'Model'                      TO LK-KEY.
005130           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005140           MOVE LK-VALUE                     TO FLD-EXEC-TYP.
005150      *
005160           MOVE 'TESTER'                     TO LK-KEY.
005170           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005180           MOVE LK-VALUE                     TO FLD-EXEC-VER.
005190           MOVE LK-VALUE                     TO FLD-SERL-NUM.
005200      *
005210           MOVE 'Test_Name'                  TO LK-KEY.
005220           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005230           MOVE LK-VALUE                     TO FLD-TEST-COD.
005240      *
005250           MOVE 'Station'                    TO LK-KEY.
005260           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005270           MOVE LK-VALUE                     TO FLD-TST-TEMP.
005280           MOVE LK-VALUE                     TO FLD-FLOOR-ID.
005290      *
005300           MOVE 'Generated via csv_to_stdf'  TO FLD-USER-TXT.
005310      *
005320           MOVE 'Package_Type'               TO LK-KEY.
005330           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005340           MOVE LK-VALUE                     TO FLD-PKG-TYP.
005350      *
005360           MOVE 'DATE'                       TO LK-KEY.
005370           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005380           MOVE LK-VALUE                     TO FLD-DATE-COD.
005390      *
005400           MOVE 'TEST_PROGRAM'               TO LK-KEY.
005410           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005420           MOVE LK-VALUE                     TO FLD-PROC-ID.
005430      *
005440           MOVE 'TEST_MODE'                  TO LK-KEY.
005450           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005460           MOVE LK-VALUE                     TO FLD-OPER-FRQ.
005470      *
005480           MOVE 'Test_Type'                  TO LK-KEY.
005490           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005500           MOVE LK-VALUE                     TO FLD-FLOW-ID.
005510      *
005520           PERFORM 0690-APPLY-MIR-OVERRIDES THRU 0690-EXIT.
005530      *
005540           SET REC-IS-MIR                     TO TRUE.
005550           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
005560      *
005570       0600-EXIT.
005580           EXIT.
005590      *
005600       0625-LOOKUP-FALLBACK.
005610           MOVE WK-FALLBACK-KEY-1            TO LK-KEY.
005620           MOVE SPACE                        TO LK-DEFAULT.
005630           PERFORM 0780-LOOKUP THRU 0780-EXIT.
005640           IF LK-VALUE EQUAL SPACE
005650              MOVE WK-FALLBACK-KEY-2         TO LK-KEY
005660              PERFORM 0780-LOOKUP THRU 0780-EXIT
005670           END-IF.
005680      *
005690       0625-EXIT.
005700           EXIT.
005710      *
005720      * RUN-CONFIGURED MIR OVERRIDES - MCP-OR-FIELD NAMES A TEXT MIR
005730      * FIELD BY ITS STDF MNEMONIC; THE NUMERIC/BINARY MIR FIELDS
005740      * (SETUP_T, START_T, STAT_NUM, BURN_TIM) ARE NOT OVERRIDE TARGETS
005750      * SINCE MCP-OR-VALUE IS ALWAYS CARRIED AS TEXT.
005760       0690-APPLY-MIR-OVERRIDES.
005770           PERFORM 0695-APPLY-ONE-OVERRIDE
005780               VARYING OR-IDX FROM 1 BY 1
005790               UNTIL OR-IDX > MCP-OR-TOTAL.
005800      *
005810       0690-EXIT.
005820           EXIT.
005830      *
005840       0695-APPLY-ONE-OVERRIDE.
005850           EVALUATE MCP-OR-FIELD (OR-IDX)
005860              WHEN 'LOT_ID'
005870                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-LOT-ID
005880              WHEN 'PART_TYP'
005890                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-PART-TYP
005900              WHEN 'NODE_NAM'
005910                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-NODE-NAM
005920              WHEN 'TSTR_TYP'
005930                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-TSTR-TYP
005940              WHEN 'JOB_NAM'
005950                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-JOB-NAM
005960              WHEN 'JOB_REV'
005970                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-JOB-REV
005980              WHEN 'SBLOT_ID'
005990                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-SBLOT-ID
006000              WHEN 'OPER_NAM'
006010                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-OPER-NAM
006020              WHEN 'EXEC_TYP'
006030                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-EXEC-TYP
006040              WHEN 'EXEC_VER'
006050                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-EXEC-VER
006060              WHEN 'TEST_COD'
006070                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-TEST-COD
006080              WHEN 'TST_TEMP'
006090                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-TST-TEMP
006100              WHEN 'USER_TXT'
006110                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-USER-TXT
006120              WHEN 'AUX_FILE'
006130                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-AUX-FILE
006140              WHEN 'PKG_TYP'
006150                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-PKG-TYP
006160              WHEN 'FAMLY_ID'
006170                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-FAMLY-ID
006180              WHEN 'DATE_COD'
006190                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-DATE-COD
006200              WHEN 'FACIL_ID'
006210                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-FACIL-ID
006220              WHEN 'FLOOR_ID'
006230                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-FLOOR-ID
006240              WHEN 'PROC_ID'
006250                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-PROC-ID
006260              WHEN 'OPER_FRQ'
006270                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-OPER-FRQ
006280              WHEN 'SPEC_NAM'
006290                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-SPEC-NAM
006300              WHEN 'SPEC_VER'
006310                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-SPEC-VER
006320              WHEN 'FLOW_ID'
006330                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-FLOW-ID
006340              WHEN 'SETUP_ID'
006350                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-SETUP-ID
006360              WHEN 'DSGN_REV'
006370                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-DSGN-REV
006380              WHEN 'ENG_ID'
006390                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-ENG-ID
006400              WHEN 'ROM_COD'
006410                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-ROM-COD
006420              WHEN 'SERL_NUM'
006430                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-SERL-NUM
006440              WHEN 'SUPR_NAM'
006450                 MOVE MCP-OR-VALUE (OR-IDX)  TO FLD-SUPR-NAM
006460              WHEN 'MODE_COD'
006470                 MOVE MCP-OR-VALUE (OR-IDX) (1:1) TO FLD-MODE-COD
006480              WHEN 'RTST_COD'
006490                 MOVE MCP-OR-VALUE (OR-IDX) (1:1) TO FLD-RTST-COD
006500              WHEN 'PROT_COD'
006510                 MOVE MCP-OR-VALUE (OR-IDX) (1:1) TO FLD-PROT-COD
006520              WHEN 'CMOD_COD'
006530                 MOVE MCP-OR-VALUE (OR-IDX) (1:1) TO FLD-CMOD-COD
006540              WHEN OTHER
006550                 CONTINUE
006560           END-EVALUATE.
006570      *
006580       0695-EXIT.
006590           EXIT.
006600      *
006610       0700-PROCESS-ONE-DEVICE.
006620           MOVE ZERO                         TO WK-EXEC-TEST-CNT.
006630      *
006640           MOVE MCP-HEAD-NUMBER              TO FLD-HEAD-NUM.
006650           MOVE MCP-SITE-NUMBER              TO FLD-SITE-NUM.
006660           SET REC-IS-PIR                     TO TRUE.
006670           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
006680      *
006690           PERFORM 0720-WRITE-ONE-PTR
006700               VARYING CAT-IDX FROM 1 BY 1
006710               UNTIL CAT-IDX > STFCAT-TOTAL.
006720      *
006730           PERFORM 0716-DEVICE-PASS-FAIL THRU 0716-EXIT.
006740           IF WK-DEVICE-FAILED
006750              SET WK-NOT-ALL-PASSED           TO TRUE
006760           END-IF.
006770      *
006780           PERFORM 0730-WRITE-PRR THRU 0730-EXIT.
006790      *
006800       0700-EXIT.
006810           EXIT.
006820      *
006830      * DEVICE TIMESTAMP - THE DATE LOOKUP IS TRIED AGAINST BOTH SELENE
006840      * DATE FORMATS BEFORE FALLING BACK TO THE RUN'S CLOCK TIME, WHICH
006850      * 0160 CAPTURED ONCE AT PROGRAM ENTRY.
006860       0715-DEVICE-TIMESTAMP.
006870           MOVE 'DATE'                       TO LK-KEY.
006880           MOVE SPACE                        TO LK-DEFAULT.
006890           PERFORM 0780-LOOKUP THRU 0780-EXIT.
006900      *
006910           MOVE SPACE                 TO WK-DEVICE-DATE-WORK.
006920           MOVE LK-VALUE                     TO WK-DD-RAW.
006930      *
006940           MOVE 'N'                          TO WK-NP-PRESENT-SW.
006950           IF LK-VALUE NOT EQUAL SPACE
006960              PERFORM 0717-TRY-FORMAT-A THRU 0717-EXIT
006970              IF WK-NP-ABSENT
006980                 PERFORM 0718-TRY-FORMAT-B THRU 0718-EXIT
006990              END-IF
007000           END-IF.
007010      *
007020           IF WK-NP-PRESENT
007030              PERFORM 0930-DATE-TO-EPOCH THRU 0930-EXIT
007040              MOVE WK-EP-DAY-COUNT            TO WK-DEVICE-TS
007050           ELSE
007060              MOVE WK-NOW-EPOCH               TO WK-DEVICE-TS
007070           END-IF.
007080      *
007090       0715-EXIT.
007100           EXIT.
007110      *
007120      * FORMAT A - YYYYMMDD_HHMMSS.  THE UNDERSCORE POSITION IS THE
007130      * TELL; A BAD UNDERSCORE MEANS TRY THE OTHER FORMAT INSTEAD.
007140       0717-TRY-FORMAT-A.
007150           IF WK-DDA-USCORE NOT EQUAL '_'
007160              GO TO 0717-EXIT
007170           END-IF.
007180           MOVE WK-DDA-YYYY                  TO WK-EP-YEAR.
007190           MOVE WK-DDA-MM                    TO WK-EP-MONTH.
007200           MOVE WK-DDA-DD                    TO WK-EP-DAY.
007210           MOVE WK-DDA-HH                    TO WK-EP-HOUR.
007220           MOVE WK-DDA-MN                    TO WK-EP-MINUTE.
007230           MOVE WK-DDA-SS                    TO WK-EP-SECOND.
007240           SET WK-NP-PRESENT                  TO TRUE.
007250      *
007260       0717-EXIT.
007270           EXIT.
007280      *
007290      * FORMAT B - YYYY-MM-DD HH:MM:SS.
007300       0718-TRY-FORMAT-B.
007310           IF WK-DDB-DASH1 NOT EQUAL '-'
007320              OR WK-DDB-DASH2 NOT EQUAL '-'
007330              OR WK-DDB-SPACE NOT EQUAL SPACE
007340              OR WK-DDB-COLON1 NOT EQUAL ':'
007350              OR WK-DDB-COLON2 NOT EQUAL ':'
007360              GO TO 0718-EXIT
007370           END-IF.
007380           MOVE WK-DDB-YYYY                  TO WK-EP-YEAR.
007390           MOVE WK-DDB-MM                    TO WK-EP-MONTH.
007400           MOVE WK-DDB-DD                    TO WK-EP-DAY.
007410           MOVE WK-DDB-HH                    TO WK-EP-HOUR.
007420           MOVE WK-DDB-MN                    TO WK-EP-MINUTE.
007430           MOVE WK-DDB-SS                    TO WK-EP-SECOND.
007440           SET WK-NP-PRESENT                  TO TRUE.
007450      *
007460       0718-EXIT.
007470           EXIT.
007480      *
007490       0716-DEVICE-PASS-FAIL.
007500           MOVE 'Test Result'                TO LK-KEY.
007510           MOVE SPACE                        TO LK-DEFAULT.
007520           PERFORM 0780-LOOKUP THRU 0780-EXIT.
007530      *
007540           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
007550           PERFORM 0905-UPPERCASE-TRIMMED THRU 0905-EXIT.
007560      *
007570           IF WK-NP-TRIMMED (1:4) EQUAL 'PASS'
007580              AND WK-NP-TRIMMED (5:1) EQUAL SPACE
007590              SET WK-DEVICE-PASSED            TO TRUE
007600           ELSE
007610              SET WK-DEVICE-FAILED            TO TRUE
007620           END-IF.
007630      *
007640       0716-EXIT.
007650           EXIT.
007660      *
007670       0720-WRITE-ONE-PTR.
007680           MOVE DEV-MEAS-TEXT (DEV-IDX CAT-IDX) TO WK-NP-TRIMMED.
007690           PERFORM 0775-MEASUREMENT-FROM-TEXT THRU 0775-EXIT.
007700           IF WK-NP-ABSENT
007710              GO TO 0720-EXIT
007720           END-IF.
007730      *
007740           ADD 1                             TO WK-EXEC-TEST-CNT.
007750      *
007760           MOVE CAT-TEST-NUM (CAT-IDX)       TO FLD-TEST-NUM.
007770           MOVE ZERO                         TO FLD-TEST-FLG.
007780           MOVE ZERO                         TO FLD-PARM-FLG.
007790           MOVE ZERO                         TO FLD-OPT-FLAG.
007800           MOVE ZERO                         TO FLD-RES-SCAL.
007810           MOVE ZERO                         TO FLD-LLM-SCAL.
007820           MOVE ZERO                         TO FLD-HLM-SCAL.
007830           SET FLD-RESULT-PRESENT             TO TRUE.
007840           MOVE WK-NP-DEC-ACCUM              TO FLD-RESULT.
007850           MOVE CAT-TEST-NAME (CAT-IDX)      TO FLD-TEST-TXT.
007860           MOVE CAT-UNITS (CAT-IDX)          TO FLD-UNITS.
007870      *
007880           IF CAT-LO-LIMIT-PRESENT
007890              SET FLD-LO-LIMIT-PRESENT        TO TRUE
007900              MOVE CAT-LO-LIMIT (CAT-IDX)     TO FLD-LO-LIMIT
007910           ELSE
007920              MOVE 'N'                        TO FLD-LO-LIMIT-SW
007930              MOVE ZERO                       TO FLD-LO-LIMIT
007940           END-IF.
007950           IF CAT-HI-LIMIT-PRESENT
007960              SET FLD-HI-LIMIT-PRESENT        TO TRUE
007970              MOVE CAT-HI-LIMIT (CAT-IDX)     TO FLD-HI-LIMIT
007980           ELSE
007990              MOVE 'N'                        TO FLD-HI-LIMIT-SW
008000              MOVE ZERO                       TO FLD-HI-LIMIT
008010           END-IF.
008020      *
008030           MOVE 'Error Code'                 TO LK-KEY.
008040           MOVE SPACE                        TO LK-DEFAULT.
008050           PERFORM 0780-LOOKUP THRU 0780-EXIT.
008060           MOVE LK-VALUE                     TO FLD-ALARM-ID.
008070      *
008080           SET REC-IS-PTR                     TO TRUE.
008090           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
008100      *
008110       0720-EXIT.
008120           EXIT.
008130      *
008140       0730-WRITE-PRR.
008150           IF WK-DEVICE-PASSED
008160              MOVE ZERO                      TO FLD-PART-FLG
008170              MOVE 1                         TO FLD-HARD-BIN
008180           ELSE
008190              MOVE 1                         TO FLD-PART-FLG
008200              MOVE 255                       TO FLD-HARD-BIN
008210           END-IF.
008220           MOVE WK-EXEC-TEST-CNT             TO FLD-NUM-TEST.
008230      *
008240           MOVE 'Error Code'                 TO LK-KEY.
008250           MOVE SPACE                        TO LK-DEFAULT.
008260           PERFORM 0780-LOOKUP THRU 0780-EXIT.
008270           MOVE LK-VALUE                     TO WK-NP-TRIMMED.
008280           PERFORM 0760-INTEGER-FROM-TEXT THRU 0760-EXIT.
008290           IF WK-NP-PRESENT AND WK-NP-INT-ACCUM NOT EQUAL ZERO
008300              MOVE WK-NP-INT-ACCUM           TO FLD-SOFT-BIN
008310           ELSE
008320              IF WK-DEVICE-PASSED
008330                 MOVE 1                      TO FLD-SOFT-BIN
008340              ELSE
008350                 MOVE 255                    TO FLD-SOFT-BIN
008360              END-IF
008370           END-IF.
008380      *
008390           MOVE 'X_CID'                      TO LK-KEY.
008400           PERFORM 0780-LOOKUP THRU 0780-EXIT.
008410           MOVE LK-VALUE                     TO WK-NP-TRIMMED.
008420           PERFORM 0760-INTEGER-FROM-TEXT THRU 0760-EXIT.
008430           IF WK-NP-PRESENT
008440              MOVE WK-NP-INT-ACCUM           TO FLD-X-COORD
008450           ELSE
008460              MOVE ZERO                      TO FLD-X-COORD
008470           END-IF.
008480      *
008490           MOVE 'Y_CID'                      TO LK-KEY.
008500           PERFORM 0780-LOOKUP THRU 0780-EXIT.
008510           MOVE LK-VALUE                     TO WK-NP-TRIMMED.
008520           PERFORM 0760-INTEGER-FROM-TEXT THRU 0760-EXIT.
008530           IF WK-NP-PRESENT
008540              MOVE WK-NP-INT-ACCUM           TO FLD-Y-COORD
008550           ELSE
008560              MOVE ZERO                      TO FLD-Y-COORD
008570           END-IF.
008580      *
008590           MOVE 'Test Time'                  TO LK-KEY.
008600           PERFORM 0780-LOOKUP THRU 0780-EXIT.
008610           MOVE LK-VALUE                     TO WK-NP-TRIMMED.
008620           PERFORM 0770-DECIMAL-FROM-TEXT THRU 0770-EXIT.
008630           IF WK-NP-PRESENT
008640              COMPUTE FLD-TEST-T = WK-NP-DEC-ACCUM
008650           ELSE
008660              MOVE ZERO                      TO FLD-TEST-T
008670           END-IF.
008680      *
008690           PERFORM 0735-RESOLVE-PART-ID THRU 0735-EXIT.
008700      *
008710           MOVE 'PRODUCT_PART'               TO LK-KEY.
008720           MOVE SPACE                        TO LK-DEFAULT.
008730           PERFORM 0780-LOOKUP THRU 0780-EXIT.
008740           MOVE LK-VALUE                     TO FLD-PART-TXT.
008750      *
008760           SET REC-IS-PRR                     TO TRUE.
008770           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
008780      *
008790       0730-EXIT.
008800           EXIT.
008810      *
008820      * PART_ID - FIRST NON-EMPTY OF FIVE IDENTIFYING COLUMNS, ELSE THE
008830      * PRODUCT/PART COLUMN.  WK-PART-ID-KEY-EL HOLDS THE FIVE CANDIDATE
008840      * KEYS IN TRY ORDER.
008850       0735-RESOLVE-PART-ID.
008860           MOVE SPACE                        TO FLD-PART-ID.
008870           SET PID-IDX                        TO 1.
008880      *
008890           PERFORM 0736-TRY-ONE-PART-ID-KEY
008900               VARYING PID-IDX FROM 1 BY 1 UNTIL PID-IDX > 5
008910               OR FLD-PART-ID NOT EQUAL SPACE.
008920      *
008930           IF FLD-PART-ID EQUAL SPACE
008940              MOVE 'PRODUCT_PART'            TO LK-KEY
008950              MOVE SPACE                     TO LK-DEFAULT
008960              PERFORM 0780-LOOKUP THRU 0780-EXIT
008970              MOVE LK-VALUE                  TO FLD-PART-ID
008980           END-IF.
008990      *
009000       0735-EXIT.
009010           EXIT.
009020      *
009030       0736-TRY-ONE-PART-ID-KEY.
009040           MOVE WK-PART-ID-KEY-EL (PID-IDX)  TO LK-KEY.
009050           MOVE SPACE                        TO LK-DEFAULT.
009060           PERFORM 0780-LOOKUP THRU 0780-EXIT.
009070           IF LK-VALUE NOT EQUAL SPACE
009080              MOVE LK-VALUE                  TO FLD-PART-ID
009090           END-IF.
009100      *
009110       0736-EXIT.
009120           EXIT.
009130      *
009140       0800-WRITE-MRR.
009150           MOVE WK-FINISH-TIME               TO FLD-FINISH-T.
009160           IF WK-ALL-PASSED
009170              MOVE 'P'                       TO FLD-DISP-COD
009180           ELSE
009190              MOVE 'F'                       TO FLD-DISP-COD
009200           END-IF.
009210           MOVE 'CSV to STDF conversion complete' TO FLD-USR-DESC.
009220           MOVE SPACE                        TO FLD-EXC-DESC.
009230      *
009240           SET REC-IS-MRR                     TO TRUE.
009250           PERFORM 0790-EMIT-RECORD THRU 0790-EXIT.
009260      *
009270       0800-EXIT.
009280           EXIT.
009290      *
009300      * GENERIC METADATA LOOKUP WRAPPER - LK-KEY/LK-DEFAULT ARE SET BY
009310      * THE CALLING PARAGRAPH, LK-VALUE COMES BACK POPULATED.  DEV-IDX
009320      * SELECTS WHICH DEVICE'S METADATA MAP IS SEARCHED; MIR BUILDING
009330      * HOLDS DEV-IDX AT 1 THROUGHOUT 0600.
009340       0780-LOOKUP.
009350           CALL 'STFD002'   USING LK-IN LK-OUT
009360                                   DEV-META OF STFDEV-EL (DEV-IDX)
009370                                   STFMCP MR.
009380      *
009390       0780-EXIT.
009400           EXIT.
009410      *
009420      * GENERIC RECORD EMIT WRAPPER - REC-TYPE-REQUESTED IS SET BY THE
009430      * CALLING PARAGRAPH BEFORE THE PERFORM; STFI001 ENCODES IT OUT OF
009440      * WHATEVER STFFLDS FIELDS THAT RECORD TYPE USES.
009450       0790-EMIT-RECORD.
009460           CALL 'STFI001'                 USING STFREC STFFLDS MR.
009470           IF MR-RESULT NOT EQUAL ZERO
009480              GO TO 0790-EXIT
009490           END-IF.
009500      *
009510           MOVE REC-BYTES-LEN                TO WK-OUT-REC-LEN.
009520           MOVE REC-BYTES (1:REC-BYTES-LEN)  TO STDFOUT-TEXT.
009530           WRITE STDFOUT-REC.
009540           IF STDFOUT-FS NOT EQUAL '00'
009550              PERFORM 9950-RAISE-WRITE-ERROR
009560           END-IF.
009570      *
009580       0790-EXIT.
009590           EXIT.
009600      *
009610      * INTEGER-FROM-TEXT - TRIM, THEN PARSE AS A SIGNED DECIMAL NUMBER
009620      * AND TRUNCATE TOWARD ZERO.  BLANK OR NON-NUMERIC LEAVES THE VALUE
009630      * ABSENT.  WK-NP-TRIMMED CARRIES THE INPUT ON ENTRY.
009640       0760-INTEGER-FROM-TEXT.
009650           PERFORM 0770-DECIMAL-FROM-TEXT THRU 0770-EXIT.
009660           IF WK-NP-PRESENT
009670              MOVE WK-NP-DEC-ACCUM           TO WK-NP-INT-ACCUM
009680           END-IF.
009690      *
009700       0760-EXIT.
009710           EXIT.
009720      *
009730      * DECIMAL-FROM-TEXT - DIGIT-BY-DIGIT ACCUMULATOR, THE SAME STYLE
009740      * STFD001 0770 USES FOR LIMIT CELLS.  BLANK, "NA" AND "NAN" (ANY
009750      * CASE) COUNT AS ABSENT, AS DOES ANY BYTE OUTSIDE 0-9/./-  /SPACE.
009760       0770-DECIMAL-FROM-TEXT.
009770           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
009780           MOVE 'N'                          TO WK-NP-PRESENT-SW.
009790      *
009800           IF WK-NP-TRIMMED EQUAL SPACE
009810              GO TO 0770-EXIT
009820           END-IF.
009830           PERFORM 0905-UPPERCASE-TRIMMED THRU 0905-EXIT.
009840           IF WK-NP-TRIMMED (1:2) EQUAL 'NA'
009850              AND (WK-NP-TRIMMED (3:1) EQUAL SPACE)
009860              GO TO 0770-EXIT
009870           END-IF.
009880           IF WK-NP-TRIMMED (1:3) EQUAL 'NAN'
009890              AND (WK-NP-TRIMMED (4:1) EQUAL SPACE)
009900              GO TO 0770-EXIT
009910           END-IF.
009920      *
009930           PERFORM 0772-ACCUMULATE-DIGITS THRU 0772-EXIT.
009940      *
009950       0770-EXIT.
009960           EXIT.
009970      *
009980      * MEASUREMENT-FROM-TEXT - SAME DECIMAL PARSE BUT WITHOUT THE
009990      * NA/NAN SHORTHAND, SINCE MEASUREMENT CELLS ONLY RECOGNISE BLANK
010000      * OR NON-NUMERIC AS ABSENT.
010010       0775-MEASUREMENT-FROM-TEXT.
010020           MOVE 'N'                          TO WK-NP-PRESENT-SW.
010030           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
010040           IF WK-NP-TRIMMED EQUAL SPACE
010050              GO TO 0775-EXIT
010060           END-IF.
010070      *
010080           PERFORM 0772-ACCUMULATE-DIGITS THRU 0772-EXIT.
010090      *
010100       0775-EXIT.
010110           EXIT.
010120      *
010130      * SHARED DIGIT ACCUMULATOR - RAW DIGITS GO INTO WK-NP-RAW-ACCUM AS
010140      * A PLAIN INTEGER (THE DECIMAL POINT'S POSITION ISN'T TRACKED BY
010150      * THE ACCUMULATOR ITSELF, ONLY BY WK-NP-FRAC-DIGITS), THEN THE
010160      * CLOSING DIVIDE RESCALES IT INTO WK-NP-DEC-ACCUM - SAME TWO-STEP
010170      * TECHNIQUE AS STFD001 0770/0775.
010180       0772-ACCUMULATE-DIGITS.
010190           MOVE ZERO                         TO WK-NP-RAW-ACCUM.
010200           MOVE ZERO                         TO WK-NP-FRAC-DIGITS.
010210           MOVE '+'                          TO WK-NP-SIGN.
010220           MOVE 'N'                          TO WK-NP-ERROR-SW.
010230           SET WK-NP-NOT-SEEN-POINT           TO TRUE.
010240           IF WK-NP-FIRST EQUAL '-'
010250              MOVE '-'                       TO WK-NP-SIGN
010260           END-IF.
010270      *
010280           PERFORM 0771-ACCUM-ONE-DIGIT
010290               VARYING WK-NP-DIGIT-IDX FROM 1 BY 1
010300               UNTIL WK-NP-DIGIT-IDX > 80
010310               OR WK-NP-TRIMMED (WK-NP-DIGIT-IDX:1) EQUAL SPACE.
010320      *
010330           IF WK-NP-IN-ERROR
010340              GO TO 0772-EXIT
010350           END-IF.
010360      *
010370           COMPUTE WK-NP-DEC-ACCUM =
010380               WK-NP-RAW-ACCUM / (10 ** WK-NP-FRAC-DIGITS).
010390           IF WK-NP-SIGN EQUAL '-'
010400              COMPUTE WK-NP-DEC-ACCUM = WK-NP-DEC-ACCUM * -1
010410           END-IF.
010420           SET WK-NP-PRESENT                  TO TRUE.
010430      *
010440       0772-EXIT.
010450           EXIT.
010460      *
010470       0771-ACCUM-ONE-DIGIT.
010480           MOVE WK-NP-TRIMMED (WK-NP-DIGIT-IDX:1)
010490                                              TO WK-NP-ONE-BYTE.
010500      *
010510           IF WK-NP-ONE-BYTE EQUAL '.'
010520              IF WK-NP-SEEN-POINT
010530                 MOVE 'Y'                     TO WK-NP-ERROR-SW
010540                 MOVE 81                      TO WK-NP-DIGIT-IDX
010550              ELSE
010560                 SET WK-NP-SEEN-POINT          TO TRUE
010570              END-IF
010580           ELSE
010590              IF WK-NP-ONE-BYTE EQUAL '-'
010600                 AND WK-NP-DIGIT-IDX EQUAL 1
010610                 CONTINUE
010620              ELSE
010630                 IF WK-NP-ONE-BYTE IS NUMERIC
010640                    COMPUTE WK-NP-RAW-ACCUM =
010650                        WK-NP-RAW-ACCUM * 10 + WK-NP-ONE-DIGIT
010660                    IF WK-NP-SEEN-POINT
010670                       ADD 1                  TO WK-NP-FRAC-DIGITS
010680                    END-IF
010690                 ELSE
010700                    MOVE 'Y'                  TO WK-NP-ERROR-SW
010710                    MOVE 81                   TO WK-NP-DIGIT-IDX
010720                 END-IF
010730              END-IF
010740           END-IF.
010750      *
010760       0771-EXIT.
010770           EXIT.
010780      *
010790      * TRIM LEADING SPACES WITHOUT FUNCTION TRIM - SAME INSPECT-AND-
010800      * REFERENCE-MODIFY TECHNIQUE AS STFD001 0900, KEPT HERE SO THE
010810      * TWO PROGRAMS' TEXT HANDLING MATCHES.
010820       0900-TRIM-LEADING.
010830           MOVE ZERO                         TO WK-NP-DIGIT-IDX.
010840           INSPECT WK-NP-TRIMMED TALLYING WK-NP-DIGIT-IDX
010850               FOR LEADING SPACE.
010860           IF WK-NP-DIGIT-IDX > ZERO
010870              MOVE WK-NP-TRIMMED (WK-NP-DIGIT-IDX + 1:)
010880                                              TO WK-NP-TRIMMED
010890           END-IF.
010900      *
010910       0900-EXIT.
010920           EXIT.
010930      *
010940      * UPPERCASE A TRIMMED CELL ONE BYTE AT A TIME - AN INSPECT/
010950      * CONVERTING PAIR, NOT FUNCTION UPPER-CASE.  CC-UPPER-ALPHA AND
010960      * CC-LOWER-ALPHA ARE THE SAME TRANSLATE TABLES STFD002 KEEPS FOR
010970      * KEY NORMALIZATION.
010980       0905-UPPERCASE-TRIMMED.
010990           INSPECT WK-NP-TRIMMED
011000               CONVERTING CC-LOWER-ALPHA TO CC-UPPER-ALPHA.
011010      *
011020       0905-EXIT.
011030           EXIT.
011040      *
011050      * EPOCH CONVERSION - WK-EP-YEAR/MONTH/DAY/HOUR/MINUTE/SECOND IN,
011060      * WK-EP-DAY-COUNT OUT AS UNIX SECONDS.  NOT FUNCTION INTEGER-OF-
011070      * DATE - DAYS ARE COUNTED BY HAND FROM 01/01/1970, THE SAME WAY
011080      * THIS PROGRAM DOES ALL ITS OTHER DATE ARITHMETIC.
011090       0930-DATE-TO-EPOCH.
011100           MOVE ZERO                         TO WK-EP-DAY-COUNT.
011110      *
011120           PERFORM 0931-ADD-ONE-YEAR
011130               VARYING WK-EP-YEAR-IDX FROM 1970 BY 1
011140               UNTIL WK-EP-YEAR-IDX >= WK-EP-YEAR.
011150      *
011160           PERFORM 0932-ADD-ONE-MONTH
011170               VARYING WK-EP-MONTH-IDX FROM 1 BY 1
011180               UNTIL WK-EP-MONTH-IDX >= WK-EP-MONTH.
011190      *
011200           ADD WK-EP-DAY                     TO WK-EP-DAY-COUNT.
011210           SUBTRACT 1                        FROM WK-EP-DAY-COUNT.
011220      *
011230           COMPUTE WK-EP-DAY-COUNT =
011240               WK-EP-DAY-COUNT * 86400 + WK-EP-HOUR * 3600
011250                   + WK-EP-MINUTE * 60 + WK-EP-SECOND.
011260      *
011270       0930-EXIT.
011280           EXIT.
011290      *
011300       0931-ADD-ONE-YEAR.
011310           PERFORM 0933-CHECK-LEAP-YEAR THRU 0933-EXIT.
011320           IF WK-EP-IS-LEAP
011330              ADD 366                        TO WK-EP-DAY-COUNT
011340           ELSE
011350              ADD 365                        TO WK-EP-DAY-COUNT
011360           END-IF.
011370      *
011380       0931-EXIT.
011390           EXIT.
011400      *
011410       0932-ADD-ONE-MONTH.
011420           ADD WK-MONTH-DAYS-EL (WK-EP-MONTH-IDX)
011430                                              TO WK-EP-DAY-COUNT.
011440           IF WK-EP-MONTH-IDX EQUAL 2
011450              MOVE WK-EP-YEAR                 TO WK-EP-YEAR-IDX
011460              PERFORM 0933-CHECK-LEAP-YEAR THRU 0933-EXIT
011470              IF WK-EP-IS-LEAP
011480                 ADD 1                        TO WK-EP-DAY-COUNT
011490              END-IF
011500           END-IF.
011510      *
011520       0932-EXIT.
011530           EXIT.
011540      *
011550      * LEAP YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400.
011560      * DIVIDE ... GIVING ... REMAINDER STANDS IN FOR FUNCTION MOD.
011570       0933-CHECK-LEAP-YEAR.
011580           SET WK-EP-NOT-LEAP                 TO TRUE.
011590           DIVIDE WK-EP-YEAR-IDX BY 4 GIVING WK-EP-LEAP-QUOT
011600               REMAINDER WK-EP-LEAP-REM-4.
011610           IF WK-EP-LEAP-REM-4 EQUAL ZERO
011620              DIVIDE WK-EP-YEAR-IDX BY 100 GIVING WK-EP-LEAP-QUOT
011630                  REMAINDER WK-EP-LEAP-REM-100
011640              IF WK-EP-LEAP-REM-100 NOT EQUAL ZERO
011650                 SET WK-EP-IS-LEAP             TO TRUE
011660              ELSE
011670                 DIVIDE WK-EP-YEAR-IDX BY 400
011680                     GIVING WK-EP-LEAP-QUOT
011690                     REMAINDER WK-EP-LEAP-REM-400
011700                 IF WK-EP-LEAP-REM-400 EQUAL ZERO
011710                    SET WK-EP-IS-LEAP          TO TRUE
011720                 END-IF
011730              END-IF
011740           END-IF.
011750      *
011760       0933-EXIT.
011770           EXIT.
011780      *
011790      * CENTURY WINDOW - ACCEPT FROM DATE ONLY RETURNS A TWO-DIGIT YEAR.
011800      * YY BELOW 50 WINDOWS TO 20YY, OTHERWISE 19YY.  SEE THE 03/03/98
011810      * CHANGE LOG ENTRY ABOVE AND THE MATCHING NOTES IN STFD001/STFD002.
011820       0935-WINDOW-CENTURY.
011830           IF WK-CLOCK-YY < 50
011840              COMPUTE WK-EP-YEAR = 2000 + WK-CLOCK-YY
011850           ELSE
011860              COMPUTE WK-EP-YEAR = 1900 + WK-CLOCK-YY
011870           END-IF.
011880      *
011890       0935-EXIT.
011900           EXIT.
011910      *
011920       9930-RAISE-NO-DEVICES.
011930           MOVE 43                           TO MR-RESULT.
011940           MOVE 'No device rows detected in input'
011950                                              TO MR-DESCRIPTION.
011960           MOVE LK-INPUT-NAME                TO MR-POSITION.
011970           GOBACK.
011980      *
011990       9940-RAISE-OUTPUT-OPEN-ERROR.
012000           MOVE 41                           TO MR-RESULT.
012010           MOVE 'Unable to open STDF output file'
012020                                              TO MR-DESCRIPTION.
012030           MOVE STDFOUT-FS                   TO MR-POSITION.
012040           GOBACK.
012050      *
012060       9950-RAISE-WRITE-ERROR.
012070           MOVE 42                           TO MR-RESULT.
012080           MOVE 'Error writing STDF output record'
012090                                              TO MR-DESCRIPTION.
012100           MOVE STDFOUT-FS                   TO MR-POSITION.
012110           GOBACK.
