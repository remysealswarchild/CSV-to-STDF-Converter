000100      CBL OPT(2)
000110       IDENTIFICATION DIVISION.
000120       PROGRAM-ID.     STFD001.
000130       AUTHOR.         R W MASELLI.
000140       INSTALLATION.   QUALITY DATA SYSTEMS GROUP.
000150       DATE-WRITTEN.   03/14/1988.
000160       DATE-COMPILED.
000170       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000180      *----------------------------------------------------------------
000190      * STFD001 - SELENE CSV PARSE
000200      * **++ READS THE SELENE TEST SHEET AND SPLITS IT INTO THE TEST
000210      *      CATALOGUE AND THE DEVICE MEASUREMENT TABLE
000220      *----------------------------------------------------------------
000230      * CHANGE LOG
000240      *----------------------------------------------------------------
000250      * 03/14/88  RWM  0000  INITIAL VERSION - FIXED 5 HEADER ROWS
000260      * 05/02/88  RWM  0014  CORRECTED COLUMN COUNT FROM TITLE ROW
000270      * 11/19/88  JKO  0031  ADDED LOWER/UPPER LIMIT PRESENCE SWITCH
000280      * 02/08/89  JKO  0033  UNITS ROW WAS NOT BEING TRIMMED
000290      * 07/22/89  RWM  0048  SKIP BLANK DEVICE ROWS PER QA REQUEST
000300      * 01/11/90  DCL  0055  OUT OF RANGE CELL NOW READS AS SPACE
000310      * 06/30/90  DCL  0061  RAISE ERROR WHEN FEWER THAN 6 ROWS
000320      * 09/04/91  RWM  0077  METADATA COLUMN DETECTED VIA ROW 2
000330      * 04/17/92  JKO  0090  INCREASED MAX COLUMNS TO 300
000340      * 08/25/93  DCL  0101  TRIM LEADING SPACES WITHOUT FUNCTION TRIM
000350      * 02/02/95  RWM  0119  CLEANUP OF UNSTRING POINTER LOGIC
000360      * 10/09/96  JKO  0133  CELL WORK AREA WIDENED TO 80 BYTES
000370      * 03/03/98  DCL  0150  CENTURY WINDOW NOTE - SEE STFE001 Y2K LOG
000380      * 12/28/98  DCL  0151  Y2K REVIEW - NO 2-DIGIT YEARS IN THIS PGM
000390      * 01/07/99  DCL  0152  Y2K SIGN-OFF RECORDED ON FORM QA-114
000400      * 05/14/01  RWM  0168  ADDED METADATA COLUMN ROLE TABLE
000410      * 09/30/03  JKO  0181  MAX DEVICE ROWS RAISED TO 100000
000420      * 10/14/03  RWM  0186  0770 DROPPED FRACTION AFTER DECIMAL
000430      *                      POINT - LIMITS LIKE 3.3V WERE COMING
000440      *                      OUT AS 33 - SEE QA-141
000442      * 02/11/04  JKO  0187  0370 NOW BUILDS A TEST_nnnn NAME WHEN
000443      *                      ROW 1 IS BLANK FOR A TEST COLUMN - PREVIOUSLY
000444      *                      WENT OUT BLANK AND STFE001 COULD NOT MATCH
000445      *                      IT BACK TO THE RESULT TABLE - SEE QA-148
000446      * 02/11/04  JKO  0188  0448 NOW DROPS A METADATA COLUMN THAT HAS
000447      *                      NO ROW 1 KEY INSTEAD OF FILING IT UNDER A
000448      *                      BLANK KEY - SEE QA-148
000449      * 02/18/04  DCL  0189  0210/0215 STRIP A LEADING UTF-8 BOM OFF
000450      *                      THE FIRST HEADER ROW - SOME PC-SIDE CSV
000451      *                      EXPORT TOOLS STAMP ONE ON - SEE QA-150
000452      *----------------------------------------------------------------
000460       ENVIRONMENT DIVISION.
000470      *
000480       CONFIGURATION SECTION.
000490       SOURCE-COMPUTER.    IBM-370.
000500       OBJECT-COMPUTER.    IBM-370.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM
000530      * class to check a cell looks like a signed decimal number
000540           CLASS NUMERIC-CELL-VALID IS '0' THRU '9', SPACE, '.', '-'.
000550      *
000560       INPUT-OUTPUT SECTION.
000570       FILE-CONTROL.
000580           SELECT CSV-IN                ASSIGN TO CSVIN
000590                                         ORGANIZATION LINE SEQUENTIAL
000600                                         FILE STATUS CSVIN-FS.
000610      **
000620       DATA DIVISION.
000630      *
000640       FILE SECTION.
000650       FD  CSV-IN                        RECORDING F.
000660       01  CSVIN-REC.
000670           03  CSVIN-TEXT                PIC X(4092).
000680           03  FILLER                    PIC X(04).
000690      *
000700       WORKING-STORAGE SECTION.
000710      *
000720      * A FILE HANDED OFF BY A PC-SIDE TOOL SOMETIMES CARRIES A
000730      * LEADING BYTE-ORDER MARK AHEAD OF THE FIRST HEADER ROW.
000740       01  WK-LITERALS.
000750           03  WK-UTF8-BOM               PIC X(3) VALUE X'EFBBBF'.
000760           03  FILLER                    PIC X(04)  VALUE SPACE.
000770      *
000780       01  WK-FILE-STATUSES.
000790           03  CSVIN-FS                  PIC XX.
000800               88  CSVIN-OK                  VALUE '00'.
000810               88  CSVIN-EOF                 VALUE '10'.
000820           03  FILLER                    PIC X(04)  VALUE SPACE.
000830      *
000840       77  WK-HDR-ROW-CTR                PIC 9(3) COMP VALUE ZERO.
000850       77  WK-COLUMN-TOTAL               PIC 9(4) COMP VALUE ZERO.
000860       77  WK-SPLIT-PTR                  PIC 9(4) COMP VALUE ZERO.
000870       77  WK-LEAD-SPACES                PIC 9(4) COMP VALUE ZERO.
000880       77  WK-MORE-CELLS-SW              PIC X(1)      VALUE 'Y'.
000890           88  WK-MORE-CELLS                 VALUE 'Y'.
000900           88  WK-NO-MORE-CELLS              VALUE 'N'.
000910      *
000920       01  WK-HDR-ROWS.
000930           03  WK-HDR-ROW OCCURS 5 TIMES
000940                         INDEXED BY HDR-IDX     PIC X(4096).
000950           03  FILLER                    PIC X(04)  VALUE SPACE.
000960      *
000970       01  WK-CELL-WORK.
000980           03  WK-CELL-TOTAL             PIC 9(4) COMP VALUE ZERO.
000990           03  WK-CELL-TB.
001000               05  WK-CELL-EL OCCURS 300 TIMES
001010                              INDEXED BY CELL-IDX.
001020                   10  WK-CELL-TEXT          PIC X(80).
001030           03  FILLER                    PIC X(04)  VALUE SPACE.
001040      *
001050       01  WK-ROW-CELLS.
001060           03  WK-ROW-TOTAL OCCURS 5 TIMES
001070                           INDEXED BY RC-ROW-IDX    PIC 9(4) COMP.
001080           03  WK-ROW-TB OCCURS 5 TIMES
001090                        INDEXED BY RC-TB-IDX.
001100               05  WK-ROW-CELL OCCURS 300 TIMES
001110                               INDEXED BY RC-CELL-IDX
001120                                                    PIC X(80).
001130           03  FILLER                    PIC X(04)  VALUE SPACE.
001140      *
001150       01  WK-COL-ROLE.
001160           03  WK-COL-ROLE-EL OCCURS 300 TIMES
001170                              INDEXED BY ROLE-IDX.
001180               05  ROLE-TYPE                 PIC X(1).
001190                   88  ROLE-IS-TEST              VALUE 'T'.
001200                   88  ROLE-IS-META              VALUE 'M'.
001210               05  ROLE-TEST-IDX             PIC 9(4) COMP.
001220               05  ROLE-META-KEY             PIC X(40).
001230           03  FILLER                    PIC X(04)  VALUE SPACE.
001240      *
001250       01  WK-BUFFERS.
001260           03  WK-CELL-WORK-INPUT        PIC X(4096).
001270           03  WK-SCRATCH-PAD            PIC X(80).
001280           03  FILLER                    PIC X(04) VALUE SPACE.
001290       01  WK-SCRATCH.
001300           03  WK-TRIMMED                PIC X(80).
001310           03  WK-TRIMMED-NUM REDEFINES WK-TRIMMED
001320                                         PIC 9(80).
001330           03  WK-TRIMMED-1ST REDEFINES WK-TRIMMED.
001340               05  WK-TRIMMED-FIRST-BYTE PIC X(1).
001350               05  FILLER                PIC X(79).
001360           03  WK-DIGIT-IDX              PIC 9(4) COMP.
001370           03  WK-NUM-SIGN               PIC X(1).
001380           03  WK-DEC-ACCUM              PIC S9(7)V9(5) COMP.
001390           03  WK-RAW-ACCUM              PIC S9(12) COMP.
001400           03  WK-FRAC-DIGITS            PIC 9(2) COMP.
001410           03  WK-SEEN-POINT-SW          PIC X(1) VALUE 'N'.
001420               88  WK-SEEN-POINT             VALUE 'Y'.
001430               88  WK-NOT-SEEN-POINT         VALUE 'N'.
001440           03  WK-ONE-BYTE               PIC X(1).
001450           03  WK-ONE-DIGIT REDEFINES WK-ONE-BYTE
001460                                         PIC 9(1).
001470           03  WK-TESTNUM-EDIT           PIC ZZZ9.
001480      *
001490       LINKAGE SECTION.
001500       COPY STFCSV.
001510      *
001520       COPY STFRSLT.
001530      *
001540       PROCEDURE DIVISION USING STFCSV MR.
001550      *
001560       0100-BEGIN.
001570           MOVE ZERO                        TO MR-RESULT
001580           MOVE ZERO                        TO STFCAT-TOTAL
001590           MOVE ZERO                        TO STFDEV-TOTAL.
001600      *
001610           OPEN INPUT CSV-IN.
001620           IF NOT CSVIN-OK
001630              PERFORM 9910-RAISE-OPEN-ERROR
001640           END-IF.
001650      *
001660           PERFORM 0200-READ-HEADER-ROWS THRU 0200-EXIT.
001670           IF MR-RESULT NOT EQUAL ZERO
001680              GO TO 0100-EXIT
001690           END-IF.
001700      *
001710           PERFORM 0300-CLASSIFY-COLUMNS THRU 0300-EXIT
001720               VARYING CELL-IDX FROM 1 BY 1
001730               UNTIL CELL-IDX > WK-COLUMN-TOTAL.
001740      *
001750           PERFORM 0400-READ-DEVICE-ROWS THRU 0400-EXIT.
001760      *
001770           CLOSE CSV-IN.
001780      *
001790       0100-EXIT.
001800           GOBACK.
001810      *
001820       0200-READ-HEADER-ROWS.
001830           MOVE ZERO                        TO WK-HDR-ROW-CTR.
001840      *
001850           PERFORM 0210-READ-ONE-HEADER-ROW
001860               VARYING HDR-IDX FROM 1 BY 1 UNTIL HDR-IDX > 5
001870               OR MR-RESULT NOT EQUAL ZERO.
001880           IF MR-RESULT NOT EQUAL ZERO
001890              GO TO 0200-EXIT
001900           END-IF.
001910      *
001920           PERFORM 0250-SPLIT-HEADER-ROW
001930               VARYING RC-ROW-IDX FROM 1 BY 1 UNTIL RC-ROW-IDX > 5.
001940      *
001950           MOVE WK-ROW-TOTAL (1)             TO WK-COLUMN-TOTAL.
001960      *
001970       0200-EXIT.
001980           EXIT.
001990      *
002000       0210-READ-ONE-HEADER-ROW.
002010           READ CSV-IN
002020               AT END
002030                  PERFORM 9920-RAISE-SHORT-FILE
002040               NOT AT END
002050                  ADD 1                      TO WK-HDR-ROW-CTR
002060                  MOVE CSVIN-TEXT            TO WK-HDR-ROW (HDR-IDX)
002070                  IF HDR-IDX = 1
002080                     PERFORM 0215-STRIP-LEADING-BOM THRU 0215-EXIT
002090                  END-IF
002100           END-READ.
002110      *
002120       0215-STRIP-LEADING-BOM.
002130      * THE TEST SHEET'S CATALOGUE TITLE ROW SHOULD NEVER START WITH
002140      * THESE THREE BYTES - WHEN IT DOES, A PC EDITOR STAMPED A UTF-8
002150      * BYTE-ORDER MARK ON THE FRONT OF THE FILE; DROP IT.  THE CELL
002160      * WORK AREA IS BORROWED AS A SHIFT BUFFER - IT IS NOT LOADED
002170      * UNTIL 0250 RUNS, WELL AFTER THIS PARAGRAPH.
002180           IF WK-HDR-ROW (1) (1:3) EQUAL WK-UTF8-BOM
002190              MOVE SPACE                      TO WK-CELL-WORK-INPUT
002200              MOVE WK-HDR-ROW (1) (4:4089)    TO WK-CELL-WORK-INPUT
002210              MOVE WK-CELL-WORK-INPUT          TO WK-HDR-ROW (1)
002220           END-IF.
002230      *
002240       0215-EXIT.
002250           EXIT.
002260      *
002270       0250-SPLIT-HEADER-ROW.
002280           MOVE WK-HDR-ROW (RC-ROW-IDX)      TO WK-CELL-WORK-INPUT.
002290           PERFORM 0460-SPLIT-INTO-CELLS THRU 0460-EXIT.
002300      *
002310           MOVE WK-CELL-TOTAL                TO WK-ROW-TOTAL (RC-ROW-IDX).
002320           PERFORM 0255-COPY-ONE-ROW-CELL
002330               VARYING RC-CELL-IDX FROM 1 BY 1
002340               UNTIL RC-CELL-IDX > WK-CELL-TOTAL.
002350      *
002360       0255-COPY-ONE-ROW-CELL.
002370           MOVE WK-CELL-TEXT (RC-CELL-IDX)
002380                             TO WK-ROW-CELL (RC-ROW-IDX RC-CELL-IDX).
002390      *
002400       0300-CLASSIFY-COLUMNS.
002410           PERFORM 0350-CLASSIFY-ONE-COLUMN THRU 0350-EXIT.
002420      *
002430       0300-EXIT.
002440           EXIT.
002450      *
002460       0350-CLASSIFY-ONE-COLUMN.
002470      * A column is a TEST column when row 2 (the test number row)
002480      * holds a numeric cell; otherwise it carries device metadata
002490      * and row 1 supplies the metadata key name.
002500           MOVE WK-ROW-CELL (2 CELL-IDX)     TO WK-TRIMMED.
002510           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
002520      *
002530           IF WK-TRIMMED EQUAL SPACE
002540                 OR WK-TRIMMED NOT NUMERIC-CELL-VALID
002550              PERFORM 0380-CLASSIFY-AS-METADATA THRU 0380-EXIT
002560           ELSE
002570              PERFORM 0370-CLASSIFY-AS-TEST THRU 0370-EXIT
002580           END-IF.
002590      *
002600       0350-EXIT.
002610           EXIT.
002620      *
002630       0370-CLASSIFY-AS-TEST.
002640           ADD 1                             TO STFCAT-TOTAL.
002650           SET ROLE-IS-TEST (CELL-IDX)        TO TRUE.
002660           MOVE STFCAT-TOTAL                 TO ROLE-TEST-IDX (CELL-IDX).
002670      *
002680           MOVE WK-ROW-CELL (1 CELL-IDX)      TO WK-TRIMMED.
002690           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
002700           IF WK-TRIMMED EQUAL SPACE
002710              PERFORM 0375-GENERATE-TEST-NAME THRU 0375-EXIT
002720           ELSE
002730              MOVE WK-TRIMMED                 TO CAT-TEST-NAME (STFCAT-TOTAL)
002740           END-IF.
002750      *
002760           PERFORM 0770-DECIMAL-FROM-TEXT THRU 0770-EXIT.
002770           COMPUTE CAT-TEST-NUM (STFCAT-TOTAL) =
002780                   WK-DEC-ACCUM.
002790      *
002800           MOVE WK-ROW-CELL (5 CELL-IDX)       TO WK-TRIMMED.
002810           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
002820           MOVE WK-TRIMMED                    TO CAT-UNITS (STFCAT-TOTAL).
002830      *
002840           MOVE WK-ROW-CELL (3 CELL-IDX)       TO WK-TRIMMED.
002850           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
002860           IF WK-TRIMMED NOT NUMERIC-CELL-VALID OR WK-TRIMMED EQUAL SPACE
002870              MOVE 'N'                        TO CAT-LO-LIMIT-SW (STFCAT-TOTAL)
002880           ELSE
002890              PERFORM 0770-DECIMAL-FROM-TEXT THRU 0770-EXIT
002900              MOVE WK-DEC-ACCUM               TO CAT-LO-LIMIT (STFCAT-TOTAL)
002910              MOVE 'Y'                        TO CAT-LO-LIMIT-SW (STFCAT-TOTAL)
002920           END-IF.
002930      *
002940           MOVE WK-ROW-CELL (4 CELL-IDX)       TO WK-TRIMMED.
002950           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
002960           IF WK-TRIMMED NOT NUMERIC-CELL-VALID OR WK-TRIMMED EQUAL SPACE
002970              MOVE 'N'                        TO CAT-HI-LIMIT-SW (STFCAT-TOTAL)
002980           ELSE
002990              PERFORM 0770-DECIMAL-FROM-TEXT THRU 0770-EXIT
003000              MOVE WK-DEC-ACCUM               TO CAT-HI-LIMIT (STFCAT-TOTAL)
003010              MOVE 'Y'                        TO CAT-HI-LIMIT-SW (STFCAT-TOTAL)
003020           END-IF.
003030      *
003040       0370-EXIT.
003050           EXIT.
003060      *
003070      * ROW 1 WAS BLANK FOR THIS TEST COLUMN - BUILD A FALLBACK NAME
003080      * OF "TEST_" FOLLOWED BY THE CATALOGUE SEQUENCE NUMBER SO AN
003090      * UNTITLED TEST STILL GETS A USABLE NAME - SEE QA-148.
003100       0375-GENERATE-TEST-NAME.
003110           MOVE STFCAT-TOTAL                  TO WK-TESTNUM-EDIT.
003120           MOVE WK-TESTNUM-EDIT                TO WK-TRIMMED.
003130           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
003140           STRING 'TEST_' DELIMITED BY SIZE
003150                  WK-TRIMMED DELIMITED BY SPACE
003160                  INTO CAT-TEST-NAME (STFCAT-TOTAL).
003170      *
003180       0375-EXIT.
003190           EXIT.
003200      *
003210       0380-CLASSIFY-AS-METADATA.
003220           SET ROLE-IS-META (CELL-IDX)         TO TRUE.
003230           MOVE WK-ROW-CELL (1 CELL-IDX)        TO WK-TRIMMED.
003240           PERFORM 0900-TRIM-LEADING THRU 0900-EXIT.
003250           MOVE WK-TRIMMED                      TO ROLE-META-KEY (CELL-IDX).
003260      *
003270       0380-EXIT.
003280           EXIT.
003290      *
003300       0400-READ-DEVICE-ROWS.
003310           PERFORM 0410-READ-ONE-DEVICE-ROW
003320               UNTIL CSVIN-EOF.
003330      *
003340       0400-EXIT.
003350           EXIT.
003360      *
003370       0410-READ-ONE-DEVICE-ROW.
003380           READ CSV-IN
003390               AT END
003400                  CONTINUE
003410               NOT AT END
003420                  PERFORM 0420-HANDLE-DEVICE-ROW THRU 0420-EXIT
003430           END-READ.
003440      *
003450       0420-HANDLE-DEVICE-ROW.
003460           IF CSVIN-TEXT EQUAL SPACE
003470              GO TO 0420-EXIT
003480           END-IF.
003490      *
003500           MOVE CSVIN-TEXT                      TO WK-CELL-WORK-INPUT.
003510           PERFORM 0460-SPLIT-INTO-CELLS THRU 0460-EXIT.
003520      *
003530           ADD 1                                 TO STFDEV-TOTAL.
003540           MOVE ZERO                       TO DEV-META-TOTAL (STFDEV-TOTAL).
003550           PERFORM 0430-RESET-MEASUREMENTS
003560               VARYING MEAS-IDX FROM 1 BY 1 UNTIL MEAS-IDX > 500.
003570      *
003580           PERFORM 0440-PLACE-ONE-DEVICE-CELL
003590               VARYING CELL-IDX FROM 1 BY 1 UNTIL CELL-IDX > WK-COLUMN-TOTAL.
003600      *
003610       0420-EXIT.
003620           EXIT.
003630      *
003640       0430-RESET-MEASUREMENTS.
003650           MOVE 'N' TO DEV-MEAS-SW (STFDEV-TOTAL MEAS-IDX).
003660           MOVE SPACE TO DEV-MEAS-TEXT (STFDEV-TOTAL MEAS-IDX).
003670      *
003680       0440-PLACE-ONE-DEVICE-CELL.
003690           IF CELL-IDX > WK-CELL-TOTAL
003700              MOVE SPACE                   TO WK-TRIMMED
003710           ELSE
003720              MOVE WK-CELL-TEXT (CELL-IDX)  TO WK-TRIMMED
003730              PERFORM 0900-TRIM-LEADING THRU 0900-EXIT
003740           END-IF.
003750      *
003760           IF ROLE-IS-TEST (CELL-IDX)
003770              PERFORM 0445-PLACE-MEASUREMENT THRU 0445-EXIT
003780           ELSE
003790              PERFORM 0448-PLACE-METADATA THRU 0448-EXIT
003800           END-IF.
003810      *
003820       0440-EXIT.
003830           EXIT.
003840      *
003850       0445-PLACE-MEASUREMENT.
003860           MOVE WK-TRIMMED
003870               TO DEV-MEAS-TEXT (STFDEV-TOTAL ROLE-TEST-IDX (CELL-IDX)).
003880           IF WK-TRIMMED NOT EQUAL SPACE AND WK-TRIMMED NUMERIC-CELL-VALID
003890              MOVE 'Y'
003900               TO DEV-MEAS-SW (STFDEV-TOTAL ROLE-TEST-IDX (CELL-IDX))
003910           END-IF.
003920      *
003930       0445-EXIT.
003940           EXIT.
003950      *
003960       0448-PLACE-METADATA.
003970      * A COLUMN WITH NO ROW 1 TITLE CARRIES NO METADATA KEY AND IS
003980      * DROPPED RATHER THAN FILED UNDER A BLANK KEY.
003990           IF ROLE-META-KEY (CELL-IDX) NOT EQUAL SPACE
004000              ADD 1                     TO DEV-META-TOTAL (STFDEV-TOTAL)
004010              MOVE ROLE-META-KEY (CELL-IDX)
004020                 TO DEV-META-KEY (STFDEV-TOTAL DEV-META-TOTAL (STFDEV-TOTAL))
004030              MOVE WK-TRIMMED
004040                 TO DEV-META-VALUE (STFDEV-TOTAL DEV-META-TOTAL (STFDEV-TOTAL))
004050           END-IF.
004060      *
004070       0448-EXIT.
004080           EXIT.
004090      *
004100       0460-SPLIT-INTO-CELLS.
004110           MOVE ZERO                    TO WK-CELL-TOTAL WK-SPLIT-PTR.
004120           SET WK-MORE-CELLS            TO TRUE.
004130           MOVE 1                       TO WK-SPLIT-PTR.
004140      *
004150           PERFORM 0465-EXTRACT-ONE-CELL THRU 0465-EXIT
004160               UNTIL WK-NO-MORE-CELLS.
004170      *
004180       0460-EXIT.
004190           EXIT.
004200      *
004210       0465-EXTRACT-ONE-CELL.
004220           ADD 1                        TO WK-CELL-TOTAL.
004230           UNSTRING WK-CELL-WORK-INPUT DELIMITED BY ','
004240               INTO WK-CELL-TEXT (WK-CELL-TOTAL)
004250               WITH POINTER WK-SPLIT-PTR
004260           END-UNSTRING.
004270      *
004280           IF WK-SPLIT-PTR > LENGTH OF WK-CELL-WORK-INPUT
004290              SET WK-NO-MORE-CELLS     TO TRUE
004300           END-IF.
004310      *
004320       0465-EXIT.
004330           EXIT.
004340      *
004350       0770-DECIMAL-FROM-TEXT.
004360      * WK-TRIMMED already holds a NUMERIC-CELL-VALID cell; turn it
004370      * into a signed decimal without FUNCTION NUMVAL - this routine
004380      * has always built the decimal by hand digit by digit.  The
004390      * decimal point's position is tracked separately from the digit
004400      * string (WK-FRAC-DIGITS) so "." never has to be the accumulator
004410      * field's own implied point - see 10/14/03 log entry below.
004420           MOVE SPACE                   TO WK-NUM-SIGN.
004430           MOVE ZERO                    TO WK-RAW-ACCUM.
004440           MOVE ZERO                    TO WK-FRAC-DIGITS.
004450           SET WK-NOT-SEEN-POINT        TO TRUE.
004460           IF WK-TRIMMED-FIRST-BYTE EQUAL '-'
004470              MOVE '-'                  TO WK-NUM-SIGN
004480           END-IF.
004490      *
004500           PERFORM 0775-ACCUMULATE-DIGIT
004510               VARYING WK-DIGIT-IDX FROM 1 BY 1 UNTIL WK-DIGIT-IDX > 80.
004520      *
004530           COMPUTE WK-DEC-ACCUM =
004540                   WK-RAW-ACCUM / (10 ** WK-FRAC-DIGITS).
004550      *
004560           IF WK-NUM-SIGN EQUAL '-'
004570              COMPUTE WK-DEC-ACCUM = WK-DEC-ACCUM * -1
004580           END-IF.
004590      *
004600       0770-EXIT.
004610           EXIT.
004620      *
004630       0775-ACCUMULATE-DIGIT.
004640           MOVE WK-TRIMMED (WK-DIGIT-IDX:1)  TO WK-ONE-BYTE.
004650           IF WK-ONE-BYTE EQUAL '.'
004660              SET WK-SEEN-POINT          TO TRUE
004670           ELSE
004680              IF WK-ONE-BYTE IS NUMERIC
004690                 COMPUTE WK-RAW-ACCUM = WK-RAW-ACCUM * 10 + WK-ONE-DIGIT
004700                 IF WK-SEEN-POINT
004710                    ADD 1               TO WK-FRAC-DIGITS
004720                 END-IF
004730              END-IF
004740           END-IF.
004750      *
004760       0900-TRIM-LEADING.
004770      * Strip leading blanks from WK-TRIMMED without FUNCTION TRIM.
004780           MOVE ZERO                    TO WK-LEAD-SPACES.
004790           INSPECT WK-TRIMMED TALLYING WK-LEAD-SPACES
004800                   FOR LEADING SPACE.
004810           IF WK-LEAD-SPACES NOT EQUAL ZERO AND
004820              WK-LEAD-SPACES < 80
004830              MOVE WK-TRIMMED (WK-LEAD-SPACES + 1:)  TO WK-SCRATCH-PAD
004840              MOVE WK-SCRATCH-PAD                    TO WK-TRIMMED
004850           END-IF.
004860      *
004870       0900-EXIT.
004880           EXIT.
004890      *
004900       9910-RAISE-OPEN-ERROR.
004910           MOVE 21                          TO MR-RESULT.
004920           MOVE 'Unable to open CSV input file'
004930                                             TO MR-DESCRIPTION.
004940           MOVE CSVIN-FS                     TO MR-POSITION.
004950           GOBACK.
004960      *
004970       9920-RAISE-SHORT-FILE.
004980           MOVE 22                          TO MR-RESULT.
004990           MOVE 'CSV file does not contain enough rows for headers and data'
005000                                             TO MR-DESCRIPTION.
005010           MOVE SPACE                        TO MR-POSITION.
005020           GOBACK.
